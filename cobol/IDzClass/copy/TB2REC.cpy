000100***************************************************************
000200*    COPYBOOK   TB2REC                                        *
000300*    GSTR-2B AUTO-DRAFTED INWARD-SUPPLY / ITC STATEMENT INPUT *
000400*    RECORD (FILE TB2FILE).  ONE RECORD PER SUPPLIER INVOICE  *
000500*    AS AUTO-DRAFTED BY THE GST NETWORK.                       *
000600*    FIXED FORM, LINE SEQUENTIAL, 120 BYTE RECORD.            *
000700*-------------------------------------------------------------*
000800*    CHANGE LOG                                               *
000900*    2019-07-15 PNR  ORIGINAL LAYOUT - 2B STATEMENT INTAKE     *
001000*    2021-02-09 SGH  SPLIT TAX INTO IGST/CGST/SGST PER REQ 441 *
001100***************************************************************
001200 01  TB2-RECORD.
001300     05  TB2-GSTIN                   PIC X(15).
001400     05  TB2-INVOICE-NUMBER          PIC X(16).
001500     05  TB2-INVOICE-DATE            PIC X(10).
001600     05  TB2-INVOICE-DATE-R REDEFINES TB2-INVOICE-DATE.
001700         10  TB2-INVDT-YYYY          PIC X(04).
001800         10  FILLER                  PIC X(01).
001900         10  TB2-INVDT-MM            PIC X(02).
002000         10  FILLER                  PIC X(01).
002100         10  TB2-INVDT-DD            PIC X(02).
002200     05  TB2-SUPPLIER-NAME           PIC X(25).
002300     05  TB2-IGST-AMOUNT             PIC S9(9)V99.
002400     05  TB2-CGST-AMOUNT             PIC S9(9)V99.
002500     05  TB2-SGST-AMOUNT             PIC S9(9)V99.
002600     05  TB2-TOTAL-TAXABLE-VALUE     PIC S9(9)V99.
002700     05  TB2-ITC-AVAILABLE           PIC X(05).
002800     05  FILLER                      PIC X(05).
002900*                                    RESERVED FOR FUTURE USE
