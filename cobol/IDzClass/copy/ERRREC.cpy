000100***************************************************************
000200*    COPYBOOK   ERRREC                                        *
000300*    SCRUTINY ERROR REPORT RECORD (FILE ERRFILE)               *
000400*    ONE RECORD PER RULE VIOLATION DETECTED BY ANY SCRUTINY    *
000500*    SUBPROGRAM OR BY THE CROSS-DOCUMENT CHECK.                *
000600*    FIXED FORM, LINE SEQUENTIAL, 187 BYTE RECORD.             *
000700*-------------------------------------------------------------*
000800*    CHANGE LOG                                               *
000900*    2019-08-04 PNR  ORIGINAL LAYOUT FOR ERROR REPORT          *
001000*    2019-08-04 PNR  ROW NUMBER IS DATA ROW + 1 FOR HEADER     *
001100***************************************************************
001200 01  ERR-RECORD.
001300     05  ERR-SECTION                 PIC X(12).
001400     05  ERR-ROW-NUMBER              PIC 9(05).
001500     05  ERR-COLUMNS                 PIC X(40).
001600     05  ERR-VALUES                  PIC X(60).
001700     05  ERR-DESCRIPTION             PIC X(70).
001800     05  FILLER                      PIC X(05).
001900*                                    RESERVED FOR FUTURE USE
