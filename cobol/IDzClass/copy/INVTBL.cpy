000100***************************************************************
000200*    COPYBOOK   INVTBL                                        *
000300*    LINKAGE-SECTION INVOICE-NUMBER / AMOUNT HAND-BACK TABLE.  *
000400*    GENSCRTN LOADS ONE WITH GEN INVOICE NUMBER + TOTAL AMOUNT,*
000500*    EWBSCRTN LOADS ONE WITH EWB INVOICE NUMBER + TOTAL VALUE, *
000600*    BOTH FOR XDOCCHK CHECK X3 (EWB VS GEN PER-INVOICE MATCH). *
000700*-------------------------------------------------------------*
000800*    CHANGE LOG                                               *
000900*    2019-08-11 PNR  ORIGINAL - MAX 200 INVOICES PER RUN       *
001000***************************************************************
001100 01  LK-INV-TABLE-COUNT          PIC S9(04) COMP.
001200 01  LK-INV-TABLE.
001300     05  LK-INV-ENTRY  OCCURS 200 TIMES
001400                       INDEXED BY LK-INV-IDX.
001500         10  LKI-INVOICE-NUMBER      PIC X(16).
001600         10  LKI-AMOUNT              PIC S9(9)V99.
