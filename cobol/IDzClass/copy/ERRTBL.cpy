000100***************************************************************
000200*    COPYBOOK   ERRTBL                                        *
000300*    LINKAGE-SECTION ERROR HAND-BACK TABLE.  EVERY SCRUTINY    *
000400*    SUBPROGRAM FILLS ONE OF THESE AND HANDS IT BACK TO        *
000500*    GSTBATCH, WHICH OWNS ERRFILE AND WRITES THE ROWS.        *
000600*    ENTRY LAYOUT IS IDENTICAL TO ERRREC - SEE THAT COPYBOOK.  *
000700*-------------------------------------------------------------*
000800*    CHANGE LOG                                               *
000900*    2019-08-04 PNR  ORIGINAL - MAX 200 ERRORS PER RUN/SECTION *
001000***************************************************************
001100 01  LK-ERROR-COUNT              PIC S9(04) COMP.
001200 01  LK-ERROR-TABLE.
001300     05  LK-ERROR-ENTRY  OCCURS 200 TIMES
001400                         INDEXED BY LK-ERROR-IDX.
001500         10  LKE-SECTION             PIC X(12).
001600         10  LKE-ROW-NUMBER          PIC 9(05).
001700         10  LKE-COLUMNS             PIC X(40).
001800         10  LKE-VALUES              PIC X(60).
001900         10  LKE-DESCRIPTION         PIC X(70).
