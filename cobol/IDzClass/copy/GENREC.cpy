000100***************************************************************
000200*    COPYBOOK   GENREC                                        *
000300*    GENERAL TAX INVOICE INPUT RECORD (FILE GENFILE)          *
000400*    ONE RECORD PER INVOICE SUBMITTED BY THE TAX PARTY.       *
000500*    FIXED FORM, LINE SEQUENTIAL, 140 BYTE RECORD.            *
000600*-------------------------------------------------------------*
000700*    CHANGE LOG                                               *
000800*    2007-04-11 RDS  ORIGINAL LAYOUT FOR SCRUTINY PROJECT      *
000900*    2013-08-02 KVM  ADDED ITEM-DESCRIPTION FOR REQ GST-0092   *
001000*    2019-07-01 PNR  GST GO-LIVE - GSTIN WIDENED TO 15 BYTES   *
001100***************************************************************
001200 01  GEN-INVOICE-RECORD.
001300     05  GEN-GSTIN                   PIC X(15).
001400     05  GEN-INVOICE-NUMBER          PIC X(16).
001500     05  GEN-INVOICE-DATE            PIC X(10).
001600     05  GEN-INVOICE-DATE-R REDEFINES GEN-INVOICE-DATE.
001700         10  GEN-INVDT-YYYY          PIC X(04).
001800         10  FILLER                  PIC X(01).
001900         10  GEN-INVDT-MM            PIC X(02).
002000         10  FILLER                  PIC X(01).
002100         10  GEN-INVDT-DD            PIC X(02).
002200     05  GEN-SUPPLIER-NAME           PIC X(25).
002300     05  GEN-RECIPIENT-NAME          PIC X(25).
002400     05  GEN-TOTAL-AMOUNT            PIC S9(9)V99.
002500     05  GEN-TAX-AMOUNT              PIC S9(9)V99.
002600     05  GEN-ITEM-DESCRIPTION        PIC X(20).
002700     05  FILLER                      PIC X(07).
002800*                                    RESERVED FOR FUTURE USE
