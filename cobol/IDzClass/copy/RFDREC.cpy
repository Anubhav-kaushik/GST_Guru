000100***************************************************************
000200*    COPYBOOK   RFDREC                                        *
000300*    RFD-01 REFUND APPLICATION INPUT RECORD (FILE RFDFILE)    *
000400*    ONE RECORD PER REFUND APPLICATION FILED BY THE PARTY.    *
000500*    FIXED FORM, LINE SEQUENTIAL, 135 BYTE RECORD.            *
000600*-------------------------------------------------------------*
000700*    CHANGE LOG                                               *
000800*    2020-03-02 KVM  ORIGINAL LAYOUT FOR REFUND SCRUTINY       *
000900*    2020-03-02 KVM  BANK FIELDS ARE INFORMATIONAL ONLY        *
001000***************************************************************
001100 01  RFD-RECORD.
001200     05  RFD-GSTIN                   PIC X(15).
001300     05  RFD-PERIOD-FROM             PIC X(10).
001400     05  RFD-PERIOD-FROM-R REDEFINES RFD-PERIOD-FROM.
001500         10  RFD-FROM-YYYY           PIC X(04).
001600         10  FILLER                  PIC X(01).
001700         10  RFD-FROM-MM             PIC X(02).
001800         10  FILLER                  PIC X(01).
001900         10  RFD-FROM-DD             PIC X(02).
002000     05  RFD-PERIOD-TO               PIC X(10).
002100     05  RFD-PERIOD-TO-R REDEFINES RFD-PERIOD-TO.
002200         10  RFD-TO-YYYY             PIC X(04).
002300         10  FILLER                  PIC X(01).
002400         10  RFD-TO-MM               PIC X(02).
002500         10  FILLER                  PIC X(01).
002600         10  RFD-TO-DD               PIC X(02).
002700     05  RFD-REASON                  PIC X(55).
002800     05  RFD-REFUND-AMOUNT-CLAIMED   PIC S9(9)V99.
002900     05  RFD-BANK-ACCOUNT-NUMBER     PIC X(18).
003000     05  RFD-BANK-IFSC-CODE          PIC X(11).
003100     05  FILLER                      PIC X(05).
003200*                                    RESERVED FOR FUTURE USE
