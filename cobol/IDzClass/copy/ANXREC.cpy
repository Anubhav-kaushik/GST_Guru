000100***************************************************************
000200*    COPYBOOK   ANXREC                                        *
000300*    ANNEXURE B - EXPORT INVOICE INPUT RECORD (FILE ANXFILE)  *
000400*    ONE RECORD PER EXPORT SHIPMENT DECLARED BY THE PARTY.    *
000500*    FIXED FORM, LINE SEQUENTIAL, 110 BYTE RECORD.            *
000600*-------------------------------------------------------------*
000700*    CHANGE LOG                                               *
000800*    2019-09-30 PNR  ORIGINAL LAYOUT FOR EXPORT SCRUTINY       *
000900*    2020-11-12 KVM  ADDED COUNTRY OF DESTINATION - REQ GST-51 *
001000***************************************************************
001100 01  ANX-RECORD.
001200     05  ANX-GSTIN                   PIC X(15).
001300     05  ANX-EXPORT-INVOICE-NUMBER   PIC X(16).
001400     05  ANX-EXPORT-DATE             PIC X(10).
001500     05  ANX-EXPORT-DATE-R REDEFINES ANX-EXPORT-DATE.
001600         10  ANX-EXPDT-YYYY          PIC X(04).
001700         10  FILLER                  PIC X(01).
001800         10  ANX-EXPDT-MM            PIC X(02).
001900         10  FILLER                  PIC X(01).
002000         10  ANX-EXPDT-DD            PIC X(02).
002100     05  ANX-PORT-CODE               PIC X(05).
002200     05  ANX-SHIPPING-BILL-NUMBER    PIC X(12).
002300     05  ANX-SHIPPING-BILL-DATE      PIC X(10).
002400     05  ANX-SHIPDT-R REDEFINES ANX-SHIPPING-BILL-DATE.
002500         10  ANX-SHPDT-YYYY          PIC X(04).
002600         10  FILLER                  PIC X(01).
002700         10  ANX-SHPDT-MM            PIC X(02).
002800         10  FILLER                  PIC X(01).
002900         10  ANX-SHPDT-DD            PIC X(02).
003000     05  ANX-EXPORT-VALUE            PIC S9(9)V99.
003100     05  ANX-TAX-PAID                PIC S9(9)V99.
003200     05  ANX-COUNTRY-OF-DESTINATION  PIC X(15).
003300     05  FILLER                      PIC X(05).
003400*                                    RESERVED FOR FUTURE USE
