000100***************************************************************
000200*    COPYBOOK   INVNTBL                                       *
000300*    LINKAGE-SECTION INVOICE-NUMBER-ONLY HAND-BACK TABLE.      *
000400*    TB2SCRTN LOADS ONE WITH 2B INVOICE NUMBERS WHOSE ITC      *
000500*    AVAILABLE FLAG IS TRUE, ANXSCRTN LOADS ONE WITH EVERY     *
000600*    ANNEXURE B EXPORT INVOICE NUMBER, BOTH FOR XDOCCHK CHECK  *
000700*    X1 (2B VS ANNEXURE B ITC-ON-EXPORTS ANOMALY).             *
000800*-------------------------------------------------------------*
000900*    CHANGE LOG                                               *
001000*    2019-08-11 PNR  ORIGINAL - MAX 200 INVOICES PER RUN       *
001100***************************************************************
001200 01  LK-INVN-TABLE-COUNT         PIC S9(04) COMP.
001300 01  LK-INVN-TABLE.
001400     05  LK-INVN-ENTRY  OCCURS 200 TIMES
001500                        INDEXED BY LK-INVN-IDX.
001600         10  LKN-INVOICE-NUMBER      PIC X(16).
001700         10  LKN-ROW-NUMBER          PIC 9(05).
