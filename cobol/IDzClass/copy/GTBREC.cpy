000100***************************************************************
000200*    COPYBOOK   GTBREC                                        *
000300*    GSTR-3B MONTHLY SUMMARY RETURN INPUT RECORD (GTBFILE)    *
000400*    ONE RECORD PER TAX PERIOD FILED BY THE PARTY.            *
000500*    FIXED FORM, LINE SEQUENTIAL, 80 BYTE RECORD.             *
000600*-------------------------------------------------------------*
000700*    CHANGE LOG                                               *
000800*    2019-07-20 PNR  ORIGINAL LAYOUT FOR SUMMARY-RETURN EDIT   *
000900*    2022-01-18 SGH  ITC-CLAIMED ANOMALY EDIT ADDED REQ GST-88 *
000950*    2022-11-07 KVM  SEPARATOR BYTE NAMED FOR EDIT REQ GST-97  *
001000***************************************************************
001100 01  GTB-RECORD.
001200     05  GTB-GSTIN                   PIC X(15).
001300     05  GTB-TAX-PERIOD              PIC X(07).
001400     05  GTB-TAX-PERIOD-R REDEFINES GTB-TAX-PERIOD.
001500         10  GTB-PERIOD-YYYY         PIC X(04).
001600         10  GTB-PERIOD-SEP          PIC X(01).
001700         10  GTB-PERIOD-MM           PIC X(02).
001800     05  GTB-TOTAL-TAXABLE-VALUE     PIC S9(9)V99.
001900     05  GTB-IGST-PAID               PIC S9(9)V99.
002000     05  GTB-CGST-PAID               PIC S9(9)V99.
002100     05  GTB-SGST-PAID               PIC S9(9)V99.
002200     05  GTB-ITC-CLAIMED             PIC S9(9)V99.
002300     05  FILLER                      PIC X(03).
002400*                                    RESERVED FOR FUTURE USE
