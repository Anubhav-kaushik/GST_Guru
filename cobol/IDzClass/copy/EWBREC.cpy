000100***************************************************************
000200*    COPYBOOK   EWBREC                                        *
000300*    E-WAY BILL GOODS-MOVEMENT INPUT RECORD (FILE EWBFILE)    *
000400*    ONE RECORD PER E-WAY BILL GENERATED AGAINST AN INVOICE.  *
000500*    FIXED FORM, LINE SEQUENTIAL, 134 BYTE RECORD.            *
000600*-------------------------------------------------------------*
000700*    CHANGE LOG                                               *
000800*    2020-06-08 SGH  ORIGINAL LAYOUT FOR EWB SCRUTINY          *
000900*    2021-05-14 KVM  ADDED TRANSPORT MODE + DISTANCE REQ 512   *
001000***************************************************************
001100 01  EWB-RECORD.
001200     05  EWB-GSTIN                   PIC X(15).
001300     05  EWB-BILL-NUMBER             PIC X(12).
001400     05  EWB-GENERATED-DATE          PIC X(10).
001500     05  EWB-GENDT-R REDEFINES EWB-GENERATED-DATE.
001600         10  EWB-GENDT-YYYY          PIC X(04).
001700         10  FILLER                  PIC X(01).
001800         10  EWB-GENDT-MM            PIC X(02).
001900         10  FILLER                  PIC X(01).
002000         10  EWB-GENDT-DD            PIC X(02).
002100     05  EWB-VALID-UNTIL             PIC X(10).
002200     05  EWB-VALUNTL-R REDEFINES EWB-VALID-UNTIL.
002300         10  EWB-VALUNTL-YYYY        PIC X(04).
002400         10  FILLER                  PIC X(01).
002500         10  EWB-VALUNTL-MM          PIC X(02).
002600         10  FILLER                  PIC X(01).
002700         10  EWB-VALUNTL-DD          PIC X(02).
002800     05  EWB-SUPPLIER-GSTIN          PIC X(15).
002900     05  EWB-RECIPIENT-GSTIN         PIC X(15).
003000     05  EWB-INVOICE-NUMBER          PIC X(16).
003100     05  EWB-INVOICE-DATE            PIC X(10).
003200     05  EWB-INVDT-R REDEFINES EWB-INVOICE-DATE.
003300         10  EWB-INVDT-YYYY          PIC X(04).
003400         10  FILLER                  PIC X(01).
003500         10  EWB-INVDT-MM            PIC X(02).
003600         10  FILLER                  PIC X(01).
003700         10  EWB-INVDT-DD            PIC X(02).
003800     05  EWB-TOTAL-VALUE             PIC S9(9)V99.
003900     05  EWB-TRANSPORT-MODE          PIC X(08).
004000     05  EWB-DISTANCE-KM             PIC S9(05).
004100     05  FILLER                      PIC X(07).
004200*                                    RESERVED FOR FUTURE USE
