000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    EWBSCRTN.
000300 AUTHOR.        S G HEGDE.
000400 INSTALLATION.  TAX SCRUTINY UNIT - SYSTEMS GROUP.
000500 DATE-WRITTEN.  20/06/91.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800*
000900******************************************************************
001000*  PROGRAM USED TO SCRUTINISE THE E-WAY BILL FILE (EWBFILE).      *
001100*  EVERY RECORD IS EDITED FOR BOTH SUPPLIER AND RECIPIENT GSTIN,  *
001200*  THE GENERATED/VALID-UNTIL/INVOICE DATE TRIO, TOTAL VALUE,      *
001300*  TRANSPORT MODE AND DISTANCE.  INVOICE NUMBER AND TOTAL VALUE   *
001400*  ARE HANDED BACK TO GSTBATCH IN THE SAME TABLE SHAPE USED BY    *
001500*  GENSCRTN SO XDOCCHK CAN MATCH E-WAY BILLS AGAINST GEN INVOICES.*
001600******************************************************************
001700*    CHANGE LOG                                                  *
001800*    91/06/20  SGH  0000  ORIGINAL SCRUTINY PROGRAM               *
001900*    93/02/20  RDS  0129  RENUMBERED PARAGRAPHS TO MATCH GENSCRTN *
002000*    98/12/03  KVM  0339  Y2K - ALL DATE COMPARES USE 8-DIGIT     *
002100*                         CCYYMMDD, NO 2-DIGIT YEAR WINDOWING     *
002200*    18/03/02  KVM  GST05 REWRITTEN FOR GST GO-LIVE SCRUTINY      *
002300*    20/06/08  SGH  GST05 ADDED TRANSPORT MODE + DISTANCE EDITS   *
002400*                         PER REQ 512                             *
002500*    21/07/09  PNR  GST63 ADDED INVOICE VALUE HAND-BACK TABLE     *
002600*                         FOR THE GEN CROSS-CHECK (REQ 604)       *
002700******************************************************************
002800
002900 ENVIRONMENT DIVISION.
003000
003100 CONFIGURATION SECTION.
003200 SOURCE-COMPUTER.   IBM-390.
003300 OBJECT-COMPUTER.   IBM-390.
003400 SPECIAL-NAMES.
003500     C01 IS TOP-OF-FORM.
003600
003700 INPUT-OUTPUT SECTION.
003800 FILE-CONTROL.
003900
004000     SELECT EWB-FILE ASSIGN TO UT-S-EWBFILE
004100            ORGANIZATION IS LINE SEQUENTIAL
004200            FILE STATUS  IS WS-EWB-FILE-STATUS.
004300
004400 DATA DIVISION.
004500
004600 FILE SECTION.
004700
004800 FD  EWB-FILE
004900     RECORDING MODE IS F
005000     LABEL RECORDS ARE STANDARD
005100     DATA RECORD IS EWB-RECORD.
005200
005300     COPY EWBREC.
005400
005500 WORKING-STORAGE SECTION.
005600
005700 01  WS-FILE-STATUSES.
005800     05  WS-EWB-FILE-STATUS          PIC X(02)   VALUE SPACES.
005900
006000 01  WS-INDICATOR-SWITCHES.
006100     05  WS-EOF-EWB-SW               PIC X(3)    VALUE 'NO '.
006200         88  EOF-EWB                             VALUE 'YES'.
006300     05  WS-SUPPLIER-OK-SW           PIC X(01)   VALUE 'Y'.
006400         88  WS-SUPPLIER-IS-OK                    VALUE 'Y'.
006500     05  WS-RECIPIENT-OK-SW          PIC X(01)   VALUE 'Y'.
006600         88  WS-RECIPIENT-IS-OK                   VALUE 'Y'.
006700     05  WS-GENDATE-OK-SW            PIC X(01)   VALUE 'Y'.
006800         88  WS-GENDATE-IS-OK                     VALUE 'Y'.
006900     05  WS-VALDATE-OK-SW            PIC X(01)   VALUE 'Y'.
007000         88  WS-VALDATE-IS-OK                     VALUE 'Y'.
007100     05  WS-INVDATE-OK-SW            PIC X(01)   VALUE 'Y'.
007200         88  WS-INVDATE-IS-OK                     VALUE 'Y'.
007300     05  WS-ALL-DATES-OK-SW          PIC X(3)    VALUE 'YES'.
007400         88  WS-ALL-DATES-ARE-OK                 VALUE 'YES'.
007500     05  WS-VALUE-NUMERIC-SW         PIC X(3)    VALUE 'YES'.
007600         88  WS-VALUE-IS-NUMERIC                 VALUE 'YES'.
007700     05  WS-MODE-OK-SW               PIC X(3)    VALUE 'NO '.
007800         88  WS-MODE-IS-OK                        VALUE 'YES'.
007900     05  WS-DISTANCE-NUMERIC-SW      PIC X(3)    VALUE 'YES'.
008000         88  WS-DISTANCE-IS-NUMERIC              VALUE 'YES'.
008100
008200 01  WS-ACCUMULATORS.
008300     05  WS-RECORDS-READ             PIC S9(05) COMP VALUE ZERO.
008400     05  WS-ROW-NUMBER               PIC S9(05) COMP VALUE ZERO.
008500
008600 01  WS-DATE-WORK-AREAS.
008700     05  WS-GENDATE-YYYYMMDD         PIC 9(08)  VALUE ZERO.
008800     05  WS-VALDATE-YYYYMMDD         PIC 9(08)  VALUE ZERO.
008900     05  WS-INVDATE-YYYYMMDD         PIC 9(08)  VALUE ZERO.
009000
009100 01  WS-GENDATE-YYYYMMDD-R REDEFINES WS-GENDATE-YYYYMMDD.
009200     05  WS-GENDATE-CCYY             PIC 9(04).
009300     05  WS-GENDATE-MM               PIC 9(02).
009400     05  WS-GENDATE-DD               PIC 9(02).
009500
009600 01  WS-VALID-MODE-TABLE.
009700     05  FILLER  PIC X(08)  VALUE 'Road    '.
009800     05  FILLER  PIC X(08)  VALUE 'Rail    '.
009900     05  FILLER  PIC X(08)  VALUE 'Air     '.
010000     05  FILLER  PIC X(08)  VALUE 'Ship    '.
010100     05  FILLER  PIC X(08)  VALUE 'Vehicle '.
010200 01  WS-VALID-MODE-TABLE-R REDEFINES WS-VALID-MODE-TABLE.
010300     05  WS-VALID-MODE      PIC X(08)  OCCURS 5 TIMES
010400                            INDEXED BY WS-MODE-IDX.
010500
010600 01  WS-ERROR-WORK-AREAS.
010700     05  WS-COLUMN-TEXT              PIC X(40)   VALUE SPACES.
010800     05  WS-VALUE-TEXT               PIC X(60)   VALUE SPACES.
010900     05  WS-VALUE-TEXT-R REDEFINES WS-VALUE-TEXT.
011000         10  WS-VALUE-TEXT-1         PIC X(20).
011100         10  WS-VALUE-TEXT-2         PIC X(20).
011200         10  WS-VALUE-TEXT-3         PIC X(20).
011300     05  WS-DESC-TEXT                PIC X(70)   VALUE SPACES.
011400
011500     COPY ERRTBL.
011600     COPY INVTBL.
011700
011800 LINKAGE SECTION.
011900
012000 01  LK-ERROR-COUNT-OUT              PIC S9(04) COMP.
012100 01  LK-ERROR-TABLE-OUT.
012200     05  LK-ERR-ENTRY-OUT OCCURS 200 TIMES.
012300         10  LKO-SECTION             PIC X(12).
012400         10  LKO-ROW-NUMBER          PIC 9(05).
012500         10  LKO-COLUMNS             PIC X(40).
012600         10  LKO-VALUES              PIC X(60).
012700         10  LKO-DESCRIPTION         PIC X(70).
012800
012900 01  LK-INV-TABLE-COUNT-OUT          PIC S9(04) COMP.
013000 01  LK-INV-TABLE-OUT.
013100     05  LK-INV-ENTRY-OUT OCCURS 200 TIMES.
013200         10  LKVO-INVOICE-NUMBER     PIC X(16).
013300         10  LKVO-AMOUNT             PIC S9(9)V99.
013400
013500 PROCEDURE DIVISION USING LK-ERROR-COUNT-OUT, LK-ERROR-TABLE-OUT,
013600           LK-INV-TABLE-COUNT-OUT, LK-INV-TABLE-OUT.
013700
013800 000-MAINLINE SECTION.
013900
014000     PERFORM 100-INITIALIZE THRU 100-INITIALIZE-EXIT.
014100     OPEN INPUT EWB-FILE.
014200     PERFORM 800-READ-EWB-FILE THRU 800-READ-EWB-FILE-EXIT.
014300     PERFORM 200-PROCESS-ONE-RECORD THRU 200-PROCESS-ONE-RECORD-EXIT
014400         UNTIL EOF-EWB.
014500     CLOSE EWB-FILE.
014600     MOVE LK-ERROR-COUNT      TO LK-ERROR-COUNT-OUT.
014700     MOVE LK-ERROR-TABLE      TO LK-ERROR-TABLE-OUT.
014800     MOVE LK-INV-TABLE-COUNT  TO LK-INV-TABLE-COUNT-OUT.
014900     MOVE LK-INV-TABLE        TO LK-INV-TABLE-OUT.
015000     GOBACK.
015100
015200
015300 100-INITIALIZE.
015400
015500     MOVE ZERO   TO LK-ERROR-COUNT, LK-INV-TABLE-COUNT,
015600                    WS-RECORDS-READ.
015700     MOVE SPACES TO LK-ERROR-TABLE, LK-INV-TABLE.
015800
015900 100-INITIALIZE-EXIT.
016000     EXIT.
016100
016200
016300 200-PROCESS-ONE-RECORD.
016400
016500     ADD 1 TO WS-RECORDS-READ.
016600     COMPUTE WS-ROW-NUMBER = WS-RECORDS-READ + 1.
016700     PERFORM 210-EDIT-SUPPLIER-GSTIN  THRU 210-EDIT-SUPPLIER-GSTIN-EXIT.
016800     PERFORM 215-EDIT-RECIPIENT-GSTIN THRU 215-EDIT-RECIPIENT-GSTIN-EXIT.
016900     PERFORM 220-EDIT-DATE-TRIO       THRU 220-EDIT-DATE-TRIO-EXIT.
017000     PERFORM 230-EDIT-DATE-SEQUENCE   THRU 230-EDIT-DATE-SEQUENCE-EXIT.
017100     PERFORM 240-EDIT-TOTAL-VALUE     THRU 240-EDIT-TOTAL-VALUE-EXIT.
017200     PERFORM 250-EDIT-TRANSPORT-MODE  THRU 250-EDIT-TRANSPORT-MODE-EXIT.
017300     PERFORM 255-EDIT-DISTANCE        THRU 255-EDIT-DISTANCE-EXIT.
017400     PERFORM 260-ADD-TO-EWB-TABLE     THRU 260-ADD-TO-EWB-TABLE-EXIT.
017500     PERFORM 800-READ-EWB-FILE        THRU 800-READ-EWB-FILE-EXIT.
017600
017700 200-PROCESS-ONE-RECORD-EXIT.
017800     EXIT.
017900
018000*    -----------------------------------------------------------
018100*    B7.1  SUPPLIER GSTIN MUST SATISFY U1
018200*    -----------------------------------------------------------
018300 210-EDIT-SUPPLIER-GSTIN.
018400
018500     MOVE 'Y' TO WS-SUPPLIER-OK-SW.
018600     CALL 'GSTINCHK' USING EWB-SUPPLIER-GSTIN, WS-SUPPLIER-OK-SW.
018700     IF NOT WS-SUPPLIER-IS-OK
018800        MOVE 'Supplier GSTIN'      TO WS-COLUMN-TEXT
018900        MOVE EWB-SUPPLIER-GSTIN    TO WS-VALUE-TEXT
019000        MOVE 'Invalid Supplier GSTIN format' TO WS-DESC-TEXT
019100        PERFORM 900-ADD-ERROR THRU 900-ADD-ERROR-EXIT.
019200
019300 210-EDIT-SUPPLIER-GSTIN-EXIT.
019400     EXIT.
019500
019600*    -----------------------------------------------------------
019700*    B7.2  RECIPIENT GSTIN MUST SATISFY U1
019800*    -----------------------------------------------------------
019900 215-EDIT-RECIPIENT-GSTIN.
020000
020100     MOVE 'Y' TO WS-RECIPIENT-OK-SW.
020200     CALL 'GSTINCHK' USING EWB-RECIPIENT-GSTIN, WS-RECIPIENT-OK-SW.
020300     IF NOT WS-RECIPIENT-IS-OK
020400        MOVE 'Recipient GSTIN'     TO WS-COLUMN-TEXT
020500        MOVE EWB-RECIPIENT-GSTIN   TO WS-VALUE-TEXT
020600        MOVE 'Invalid Recipient GSTIN format' TO WS-DESC-TEXT
020700        PERFORM 900-ADD-ERROR THRU 900-ADD-ERROR-EXIT.
020800
020900 215-EDIT-RECIPIENT-GSTIN-EXIT.
021000     EXIT.
021100
021200*    -----------------------------------------------------------
021300*    B7.3  GENERATED DATE, VALID UNTIL AND INVOICE DATE MUST ALL
021400*          PARSE - ONE COMBINED ERROR NAMING ALL THREE IF ANY FAIL
021500*    -----------------------------------------------------------
021600 220-EDIT-DATE-TRIO.
021700
021800     MOVE 'YES' TO WS-ALL-DATES-OK-SW.
021900     MOVE 'Y'   TO WS-GENDATE-OK-SW.
022000     CALL 'DATECHK' USING EWB-GENERATED-DATE, WS-GENDATE-OK-SW,
022100                          WS-GENDATE-YYYYMMDD.
022200     MOVE 'Y'   TO WS-VALDATE-OK-SW.
022300     CALL 'DATECHK' USING EWB-VALID-UNTIL, WS-VALDATE-OK-SW,
022400                          WS-VALDATE-YYYYMMDD.
022500     MOVE 'Y'   TO WS-INVDATE-OK-SW.
022600     CALL 'DATECHK' USING EWB-INVOICE-DATE, WS-INVDATE-OK-SW,
022700                          WS-INVDATE-YYYYMMDD.
022800
022900     IF NOT WS-GENDATE-IS-OK OR NOT WS-VALDATE-IS-OK
023000                              OR NOT WS-INVDATE-IS-OK
023100        MOVE 'NO ' TO WS-ALL-DATES-OK-SW
023200        MOVE 'Generated/Valid Until/Invoice Date' TO WS-COLUMN-TEXT
023300        MOVE EWB-GENERATED-DATE TO WS-VALUE-TEXT-1
023400        MOVE EWB-VALID-UNTIL    TO WS-VALUE-TEXT-2
023500        MOVE EWB-INVOICE-DATE   TO WS-VALUE-TEXT-3
023600        MOVE 'Invalid date format' TO WS-DESC-TEXT
023700        PERFORM 900-ADD-ERROR THRU 900-ADD-ERROR-EXIT.
023800
023900 220-EDIT-DATE-TRIO-EXIT.
024000     EXIT.
024100
024200*    -----------------------------------------------------------
024300*    B7.3  DATE SEQUENCE CHECKS - ONLY WHERE PARSED VALUES ARE
024400*          AVAILABLE
024500*    -----------------------------------------------------------
024600 230-EDIT-DATE-SEQUENCE.
024700
024800     IF WS-VALDATE-IS-OK AND WS-GENDATE-IS-OK
024900        IF WS-VALDATE-YYYYMMDD < WS-GENDATE-YYYYMMDD
025000           MOVE 'Valid Until'      TO WS-COLUMN-TEXT
025100           MOVE EWB-VALID-UNTIL    TO WS-VALUE-TEXT-1
025200           MOVE EWB-GENERATED-DATE TO WS-VALUE-TEXT-2
025300           MOVE 'Valid Until date cannot be before Generated Date'
025400                                   TO WS-DESC-TEXT
025500           PERFORM 900-ADD-ERROR THRU 900-ADD-ERROR-EXIT.
025600
025700     IF WS-INVDATE-IS-OK AND WS-GENDATE-IS-OK
025800        IF WS-INVDATE-YYYYMMDD > WS-GENDATE-YYYYMMDD
025900           MOVE 'Invoice Date'     TO WS-COLUMN-TEXT
026000           MOVE EWB-INVOICE-DATE   TO WS-VALUE-TEXT-1
026100           MOVE EWB-GENERATED-DATE TO WS-VALUE-TEXT-2
026200           MOVE 'Invoice Date cannot be after Generated Date'
026300                                   TO WS-DESC-TEXT
026400           PERFORM 900-ADD-ERROR THRU 900-ADD-ERROR-EXIT.
026500
026600 230-EDIT-DATE-SEQUENCE-EXIT.
026700     EXIT.
026800
026900*    -----------------------------------------------------------
027000*    B7.4  TOTAL VALUE MUST BE NUMERIC; IF NUMERIC, MUST NOT BE
027100*          NEGATIVE
027200*    -----------------------------------------------------------
027300 240-EDIT-TOTAL-VALUE.
027400
027500     MOVE 'YES' TO WS-VALUE-NUMERIC-SW.
027600     IF EWB-TOTAL-VALUE IS NOT NUMERIC
027700        MOVE 'NO ' TO WS-VALUE-NUMERIC-SW
027800        MOVE 'Total Value'          TO WS-COLUMN-TEXT
027900        MOVE SPACES                 TO WS-VALUE-TEXT
028000        MOVE 'Invalid numeric format' TO WS-DESC-TEXT
028100        PERFORM 900-ADD-ERROR THRU 900-ADD-ERROR-EXIT
028200        GO TO 240-EDIT-TOTAL-VALUE-EXIT.
028300
028400     IF EWB-TOTAL-VALUE < ZERO
028500        MOVE 'Total Value'          TO WS-COLUMN-TEXT
028600        MOVE EWB-TOTAL-VALUE        TO WS-VALUE-TEXT
028700        MOVE 'Negative total value' TO WS-DESC-TEXT
028800        PERFORM 900-ADD-ERROR THRU 900-ADD-ERROR-EXIT.
028900
029000 240-EDIT-TOTAL-VALUE-EXIT.
029100     EXIT.
029200
029300*    -----------------------------------------------------------
029400*    B7.5  TRANSPORT MODE MUST BE ONE OF THE CONFIGURED MODES
029500*    -----------------------------------------------------------
029600 250-EDIT-TRANSPORT-MODE.
029700
029800     MOVE 'NO ' TO WS-MODE-OK-SW.
029900     SET WS-MODE-IDX TO 1.
030000     SEARCH WS-VALID-MODE
030100         AT END
030200            NEXT SENTENCE
030300         WHEN WS-VALID-MODE (WS-MODE-IDX) = EWB-TRANSPORT-MODE
030400            MOVE 'YES' TO WS-MODE-OK-SW.
030500
030600     IF NOT WS-MODE-IS-OK
030700        MOVE 'Transport Mode'    TO WS-COLUMN-TEXT
030800        MOVE EWB-TRANSPORT-MODE  TO WS-VALUE-TEXT
030900        MOVE 'Not a valid or configured transport mode'
031000                                 TO WS-DESC-TEXT
031100        PERFORM 900-ADD-ERROR THRU 900-ADD-ERROR-EXIT.
031200
031300 250-EDIT-TRANSPORT-MODE-EXIT.
031400     EXIT.
031500
031600*    -----------------------------------------------------------
031700*    B7.6  DISTANCE MUST BE NUMERIC; IF NUMERIC, MUST NOT BE
031800*          NEGATIVE
031900*    -----------------------------------------------------------
032000 255-EDIT-DISTANCE.
032100
032200     MOVE 'YES' TO WS-DISTANCE-NUMERIC-SW.
032300     IF EWB-DISTANCE-KM IS NOT NUMERIC
032400        MOVE 'NO ' TO WS-DISTANCE-NUMERIC-SW
032500        MOVE 'Distance'             TO WS-COLUMN-TEXT
032600        MOVE SPACES                 TO WS-VALUE-TEXT
032700        MOVE 'Invalid numeric format' TO WS-DESC-TEXT
032800        PERFORM 900-ADD-ERROR THRU 900-ADD-ERROR-EXIT
032900        GO TO 255-EDIT-DISTANCE-EXIT.
033000
033100     IF EWB-DISTANCE-KM < ZERO
033200        MOVE 'Distance'                  TO WS-COLUMN-TEXT
033300        MOVE EWB-DISTANCE-KM             TO WS-VALUE-TEXT
033400        MOVE 'Distance cannot be negative' TO WS-DESC-TEXT
033500        PERFORM 900-ADD-ERROR THRU 900-ADD-ERROR-EXIT.
033600
033700 255-EDIT-DISTANCE-EXIT.
033800     EXIT.
033900
034000*    -----------------------------------------------------------
034100*    HAND BACK INVOICE NUMBER / TOTAL VALUE FOR THE X3 GEN
034200*    CROSS-CHECK PERFORMED LATER BY XDOCCHK
034300*    -----------------------------------------------------------
034400 260-ADD-TO-EWB-TABLE.
034500
034600     IF LK-INV-TABLE-COUNT < 200
034700        ADD 1 TO LK-INV-TABLE-COUNT
034800        SET LK-INV-IDX TO LK-INV-TABLE-COUNT
034900        MOVE EWB-INVOICE-NUMBER TO LKI-INVOICE-NUMBER (LK-INV-IDX)
035000        MOVE EWB-TOTAL-VALUE    TO LKI-AMOUNT (LK-INV-IDX).
035100
035200 260-ADD-TO-EWB-TABLE-EXIT.
035300     EXIT.
035400
035500
035600 800-READ-EWB-FILE.
035700
035800     READ EWB-FILE
035900         AT END MOVE 'YES' TO WS-EOF-EWB-SW.
036000
036100 800-READ-EWB-FILE-EXIT.
036200     EXIT.
036300
036400
036500 900-ADD-ERROR.
036600
036700     IF LK-ERROR-COUNT < 200
036800        ADD 1 TO LK-ERROR-COUNT
036900        SET LK-ERROR-IDX TO LK-ERROR-COUNT
037000        MOVE 'EWB'          TO LKE-SECTION (LK-ERROR-IDX)
037100        MOVE WS-ROW-NUMBER  TO LKE-ROW-NUMBER (LK-ERROR-IDX)
037200        MOVE WS-COLUMN-TEXT TO LKE-COLUMNS (LK-ERROR-IDX)
037300        MOVE WS-VALUE-TEXT  TO LKE-VALUES (LK-ERROR-IDX)
037400        MOVE WS-DESC-TEXT   TO LKE-DESCRIPTION (LK-ERROR-IDX)
037500        MOVE SPACES         TO WS-COLUMN-TEXT, WS-VALUE-TEXT
037600        MOVE SPACES         TO WS-DESC-TEXT.
037700
037800 900-ADD-ERROR-EXIT.
037900     EXIT.
038000*
038100*    END OF PROGRAM EWBSCRTN
