000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    TB2SCRTN.
000300 AUTHOR.        P N RAMASWAMY.
000400 INSTALLATION.  TAX SCRUTINY UNIT - SYSTEMS GROUP.
000500 DATE-WRITTEN.  09/03/90.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800*
000900******************************************************************
001000*  PROGRAM USED TO SCRUTINISE THE GSTR-2B AUTO-DRAFTED INWARD    *
001100*  SUPPLY STATEMENT (TB2FILE).  EVERY RECORD IS EDITED FOR       *
001200*  GSTIN FORMAT, INVOICE DATE, THE THREE TAX AMOUNT COLUMNS AND  *
001300*  THE ITC-AVAILABLE-BUT-ZERO-TAX ANOMALY.  EVERY INVOICE WHOSE  *
001400*  ITC AVAILABLE FLAG IS TRUE IS ALSO HANDED BACK TO GSTBATCH IN *
001500*  A LOOKUP TABLE, FOR THE ANNEXURE-B EXPORT CROSS-CHECK (X1).   *
001600******************************************************************
001700*    CHANGE LOG                                                  *
001800*    90/03/09  RDS  0000  ORIGINAL SCRUTINY PROGRAM               *
001900*    93/02/20  RDS  0129  RENUMBERED PARAGRAPHS TO MATCH GENSCRTN *
002000*    98/12/03  KVM  0339  Y2K - SEE DATECHK FOR CENTURY HANDLING  *
002100*    17/07/15  PNR  GST02 REWRITTEN FOR GST GO-LIVE SCRUTINY      *
002200*    21/02/09  SGH  REQ441 ADDED IGST/CGST/SGST SPLIT EDIT        *
002300*    21/04/02  SGH  GST81 ADDED ITC-AVAILABLE LOOKUP TABLE        *
002400*                         HAND-BACK FOR ANNEXURE-B CROSS-CHECK    *
002500******************************************************************
002600
002700 ENVIRONMENT DIVISION.
002800
002900 CONFIGURATION SECTION.
003000 SOURCE-COMPUTER.   IBM-390.
003100 OBJECT-COMPUTER.   IBM-390.
003200 SPECIAL-NAMES.
003300     C01 IS TOP-OF-FORM.
003400
003500 INPUT-OUTPUT SECTION.
003600 FILE-CONTROL.
003700
003800     SELECT TB2-FILE ASSIGN TO UT-S-TB2FILE
003900            ORGANIZATION IS LINE SEQUENTIAL
004000            FILE STATUS  IS WS-TB2-FILE-STATUS.
004100
004200 DATA DIVISION.
004300
004400 FILE SECTION.
004500
004600 FD  TB2-FILE
004700     RECORDING MODE IS F
004800     LABEL RECORDS ARE STANDARD
004900     DATA RECORD IS TB2-RECORD.
005000
005100     COPY TB2REC.
005200
005300 WORKING-STORAGE SECTION.
005400
005500 01  WS-FILE-STATUSES.
005600     05  WS-TB2-FILE-STATUS          PIC X(02)   VALUE SPACES.
005700
005800 01  WS-INDICATOR-SWITCHES.
005900     05  WS-EOF-TB2-SW               PIC X(3)    VALUE 'NO '.
006000         88  EOF-TB2                             VALUE 'YES'.
006100     05  WS-GSTIN-OK-SW              PIC X(01)   VALUE 'Y'.
006200         88  WS-GSTIN-IS-OK                       VALUE 'Y'.
006300     05  WS-DATE-OK-SW               PIC X(01)   VALUE 'Y'.
006400         88  WS-DATE-IS-OK                        VALUE 'Y'.
006500     05  WS-IGST-NUMERIC-SW          PIC X(3)    VALUE 'YES'.
006600         88  WS-IGST-IS-NUMERIC                  VALUE 'YES'.
006700     05  WS-CGST-NUMERIC-SW          PIC X(3)    VALUE 'YES'.
006800         88  WS-CGST-IS-NUMERIC                  VALUE 'YES'.
006900     05  WS-SGST-NUMERIC-SW          PIC X(3)    VALUE 'YES'.
007000         88  WS-SGST-IS-NUMERIC                  VALUE 'YES'.
007100     05  WS-TAXVAL-NUMERIC-SW        PIC X(3)    VALUE 'YES'.
007200         88  WS-TAXVAL-IS-NUMERIC                VALUE 'YES'.
007300     05  WS-AMOUNTS-ALL-NUMERIC-SW   PIC X(3)    VALUE 'YES'.
007400         88  WS-AMOUNTS-ARE-NUMERIC              VALUE 'YES'.
007500     05  WS-ITC-AVAILABLE-SW         PIC X(3)    VALUE 'NO '.
007600         88  WS-ITC-IS-AVAILABLE                 VALUE 'YES'.
007700
007800 01  WS-ACCUMULATORS.
007900     05  WS-RECORDS-READ             PIC S9(05) COMP VALUE ZERO.
008000     05  WS-ROW-NUMBER               PIC S9(05) COMP VALUE ZERO.
008100
008200 01  WS-DATE-WORK-AREAS.
008300     05  WS-INVOICE-YYYYMMDD         PIC 9(08)  VALUE ZERO.
008310 01  WS-INVOICE-YYYYMMDD-R REDEFINES WS-INVOICE-YYYYMMDD.
008320     05  WS-INVOICE-CCYY             PIC 9(04).
008330     05  WS-INVOICE-MM               PIC 9(02).
008340     05  WS-INVOICE-DD               PIC 9(02).
008400
008500 01  WS-ITC-LOWER-WORK.
008600     05  WS-ITC-LOWER-TEXT           PIC X(05)   VALUE SPACES.
008700 01  WS-ITC-LOWER-R REDEFINES WS-ITC-LOWER-WORK.
008800     05  WS-ITC-LOWER-1              PIC X(03).
008900     05  WS-ITC-LOWER-2              PIC X(02).
009000
009100 01  WS-UPPER-CASE-TABLE.
009200     05  FILLER  PIC X(26) VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
009300 01  WS-LOWER-CASE-TABLE.
009400     05  FILLER  PIC X(26) VALUE 'abcdefghijklmnopqrstuvwxyz'.
009500
009600 01  WS-ERROR-WORK-AREAS.
009700     05  WS-COLUMN-TEXT              PIC X(40)   VALUE SPACES.
009800     05  WS-VALUE-TEXT               PIC X(60)   VALUE SPACES.
009810     05  WS-VALUE-TEXT-R REDEFINES WS-VALUE-TEXT.
009820         10  WS-VALUE-TEXT-1         PIC X(30).
009830         10  WS-VALUE-TEXT-2         PIC X(30).
009900     05  WS-DESC-TEXT                PIC X(70)   VALUE SPACES.
010000
010100     COPY ERRTBL.
010200     COPY INVNTBL.
010300
010400 LINKAGE SECTION.
010500
010600 01  LK-ERROR-COUNT-OUT              PIC S9(04) COMP.
010700 01  LK-ERROR-TABLE-OUT.
010800     05  LK-ERR-ENTRY-OUT OCCURS 200 TIMES.
010900         10  LKO-SECTION             PIC X(12).
011000         10  LKO-ROW-NUMBER          PIC 9(05).
011100         10  LKO-COLUMNS             PIC X(40).
011200         10  LKO-VALUES              PIC X(60).
011300         10  LKO-DESCRIPTION         PIC X(70).
011400 01  LK-INVN-TABLE-COUNT-OUT         PIC S9(04) COMP.
011500 01  LK-INVN-TABLE-OUT.
011600     05  LK-INVN-ENTRY-OUT OCCURS 200 TIMES.
011700         10  LKNO-INVOICE-NUMBER     PIC X(16).
011800         10  LKNO-ROW-NUMBER         PIC 9(05).
011900
012000 PROCEDURE DIVISION USING LK-ERROR-COUNT-OUT, LK-ERROR-TABLE-OUT,
012100                          LK-INVN-TABLE-COUNT-OUT, LK-INVN-TABLE-OUT.
012200
012300 000-MAINLINE SECTION.
012400
012500     PERFORM 100-INITIALIZE THRU 100-INITIALIZE-EXIT.
012600     OPEN INPUT TB2-FILE.
012700     PERFORM 800-READ-TB2-FILE THRU 800-READ-TB2-FILE-EXIT.
012800     PERFORM 200-PROCESS-ONE-RECORD THRU 200-PROCESS-ONE-RECORD-EXIT
012900         UNTIL EOF-TB2.
013000     CLOSE TB2-FILE.
013100     MOVE LK-ERROR-COUNT       TO LK-ERROR-COUNT-OUT.
013200     MOVE LK-ERROR-TABLE       TO LK-ERROR-TABLE-OUT.
013300     MOVE LK-INVN-TABLE-COUNT  TO LK-INVN-TABLE-COUNT-OUT.
013400     MOVE LK-INVN-TABLE        TO LK-INVN-TABLE-OUT.
013500     GOBACK.
013600
013700
013800 100-INITIALIZE.
013900
014000     MOVE ZERO   TO LK-ERROR-COUNT, LK-INVN-TABLE-COUNT.
014100     MOVE ZERO   TO WS-RECORDS-READ.
014200     MOVE SPACES TO LK-ERROR-TABLE, LK-INVN-TABLE.
014300
014400 100-INITIALIZE-EXIT.
014500     EXIT.
014600
014700
014800 200-PROCESS-ONE-RECORD.
014900
015000     ADD 1 TO WS-RECORDS-READ.
015100     COMPUTE WS-ROW-NUMBER = WS-RECORDS-READ + 1.
015200     PERFORM 210-EDIT-GSTIN         THRU 210-EDIT-GSTIN-EXIT.
015300     PERFORM 220-EDIT-INVOICE-DATE  THRU 220-EDIT-INVOICE-DATE-EXIT.
015400     PERFORM 230-EDIT-TAX-AMOUNTS   THRU 230-EDIT-TAX-AMOUNTS-EXIT.
015500     PERFORM 240-EDIT-ITC-ANOMALY   THRU 240-EDIT-ITC-ANOMALY-EXIT.
015600     PERFORM 250-ADD-TO-ITC-TABLE   THRU 250-ADD-TO-ITC-TABLE-EXIT.
015700     PERFORM 800-READ-TB2-FILE      THRU 800-READ-TB2-FILE-EXIT.
015800
015900 200-PROCESS-ONE-RECORD-EXIT.
016000     EXIT.
016100
016200*    -----------------------------------------------------------
016300*    B3.1  GSTIN MUST SATISFY U1
016400*    -----------------------------------------------------------
016500 210-EDIT-GSTIN.
016600
016700     MOVE 'Y' TO WS-GSTIN-OK-SW.
016800     CALL 'GSTINCHK' USING TB2-GSTIN, WS-GSTIN-OK-SW.
016900     IF NOT WS-GSTIN-IS-OK
017000        MOVE 'GSTIN'          TO WS-COLUMN-TEXT
017100        MOVE TB2-GSTIN        TO WS-VALUE-TEXT
017200        MOVE 'Invalid GSTIN format' TO WS-DESC-TEXT
017300        PERFORM 900-ADD-ERROR THRU 900-ADD-ERROR-EXIT.
017400
017500 210-EDIT-GSTIN-EXIT.
017600     EXIT.
017700
017800*    -----------------------------------------------------------
017900*    B3.2  INVOICE DATE MUST PARSE - NO FUTURE-DATE TEST HERE
018000*    -----------------------------------------------------------
018100 220-EDIT-INVOICE-DATE.
018200
018300     MOVE 'Y' TO WS-DATE-OK-SW.
018400     CALL 'DATECHK' USING TB2-INVOICE-DATE, WS-DATE-OK-SW,
018500                          WS-INVOICE-YYYYMMDD.
018600     IF NOT WS-DATE-IS-OK
018700        MOVE 'Invoice Date'   TO WS-COLUMN-TEXT
018800        MOVE TB2-INVOICE-DATE TO WS-VALUE-TEXT
018900        MOVE 'Invalid date format' TO WS-DESC-TEXT
019000        PERFORM 900-ADD-ERROR THRU 900-ADD-ERROR-EXIT.
019100
019200 220-EDIT-INVOICE-DATE-EXIT.
019300     EXIT.
019400
019500*    -----------------------------------------------------------
019600*    B3.3  IGST/CGST/SGST/TOTAL TAXABLE VALUE MUST BE NUMERIC
019700*          AND NOT NEGATIVE
019800*    -----------------------------------------------------------
019900 230-EDIT-TAX-AMOUNTS.
020000
020100     MOVE 'YES' TO WS-IGST-NUMERIC-SW,   WS-CGST-NUMERIC-SW,
020200                   WS-SGST-NUMERIC-SW,   WS-TAXVAL-NUMERIC-SW,
020300                   WS-AMOUNTS-ALL-NUMERIC-SW.
020400
020500     IF TB2-IGST-AMOUNT IS NOT NUMERIC
020600        MOVE 'NO ' TO WS-IGST-NUMERIC-SW.
020700     IF TB2-CGST-AMOUNT IS NOT NUMERIC
020800        MOVE 'NO ' TO WS-CGST-NUMERIC-SW.
020900     IF TB2-SGST-AMOUNT IS NOT NUMERIC
021000        MOVE 'NO ' TO WS-SGST-NUMERIC-SW.
021100     IF TB2-TOTAL-TAXABLE-VALUE IS NOT NUMERIC
021200        MOVE 'NO ' TO WS-TAXVAL-NUMERIC-SW.
021300
021400     IF NOT WS-IGST-IS-NUMERIC   OR NOT WS-CGST-IS-NUMERIC OR
021500        NOT WS-SGST-IS-NUMERIC   OR NOT WS-TAXVAL-IS-NUMERIC
021600        MOVE 'NO ' TO WS-AMOUNTS-ALL-NUMERIC-SW
021700        MOVE 'IGST/CGST/SGST/Total Taxable Value' TO WS-COLUMN-TEXT
021800        MOVE SPACES           TO WS-VALUE-TEXT
021900        MOVE 'Non-numeric data found in amount columns'
022000                              TO WS-DESC-TEXT
022100        PERFORM 900-ADD-ERROR THRU 900-ADD-ERROR-EXIT
022200        GO TO 230-EDIT-TAX-AMOUNTS-EXIT.
022300
022400     IF TB2-IGST-AMOUNT < ZERO OR TB2-CGST-AMOUNT < ZERO OR
022500        TB2-SGST-AMOUNT < ZERO OR TB2-TOTAL-TAXABLE-VALUE < ZERO
022600        MOVE 'IGST/CGST/SGST/Total Taxable Value' TO WS-COLUMN-TEXT
022700        MOVE SPACES           TO WS-VALUE-TEXT
022800        MOVE 'Negative amount found' TO WS-DESC-TEXT
022900        PERFORM 900-ADD-ERROR THRU 900-ADD-ERROR-EXIT.
023000
023100 230-EDIT-TAX-AMOUNTS-EXIT.
023200     EXIT.
023300
023400*    -----------------------------------------------------------
023500*    B3.4  ITC AVAILABLE BUT ALL TAX AMOUNTS ZERO IS AN ANOMALY
023600*    -----------------------------------------------------------
023700 240-EDIT-ITC-ANOMALY.
023800
023900     PERFORM 245-TEST-ITC-AVAILABLE THRU 245-TEST-ITC-AVAILABLE-EXIT.
024000
024100     IF NOT WS-AMOUNTS-ARE-NUMERIC
024200        GO TO 240-EDIT-ITC-ANOMALY-EXIT.
024300
024400     IF WS-ITC-IS-AVAILABLE AND
024500        TB2-IGST-AMOUNT = ZERO AND TB2-CGST-AMOUNT = ZERO AND
024600        TB2-SGST-AMOUNT = ZERO
024700        MOVE 'ITC Available'  TO WS-COLUMN-TEXT
024800        MOVE TB2-ITC-AVAILABLE TO WS-VALUE-TEXT
024900        MOVE 'ITC available but all tax amounts are zero'
025000                              TO WS-DESC-TEXT
025100        PERFORM 900-ADD-ERROR THRU 900-ADD-ERROR-EXIT.
025200
025300 240-EDIT-ITC-ANOMALY-EXIT.
025400     EXIT.
025500
025600*    -----------------------------------------------------------
025700*    ITC AVAILABLE IS TRUE IFF THE FIELD, LOWERCASED, IS ONE OF
025800*    "YES", "TRUE" OR "1"
025900*    -----------------------------------------------------------
026000 245-TEST-ITC-AVAILABLE.
026100
026200     MOVE 'NO ' TO WS-ITC-AVAILABLE-SW.
026300     MOVE TB2-ITC-AVAILABLE TO WS-ITC-LOWER-WORK.
026400     INSPECT WS-ITC-LOWER-WORK
026500         CONVERTING WS-UPPER-CASE-TABLE TO WS-LOWER-CASE-TABLE.
026600
026700     IF WS-ITC-LOWER-WORK = 'yes  ' OR
026800        WS-ITC-LOWER-WORK = 'true '
026900        MOVE 'YES' TO WS-ITC-AVAILABLE-SW.
027000     IF WS-ITC-LOWER-1 = '1  '
027100        MOVE 'YES' TO WS-ITC-AVAILABLE-SW.
027200
027300 245-TEST-ITC-AVAILABLE-EXIT.
027400     EXIT.
027500
027600*    -----------------------------------------------------------
027700*    HAND BACK EVERY ITC-AVAILABLE INVOICE NUMBER FOR THE
027800*    ANNEXURE-B EXPORT CROSS-CHECK (X1)
027900*    -----------------------------------------------------------
028000 250-ADD-TO-ITC-TABLE.
028100
028200     IF WS-ITC-IS-AVAILABLE AND LK-INVN-TABLE-COUNT < 200
028300        ADD 1 TO LK-INVN-TABLE-COUNT
028400        SET LK-INVN-IDX TO LK-INVN-TABLE-COUNT
028500        MOVE TB2-INVOICE-NUMBER TO LKN-INVOICE-NUMBER (LK-INVN-IDX)
028600        MOVE WS-ROW-NUMBER      TO LKN-ROW-NUMBER (LK-INVN-IDX).
028700
028800 250-ADD-TO-ITC-TABLE-EXIT.
028900     EXIT.
029000
029100
029200 800-READ-TB2-FILE.
029300
029400     READ TB2-FILE
029500         AT END MOVE 'YES' TO WS-EOF-TB2-SW.
029600
029700 800-READ-TB2-FILE-EXIT.
029800     EXIT.
029900
030000
030100 900-ADD-ERROR.
030200
030300     IF LK-ERROR-COUNT < 200
030400        ADD 1 TO LK-ERROR-COUNT
030500        SET LK-ERROR-IDX TO LK-ERROR-COUNT
030600        MOVE '2B'           TO LKE-SECTION (LK-ERROR-IDX)
030700        MOVE WS-ROW-NUMBER  TO LKE-ROW-NUMBER (LK-ERROR-IDX)
030800        MOVE WS-COLUMN-TEXT TO LKE-COLUMNS (LK-ERROR-IDX)
030900        MOVE WS-VALUE-TEXT  TO LKE-VALUES (LK-ERROR-IDX)
031000        MOVE WS-DESC-TEXT   TO LKE-DESCRIPTION (LK-ERROR-IDX)
031100        MOVE SPACES         TO WS-COLUMN-TEXT, WS-VALUE-TEXT
031200        MOVE SPACES         TO WS-DESC-TEXT.
031300
031400 900-ADD-ERROR-EXIT.
031500     EXIT.
031600*
031700*    END OF PROGRAM TB2SCRTN
