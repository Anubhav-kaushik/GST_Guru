000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    GENSCRTN.
000300 AUTHOR.        P N RAMASWAMY.
000400 INSTALLATION.  TAX SCRUTINY UNIT - SYSTEMS GROUP.
000500 DATE-WRITTEN.  07/12/89.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800*
000900******************************************************************
001000*  PROGRAM USED TO SCRUTINISE THE GENERAL TAX INVOICE FILE       *
001100*  (GENFILE) SUBMITTED BY A GST PARTY.  EVERY RECORD IS EDITED   *
001200*  FOR GSTIN FORMAT, INVOICE DATE, INVOICE-NUMBER FORMAT, TOTAL  *
001300*  AND TAX AMOUNTS, AND TAX-RATE CONSISTENCY.  EVERY VIOLATION   *
001400*  IS HANDED BACK TO GSTBATCH AS AN ERROR-TABLE ROW.  THE SUM OF *
001500*  TOTAL AMOUNT OVER ALL NUMERIC RECORDS IS ALSO HANDED BACK -   *
001600*  GSTBATCH PASSES IT ON TO XDOCCHK FOR CHECK X2, AND THE FULL   *
001700*  INVOICE-NUMBER/AMOUNT TABLE IS HANDED BACK FOR CHECK X3.      *
001800******************************************************************
001900*    CHANGE LOG                                                  *
002000*    89/07/12  RDS  0000  ORIGINAL SCRUTINY PROGRAM               *
002100*    93/02/20  RDS  0129  ADDED TOTAL-AMOUNT RUNNING SUM          *
002200*    98/12/03  KVM  0339  Y2K - FUTURE-DATE TEST USES 8-DIGIT     *
002300*                         CENTURY-AWARE COMPARE, SEE DATECHK      *
002400*    17/07/01  PNR  GST01 REWRITTEN FOR GST GO-LIVE SCRUTINY      *
002500*    21/03/30  SGH  GST77 ADDED INVOICE-NUMBER/AMOUNT TABLE       *
002600*                         HAND-BACK FOR EWB CROSS-CHECK (X3)      *
002700*    22/09/14  KVM  GST95 TAX RATE MOVED TO A NAMED CONSTANT      *
002800******************************************************************
002900
003000 ENVIRONMENT DIVISION.
003100
003200 CONFIGURATION SECTION.
003300 SOURCE-COMPUTER.   IBM-390.
003400 OBJECT-COMPUTER.   IBM-390.
003500 SPECIAL-NAMES.
003600     C01 IS TOP-OF-FORM
003700     CLASS WS-INVNO-CHARS  IS "A" THRU "Z", "a" THRU "z",
003800                              "0" THRU "9", "-", "/", " ".
003900
004000 INPUT-OUTPUT SECTION.
004100 FILE-CONTROL.
004200
004300     SELECT GEN-FILE ASSIGN TO UT-S-GENFILE
004400            ORGANIZATION IS LINE SEQUENTIAL
004500            FILE STATUS  IS WS-GEN-FILE-STATUS.
004600
004700 DATA DIVISION.
004800
004900 FILE SECTION.
005000
005100 FD  GEN-FILE
005200     RECORDING MODE IS F
005300     LABEL RECORDS ARE STANDARD
005400     DATA RECORD IS GEN-INVOICE-RECORD.
005500
005600     COPY GENREC.
005700
005800 WORKING-STORAGE SECTION.
005900
006000 01  WS-FILE-STATUSES.
006100     05  WS-GEN-FILE-STATUS          PIC X(02)   VALUE SPACES.
006200
006300 01  WS-INDICATOR-SWITCHES.
006400     05  WS-EOF-GEN-SW               PIC X(3)    VALUE 'NO '.
006500         88  EOF-GEN                             VALUE 'YES'.
006600     05  WS-GSTIN-OK-SW              PIC X(01)   VALUE 'Y'.
006700         88  WS-GSTIN-IS-OK                       VALUE 'Y'.
006800     05  WS-DATE-OK-SW               PIC X(01)   VALUE 'Y'.
006900         88  WS-DATE-IS-OK                        VALUE 'Y'.
007000     05  WS-TOTAL-NUMERIC-SW         PIC X(3)    VALUE 'YES'.
007100         88  WS-TOTAL-IS-NUMERIC                  VALUE 'YES'.
007200     05  WS-TAX-NUMERIC-SW           PIC X(3)    VALUE 'YES'.
007300         88  WS-TAX-IS-NUMERIC                    VALUE 'YES'.
007400
007500 01  WS-ACCUMULATORS.
007600     05  WS-RECORDS-READ             PIC S9(05) COMP VALUE ZERO.
007700     05  WS-ROW-NUMBER               PIC S9(05) COMP VALUE ZERO.
007800     05  WS-GEN-TOTAL-SUM            PIC S9(11)V99   VALUE ZERO.
007900
008000 01  WS-DATE-WORK-AREAS.
008100     05  WS-TODAY-YYYYMMDD           PIC 9(08)  VALUE ZERO.
008200     05  WS-INVOICE-YYYYMMDD         PIC 9(08)  VALUE ZERO.
008400
008500 01  WS-TODAY-8 REDEFINES WS-TODAY-YYYYMMDD.
008600     05  WS-TODAY-CC-YY              PIC 9(04).
008700     05  WS-TODAY-MM                 PIC 9(02).
008800     05  WS-TODAY-DD                 PIC 9(02).
008900
009000 01  WS-TAX-WORK-AREAS.
009100     05  WS-EXPECTED-TAX             PIC S9(9)V99    VALUE ZERO.
009200     05  WS-TAX-DIFF                 PIC S9(9)V99    VALUE ZERO.
009300     05  WS-GST-RATE                 PIC S9(3)  COMP VALUE +18.
009400
009500 01  WS-TAX-DIFF-R REDEFINES WS-TAX-DIFF.
009600     05  WS-TAX-DIFF-WHOLE           PIC S9(9).
009700     05  WS-TAX-DIFF-DEC             PIC 99.
009800
009900 01  WS-ERROR-WORK-AREAS.
010000     05  WS-COLUMN-TEXT              PIC X(40)   VALUE SPACES.
010100     05  WS-VALUE-TEXT               PIC X(60)   VALUE SPACES.
010200     05  WS-VALUE-TEXT-R REDEFINES WS-VALUE-TEXT.
010300         10  WS-VALUE-TEXT-1         PIC X(30).
010400         10  WS-VALUE-TEXT-2         PIC X(30).
010500     05  WS-DESC-TEXT                PIC X(70)   VALUE SPACES.
010600
010700     COPY ERRTBL.
010800     COPY INVTBL.
011400
011500 LINKAGE SECTION.
011600
011700 01  LK-ERROR-COUNT-OUT              PIC S9(04) COMP.
011800 01  LK-ERROR-TABLE-OUT.
011900     05  LK-ERR-ENTRY-OUT OCCURS 200 TIMES.
012000         10  LKO-SECTION             PIC X(12).
012100         10  LKO-ROW-NUMBER          PIC 9(05).
012200         10  LKO-COLUMNS             PIC X(40).
012300         10  LKO-VALUES              PIC X(60).
012400         10  LKO-DESCRIPTION         PIC X(70).
012500 01  LK-GEN-TOTAL-SUM-OUT            PIC S9(11)V99.
012600 01  LK-INV-TABLE-COUNT-OUT              PIC S9(04) COMP.
012700 01  LK-INV-TABLE-OUT.
012800     05  LK-INV-ENTRY-OUT OCCURS 200 TIMES.
012900         10  LKVO-INVOICE-NUMBER     PIC X(16).
013000         10  LKVO-AMOUNT             PIC S9(9)V99.
013100
013200 PROCEDURE DIVISION USING LK-ERROR-COUNT-OUT, LK-ERROR-TABLE-OUT,
013300                          LK-GEN-TOTAL-SUM-OUT, LK-INV-TABLE-COUNT-OUT,
013400                          LK-INV-TABLE-OUT.
013500
013600 000-MAINLINE SECTION.
013700
013800     PERFORM 100-INITIALIZE THRU 100-INITIALIZE-EXIT.
013900     OPEN INPUT GEN-FILE.
014000     PERFORM 800-READ-GEN-FILE THRU 800-READ-GEN-FILE-EXIT.
014100     PERFORM 200-PROCESS-ONE-RECORD THRU 200-PROCESS-ONE-RECORD-EXIT
014200         UNTIL EOF-GEN.
014300     CLOSE GEN-FILE.
014400     MOVE LK-ERROR-COUNT   TO LK-ERROR-COUNT-OUT.
014500     MOVE LK-ERROR-TABLE   TO LK-ERROR-TABLE-OUT.
014600     MOVE WS-GEN-TOTAL-SUM TO LK-GEN-TOTAL-SUM-OUT.
014700     MOVE LK-INV-TABLE-COUNT   TO LK-INV-TABLE-COUNT-OUT.
014800     MOVE LK-INV-TABLE   TO LK-INV-TABLE-OUT.
014900     GOBACK.
015000
015100
015200 100-INITIALIZE.
015300
015400     MOVE ZERO  TO LK-ERROR-COUNT, LK-INV-TABLE-COUNT, WS-RECORDS-READ.
015500     MOVE ZERO  TO WS-GEN-TOTAL-SUM.
015600     MOVE SPACES TO LK-ERROR-TABLE, LK-INV-TABLE.
015700     ACCEPT WS-TODAY-YYYYMMDD FROM DATE YYYYMMDD.
015800
015900 100-INITIALIZE-EXIT.
016000     EXIT.
016100
016200
016300 200-PROCESS-ONE-RECORD.
016400
016500     ADD 1 TO WS-RECORDS-READ.
016600     COMPUTE WS-ROW-NUMBER = WS-RECORDS-READ + 1.
016700     PERFORM 210-EDIT-GSTIN         THRU 210-EDIT-GSTIN-EXIT.
016800     PERFORM 220-EDIT-INVOICE-DATE  THRU 220-EDIT-INVOICE-DATE-EXIT.
016900     PERFORM 230-EDIT-TOTAL-AMOUNT  THRU 230-EDIT-TOTAL-AMOUNT-EXIT.
017000     PERFORM 240-EDIT-TAX-AMOUNT    THRU 240-EDIT-TAX-AMOUNT-EXIT.
017100     PERFORM 250-EDIT-INVOICE-NUMBER
017200                                    THRU 250-EDIT-INVOICE-NUMBER-EXIT.
017300     PERFORM 260-ADD-TO-GEN-TABLE   THRU 260-ADD-TO-GEN-TABLE-EXIT.
017400     PERFORM 800-READ-GEN-FILE      THRU 800-READ-GEN-FILE-EXIT.
017500
017600 200-PROCESS-ONE-RECORD-EXIT.
017700     EXIT.
017800
017900*    -----------------------------------------------------------
018000*    B2.1  GSTIN MUST SATISFY U1
018100*    -----------------------------------------------------------
018200 210-EDIT-GSTIN.
018300
018400     MOVE 'Y' TO WS-GSTIN-OK-SW.
018500     CALL 'GSTINCHK' USING GEN-GSTIN, WS-GSTIN-OK-SW.
018600     IF NOT WS-GSTIN-IS-OK
018700        MOVE 'GSTIN'            TO WS-COLUMN-TEXT
018800        MOVE GEN-GSTIN          TO WS-VALUE-TEXT
018900        MOVE 'Invalid GSTIN format' TO WS-DESC-TEXT
019000        PERFORM 900-ADD-ERROR THRU 900-ADD-ERROR-EXIT.
019100
019200 210-EDIT-GSTIN-EXIT.
019300     EXIT.
019400
019500*    -----------------------------------------------------------
019600*    B2.2  INVOICE DATE MUST PARSE AND MUST NOT BE IN THE FUTURE
019700*    -----------------------------------------------------------
019800 220-EDIT-INVOICE-DATE.
019900
020000     MOVE 'Y' TO WS-DATE-OK-SW.
020100     CALL 'DATECHK' USING GEN-INVOICE-DATE, WS-DATE-OK-SW,
020200                          WS-INVOICE-YYYYMMDD.
020300     IF NOT WS-DATE-IS-OK
020400        MOVE 'Invoice Date'   TO WS-COLUMN-TEXT
020500        MOVE GEN-INVOICE-DATE TO WS-VALUE-TEXT
020600        MOVE 'Invalid date format' TO WS-DESC-TEXT
020700        PERFORM 900-ADD-ERROR THRU 900-ADD-ERROR-EXIT
020800     ELSE
020900        IF WS-INVOICE-YYYYMMDD > WS-TODAY-YYYYMMDD
021000           MOVE 'Invoice Date'   TO WS-COLUMN-TEXT
021100           MOVE GEN-INVOICE-DATE TO WS-VALUE-TEXT
021200           MOVE 'Future invoice date' TO WS-DESC-TEXT
021300           PERFORM 900-ADD-ERROR THRU 900-ADD-ERROR-EXIT.
021400
021500 220-EDIT-INVOICE-DATE-EXIT.
021600     EXIT.
021700
021800*    -----------------------------------------------------------
021900*    B2.3  TOTAL AMOUNT MUST BE NUMERIC AND NOT NEGATIVE
022000*    -----------------------------------------------------------
022100 230-EDIT-TOTAL-AMOUNT.
022200
022300     MOVE 'YES' TO WS-TOTAL-NUMERIC-SW.
022400     IF GEN-TOTAL-AMOUNT IS NOT NUMERIC
022500        MOVE 'NO ' TO WS-TOTAL-NUMERIC-SW
022600        MOVE 'Total Amount'   TO WS-COLUMN-TEXT
022700        MOVE SPACES           TO WS-VALUE-TEXT
022800        MOVE 'Invalid numeric format' TO WS-DESC-TEXT
022900        PERFORM 900-ADD-ERROR THRU 900-ADD-ERROR-EXIT
023000     ELSE
023100        IF GEN-TOTAL-AMOUNT < ZERO
023200           MOVE 'Total Amount'   TO WS-COLUMN-TEXT
023300           MOVE GEN-TOTAL-AMOUNT TO WS-VALUE-TEXT
023400           MOVE 'Negative total amount' TO WS-DESC-TEXT
023500           PERFORM 900-ADD-ERROR THRU 900-ADD-ERROR-EXIT.
023600
023700     IF WS-TOTAL-IS-NUMERIC
023800        ADD GEN-TOTAL-AMOUNT TO WS-GEN-TOTAL-SUM.
023900
024000 230-EDIT-TOTAL-AMOUNT-EXIT.
024100     EXIT.
024200
024300*    -----------------------------------------------------------
024400*    B2.4  TAX AMOUNT MUST BE CONSISTENT WITH TOTAL AMOUNT
024500*    -----------------------------------------------------------
024600 240-EDIT-TAX-AMOUNT.
024700
024800     MOVE 'YES' TO WS-TAX-NUMERIC-SW.
024900     IF GEN-TAX-AMOUNT IS NOT NUMERIC
025000        MOVE 'NO ' TO WS-TAX-NUMERIC-SW.
025100
025200     IF NOT WS-TOTAL-IS-NUMERIC OR NOT WS-TAX-IS-NUMERIC
025300        GO TO 240-EDIT-TAX-AMOUNT-EXIT.
025400
025500     COMPUTE WS-EXPECTED-TAX ROUNDED =
025600             GEN-TOTAL-AMOUNT * WS-GST-RATE / 100.
025700     COMPUTE WS-TAX-DIFF = GEN-TAX-AMOUNT - WS-EXPECTED-TAX.
025800     IF WS-TAX-DIFF < ZERO
025900        COMPUTE WS-TAX-DIFF = WS-TAX-DIFF * -1.
026000
026100     IF WS-TAX-DIFF > .01
026200        MOVE 'Tax Amount'     TO WS-COLUMN-TEXT
026300        MOVE GEN-TAX-AMOUNT   TO WS-VALUE-TEXT-1
026400        MOVE WS-EXPECTED-TAX  TO WS-VALUE-TEXT-2
026500        MOVE 'Tax amount inconsistent with total amount'
026600                              TO WS-DESC-TEXT
026700        PERFORM 900-ADD-ERROR THRU 900-ADD-ERROR-EXIT.
026800
026900 240-EDIT-TAX-AMOUNT-EXIT.
027000     EXIT.
027100
027200*    -----------------------------------------------------------
027300*    B2.5  INVOICE NUMBER MUST BE NON-EMPTY AND CORRECT CHARSET
027400*    -----------------------------------------------------------
027500 250-EDIT-INVOICE-NUMBER.
027600
027700     IF GEN-INVOICE-NUMBER = SPACES OR
027750        GEN-INVOICE-NUMBER IS NOT WS-INVNO-CHARS
027800        MOVE 'Invoice Number'    TO WS-COLUMN-TEXT
027900        MOVE GEN-INVOICE-NUMBER  TO WS-VALUE-TEXT
028000        MOVE 'Invalid invoice number format' TO WS-DESC-TEXT
028100        PERFORM 900-ADD-ERROR THRU 900-ADD-ERROR-EXIT.
028200
028300 250-EDIT-INVOICE-NUMBER-EXIT.
028400     EXIT.
028500
028600*    -----------------------------------------------------------
028700*    HAND BACK GSTIN/AMOUNT FOR THE E-WAY-BILL CROSS-CHECK (X3)
028800*    -----------------------------------------------------------
028900 260-ADD-TO-GEN-TABLE.
029000
029100     IF LK-INV-TABLE-COUNT < 200
029200        ADD 1 TO LK-INV-TABLE-COUNT
029300        SET LK-INV-IDX TO LK-INV-TABLE-COUNT
029400        MOVE GEN-INVOICE-NUMBER TO LKI-INVOICE-NUMBER (LK-INV-IDX)
029500        MOVE GEN-TOTAL-AMOUNT   TO LKI-AMOUNT (LK-INV-IDX).
029600
029700 260-ADD-TO-GEN-TABLE-EXIT.
029800     EXIT.
029900
030000
030100 800-READ-GEN-FILE.
030200
030300     READ GEN-FILE
030400         AT END MOVE 'YES' TO WS-EOF-GEN-SW.
030500
030600 800-READ-GEN-FILE-EXIT.
030700     EXIT.
030800
030900
031000 900-ADD-ERROR.
031100
031200     IF LK-ERROR-COUNT < 200
031300        ADD 1 TO LK-ERROR-COUNT
031400        SET LK-ERROR-IDX TO LK-ERROR-COUNT
031500        MOVE 'GEN'          TO LKE-SECTION (LK-ERROR-IDX)
031600        MOVE WS-ROW-NUMBER  TO LKE-ROW-NUMBER (LK-ERROR-IDX)
031700        MOVE WS-COLUMN-TEXT TO LKE-COLUMNS (LK-ERROR-IDX)
031800        MOVE WS-VALUE-TEXT  TO LKE-VALUES (LK-ERROR-IDX)
031900        MOVE WS-DESC-TEXT   TO LKE-DESCRIPTION (LK-ERROR-IDX)
032000        MOVE SPACES         TO WS-COLUMN-TEXT, WS-VALUE-TEXT
032100        MOVE SPACES         TO WS-DESC-TEXT.
032200
032300 900-ADD-ERROR-EXIT.
032400     EXIT.
032500*
032600*    END OF PROGRAM GENSCRTN
