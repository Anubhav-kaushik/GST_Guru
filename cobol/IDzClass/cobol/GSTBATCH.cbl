000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    GSTBATCH.
000300 AUTHOR.        P N RAMASWAMY.
000400 INSTALLATION.  TAX SCRUTINY UNIT - SYSTEMS GROUP.
000500 DATE-WRITTEN.  15/02/91.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800*
000900******************************************************************
001000*  MAIN DRIVER FOR THE GST DOCUMENT SCRUTINY BATCH RUN.           *
001100*  CALLS EACH OF THE SIX PER-FILE SCRUTINY SUBPROGRAMS IN TURN,   *
001200*  THEN CALLS XDOCCHK TO RUN THE THREE CROSS-DOCUMENT CHECKS,     *
001300*  WRITES ALL RETURNED ERROR ROWS TO ERRFILE IN FILE-PROCESSING   *
001400*  ORDER AND PRINTS THE SECTION/GRAND-TOTAL SUMMARY TO SYSOUT.    *
001500*  THIS PROGRAM OWNS NO INPUT FILE - EACH SCRUTINY SUBPROGRAM     *
001600*  OPENS AND CLOSES ITS OWN INPUT FILE.                           *
001700******************************************************************
001800*    CHANGE LOG                                                  *
001900*    91/02/15  KVM  0000  ORIGINAL DRIVER PROGRAM                 *
002000*    92/11/03  RDS  0088  ADDED RFD-01 AND E-WAY BILL SCRUTINY    *
002100*                         CALLS (REQ 210)                         *
002200*    93/02/20  RDS  0129  RENUMBERED PARAGRAPHS TO MATCH GENSCRTN *
002300*    98/12/03  KVM  0339  Y2K REVIEW - NO DATE FIELDS OWNED BY    *
002400*                         THIS PROGRAM, FOUND CLEAN               *
002500*    18/03/02  KVM  GST05 REWRITTEN FOR GST GO-LIVE SCRUTINY      *
002600*    20/03/02  KVM  GST05 ADDED CROSS-DOCUMENT CHECK CALL AND     *
002700*                         SYSOUT SUMMARY REPORT                   *
002800*    21/07/09  PNR  GST63 SUMMARY NOW OMITS SECTIONS WITH ZERO    *
002900*                         ERRORS PER TAX-UNIT REQUEST             *
003000******************************************************************
003100
003200 ENVIRONMENT DIVISION.
003300
003400 CONFIGURATION SECTION.
003500 SOURCE-COMPUTER.   IBM-390.
003600 OBJECT-COMPUTER.   IBM-390.
003700 SPECIAL-NAMES.
003800     C01 IS TOP-OF-FORM.
003900
004000 INPUT-OUTPUT SECTION.
004100 FILE-CONTROL.
004200
004300     SELECT ERR-FILE ASSIGN TO UT-S-ERRFILE
004400            ORGANIZATION IS LINE SEQUENTIAL
004500            FILE STATUS  IS WS-ERR-FILE-STATUS.
004600
004700 DATA DIVISION.
004800
004900 FILE SECTION.
005000
005100 FD  ERR-FILE
005200     RECORDING MODE IS F
005300     LABEL RECORDS ARE STANDARD
005400     DATA RECORD IS ERR-RECORD.
005500
005600     COPY ERRREC.
005700
005800 WORKING-STORAGE SECTION.
005900
006000 01  WS-FILE-STATUSES.
006100     05  WS-ERR-FILE-STATUS          PIC X(02)   VALUE SPACES.
006200
006300 01  WS-ACCUMULATORS.
006400     05  WS-GRAND-TOTAL-ERRORS       PIC S9(05) COMP VALUE ZERO.
006500     05  WS-SECTIONS-WITH-ERRORS     PIC S9(03) COMP VALUE ZERO.
006600     05  WS-ERR-SUB                  PIC S9(05) COMP VALUE ZERO.
006700     05  WS-SECT-SUB                 PIC S9(03) COMP VALUE ZERO.
006800
006900 01  WS-SUMMARY-LINE-AREAS.
007000     05  WS-SUMMARY-LINE             PIC X(80)   VALUE SPACES.
007100     05  WS-SUMMARY-LINE-R REDEFINES WS-SUMMARY-LINE.
007200         10  WS-SUMM-NAME            PIC X(20).
007300         10  WS-SUMM-REST            PIC X(60).
007400     05  WS-COUNT-DISPLAY            PIC ZZZZ9   VALUE ZERO.
007420     05  WS-COUNT-DISPLAY-R REDEFINES WS-COUNT-DISPLAY
007440                                 PIC 9(05).
007500
007600*    -------------------------------------------------------------
007700*    ONE ERROR TABLE PER SECTION, EACH A COPY OF THE ERRTBL SHAPE
007800*    -------------------------------------------------------------
007900 01  WS-SECTION-NAME-TABLE.
008000     05  FILLER  PIC X(20)  VALUE 'GEN Invoices'.
008100     05  FILLER  PIC X(20)  VALUE 'GSTR-2B'.
008200     05  FILLER  PIC X(20)  VALUE 'Annexure B'.
008300     05  FILLER  PIC X(20)  VALUE 'GSTR-3B'.
008400     05  FILLER  PIC X(20)  VALUE 'RFD-01'.
008500     05  FILLER  PIC X(20)  VALUE 'E-way Bill'.
008600     05  FILLER  PIC X(20)  VALUE 'Cross-Document'.
008700 01  WS-SECTION-NAME-TABLE-R REDEFINES WS-SECTION-NAME-TABLE.
008800     05  WS-SECTION-NAME    PIC X(20)  OCCURS 7 TIMES
008900                            INDEXED BY WS-SECT-IDX.
009000
009100 01  WS-SECTION-COUNT-TABLE.
009200     05  WS-SECT-ERR-COUNT  PIC S9(05) COMP OCCURS 7 TIMES.
009300
009400 01  WS-GEN-ERROR-AREA.
009500     05  WS-GEN-ERR-COUNT            PIC S9(04) COMP VALUE ZERO.
009600     05  WS-GEN-ERR-TABLE.
009700         10  WS-GEN-ERR-ENTRY OCCURS 200 TIMES
009800                              INDEXED BY WS-GEN-ERR-IDX.
009900             15  WS-GEN-ERR-SECTION      PIC X(12).
010000             15  WS-GEN-ERR-ROW-NUMBER   PIC 9(05).
010100             15  WS-GEN-ERR-COLUMNS      PIC X(40).
010200             15  WS-GEN-ERR-VALUES       PIC X(60).
010300             15  WS-GEN-ERR-DESCRIPTION  PIC X(70).
010400
010500 01  WS-2B-ERROR-AREA.
010600     05  WS-2B-ERR-COUNT             PIC S9(04) COMP VALUE ZERO.
010700     05  WS-2B-ERR-TABLE.
010800         10  WS-2B-ERR-ENTRY OCCURS 200 TIMES
010900                             INDEXED BY WS-2B-ERR-IDX.
011000             15  WS-2B-ERR-SECTION       PIC X(12).
011100             15  WS-2B-ERR-ROW-NUMBER    PIC 9(05).
011200             15  WS-2B-ERR-COLUMNS       PIC X(40).
011300             15  WS-2B-ERR-VALUES        PIC X(60).
011400             15  WS-2B-ERR-DESCRIPTION   PIC X(70).
011500
011600 01  WS-ANXB-ERROR-AREA.
011700     05  WS-ANXB-ERR-COUNT           PIC S9(04) COMP VALUE ZERO.
011800     05  WS-ANXB-ERR-TABLE.
011900         10  WS-ANXB-ERR-ENTRY OCCURS 200 TIMES
012000                               INDEXED BY WS-ANXB-ERR-IDX.
012100             15  WS-ANXB-ERR-SECTION     PIC X(12).
012200             15  WS-ANXB-ERR-ROW-NUMBER  PIC 9(05).
012300             15  WS-ANXB-ERR-COLUMNS     PIC X(40).
012400             15  WS-ANXB-ERR-VALUES      PIC X(60).
012500             15  WS-ANXB-ERR-DESCRIPTION PIC X(70).
012600
012700 01  WS-3B-ERROR-AREA.
012800     05  WS-3B-ERR-COUNT             PIC S9(04) COMP VALUE ZERO.
012900     05  WS-3B-ERR-TABLE.
013000         10  WS-3B-ERR-ENTRY OCCURS 200 TIMES
013100                             INDEXED BY WS-3B-ERR-IDX.
013200             15  WS-3B-ERR-SECTION       PIC X(12).
013300             15  WS-3B-ERR-ROW-NUMBER    PIC 9(05).
013400             15  WS-3B-ERR-COLUMNS       PIC X(40).
013500             15  WS-3B-ERR-VALUES        PIC X(60).
013600             15  WS-3B-ERR-DESCRIPTION   PIC X(70).
013700
013800 01  WS-RFD-ERROR-AREA.
013900     05  WS-RFD-ERR-COUNT            PIC S9(04) COMP VALUE ZERO.
014000     05  WS-RFD-ERR-TABLE.
014100         10  WS-RFD-ERR-ENTRY OCCURS 200 TIMES
014200                              INDEXED BY WS-RFD-ERR-IDX.
014300             15  WS-RFD-ERR-SECTION      PIC X(12).
014400             15  WS-RFD-ERR-ROW-NUMBER   PIC 9(05).
014500             15  WS-RFD-ERR-COLUMNS      PIC X(40).
014600             15  WS-RFD-ERR-VALUES       PIC X(60).
014700             15  WS-RFD-ERR-DESCRIPTION  PIC X(70).
014800
014900 01  WS-EWB-ERROR-AREA.
015000     05  WS-EWB-ERR-COUNT            PIC S9(04) COMP VALUE ZERO.
015100     05  WS-EWB-ERR-TABLE.
015200         10  WS-EWB-ERR-ENTRY OCCURS 200 TIMES
015300                              INDEXED BY WS-EWB-ERR-IDX.
015400             15  WS-EWB-ERR-SECTION      PIC X(12).
015500             15  WS-EWB-ERR-ROW-NUMBER   PIC 9(05).
015600             15  WS-EWB-ERR-COLUMNS      PIC X(40).
015700             15  WS-EWB-ERR-VALUES       PIC X(60).
015800             15  WS-EWB-ERR-DESCRIPTION  PIC X(70).
015900
016000 01  WS-XDOC-ERROR-AREA.
016100     05  WS-XDOC-ERR-COUNT           PIC S9(04) COMP VALUE ZERO.
016200     05  WS-XDOC-ERR-TABLE.
016300         10  WS-XDOC-ERR-ENTRY OCCURS 200 TIMES
016400                               INDEXED BY WS-XDOC-ERR-IDX.
016500             15  WS-XDOC-ERR-SECTION     PIC X(12).
016600             15  WS-XDOC-ERR-ROW-NUMBER  PIC 9(05).
016700             15  WS-XDOC-ERR-COLUMNS     PIC X(40).
016800             15  WS-XDOC-ERR-VALUES      PIC X(60).
016900             15  WS-XDOC-ERR-DESCRIPTION PIC X(70).
017000
017100*    -------------------------------------------------------------
017200*    HAND-BACK TABLES AND CONTROL SUMS PASSED BETWEEN SUBPROGRAMS
017300*    -------------------------------------------------------------
017400 01  WS-GEN-TOTAL-SUM                PIC S9(11)V99 VALUE ZERO.
017500 01  WS-GTB-TOTAL-SUM                PIC S9(11)V99 VALUE ZERO.
017600
017700 01  WS-GEN-INV-AREA.
017800     05  WS-GEN-INV-COUNT            PIC S9(04) COMP VALUE ZERO.
017900     05  WS-GEN-INV-TABLE.
018000         10  WS-GEN-INV-ENTRY OCCURS 200 TIMES
018100                              INDEXED BY WS-GEN-INV-IDX.
018200             15  WS-GEN-INV-NUMBER       PIC X(16).
018300             15  WS-GEN-INV-AMOUNT       PIC S9(9)V99.
018400
018500 01  WS-EWB-INV-AREA.
018600     05  WS-EWB-INV-COUNT            PIC S9(04) COMP VALUE ZERO.
018700     05  WS-EWB-INV-TABLE.
018800         10  WS-EWB-INV-ENTRY OCCURS 200 TIMES
018900                              INDEXED BY WS-EWB-INV-IDX.
019000             15  WS-EWB-INV-NUMBER       PIC X(16).
019100             15  WS-EWB-INV-AMOUNT       PIC S9(9)V99.
019200
019300 01  WS-2B-ITC-INV-AREA.
019400     05  WS-2B-ITC-COUNT             PIC S9(04) COMP VALUE ZERO.
019500     05  WS-2B-ITC-TABLE.
019600         10  WS-2B-ITC-ENTRY OCCURS 200 TIMES
019700                              INDEXED BY WS-2B-ITC-IDX.
019800             15  WS-2B-ITC-NUMBER        PIC X(16).
019900             15  WS-2B-ITC-ROW-NUMBER    PIC 9(05).
020000
020100 01  WS-ANXB-EXPORT-INV-AREA.
020200     05  WS-ANXB-EXPORT-COUNT        PIC S9(04) COMP VALUE ZERO.
020300     05  WS-ANXB-EXPORT-TABLE.
020400         10  WS-ANXB-EXPORT-ENTRY OCCURS 200 TIMES
020500                                 INDEXED BY WS-ANXB-EXPORT-IDX.
020600             15  WS-ANXB-EXPORT-NUMBER   PIC X(16).
020700             15  WS-ANXB-EXPORT-ROW-NUMBER PIC 9(05).
020800
020900 PROCEDURE DIVISION.
021000
021100 000-MAINLINE SECTION.
021200
021300     PERFORM 100-INITIALIZE  THRU 100-INITIALIZE-EXIT.
021400     PERFORM 200-RUN-SCRUTINY-SUBPROGRAMS
021500         THRU 200-RUN-SCRUTINY-SUBPROGRAMS-EXIT.
021600     PERFORM 300-OPEN-ERROR-FILE THRU 300-OPEN-ERROR-FILE-EXIT.
021700     PERFORM 400-WRITE-ALL-ERRORS THRU 400-WRITE-ALL-ERRORS-EXIT.
021800     CLOSE ERR-FILE.
021900     PERFORM 500-PRINT-SUMMARY THRU 500-PRINT-SUMMARY-EXIT.
022000     GOBACK.
022100
022200
022300 100-INITIALIZE.
022400
022500     MOVE ZERO   TO WS-GRAND-TOTAL-ERRORS, WS-SECTIONS-WITH-ERRORS.
022600     MOVE ZERO   TO WS-SECT-ERR-COUNT (1) WS-SECT-ERR-COUNT (2)
022700                    WS-SECT-ERR-COUNT (3) WS-SECT-ERR-COUNT (4)
022800                    WS-SECT-ERR-COUNT (5) WS-SECT-ERR-COUNT (6)
022900                    WS-SECT-ERR-COUNT (7).
023000
023100 100-INITIALIZE-EXIT.
023200     EXIT.
023300
023400
023500 200-RUN-SCRUTINY-SUBPROGRAMS.
023600
023700     CALL 'GENSCRTN' USING WS-GEN-ERR-COUNT, WS-GEN-ERR-TABLE,
023800              WS-GEN-TOTAL-SUM, WS-GEN-INV-COUNT, WS-GEN-INV-TABLE.
023900
024000     CALL 'TB2SCRTN' USING WS-2B-ERR-COUNT, WS-2B-ERR-TABLE,
024100              WS-2B-ITC-COUNT, WS-2B-ITC-TABLE.
024200
024300     CALL 'ANXSCRTN' USING WS-ANXB-ERR-COUNT, WS-ANXB-ERR-TABLE,
024400              WS-ANXB-EXPORT-COUNT, WS-ANXB-EXPORT-TABLE.
024500
024600     CALL 'GTBSCRTN' USING WS-3B-ERR-COUNT, WS-3B-ERR-TABLE,
024700              WS-GTB-TOTAL-SUM.
024800
024900     CALL 'RFDSCRTN' USING WS-RFD-ERR-COUNT, WS-RFD-ERR-TABLE.
025000
025100     CALL 'EWBSCRTN' USING WS-EWB-ERR-COUNT, WS-EWB-ERR-TABLE,
025200              WS-EWB-INV-COUNT, WS-EWB-INV-TABLE.
025300
025400     CALL 'XDOCCHK' USING WS-2B-ITC-COUNT, WS-2B-ITC-TABLE,
025500              WS-ANXB-EXPORT-COUNT, WS-ANXB-EXPORT-TABLE,
025600              WS-GEN-TOTAL-SUM, WS-GTB-TOTAL-SUM,
025700              WS-GEN-INV-COUNT, WS-GEN-INV-TABLE,
025800              WS-EWB-INV-COUNT, WS-EWB-INV-TABLE,
025900              WS-XDOC-ERR-COUNT, WS-XDOC-ERR-TABLE.
026000
026100     MOVE WS-GEN-ERR-COUNT  TO WS-SECT-ERR-COUNT (1).
026200     MOVE WS-2B-ERR-COUNT   TO WS-SECT-ERR-COUNT (2).
026300     MOVE WS-ANXB-ERR-COUNT TO WS-SECT-ERR-COUNT (3).
026400     MOVE WS-3B-ERR-COUNT   TO WS-SECT-ERR-COUNT (4).
026500     MOVE WS-RFD-ERR-COUNT  TO WS-SECT-ERR-COUNT (5).
026600     MOVE WS-EWB-ERR-COUNT  TO WS-SECT-ERR-COUNT (6).
026700     MOVE WS-XDOC-ERR-COUNT TO WS-SECT-ERR-COUNT (7).
026800
026900 200-RUN-SCRUTINY-SUBPROGRAMS-EXIT.
027000     EXIT.
027100
027200
027300 300-OPEN-ERROR-FILE.
027400
027500     OPEN OUTPUT ERR-FILE.
027600     IF WS-ERR-FILE-STATUS NOT = '00'
027700        DISPLAY 'ERROR OPENING ERRFILE. STATUS: ' WS-ERR-FILE-STATUS
027800        DISPLAY 'ENDING PROGRAM DUE TO FILE ERROR'
027900        GOBACK.
028000
028100 300-OPEN-ERROR-FILE-EXIT.
028200     EXIT.
028300
028400*    -----------------------------------------------------------
028500*    WRITE EVERY RETURNED ERROR ROW TO ERRFILE IN SECTION ORDER
028600*    GEN, 2B, ANXB, 3B, RFD, EWB, CROSS-DOCUMENT
028700*    -----------------------------------------------------------
028800 400-WRITE-ALL-ERRORS.
028900
029000     PERFORM 410-WRITE-GEN-ERRORS  THRU 410-WRITE-GEN-ERRORS-EXIT.
029100     PERFORM 420-WRITE-2B-ERRORS   THRU 420-WRITE-2B-ERRORS-EXIT.
029200     PERFORM 430-WRITE-ANXB-ERRORS THRU 430-WRITE-ANXB-ERRORS-EXIT.
029300     PERFORM 440-WRITE-3B-ERRORS   THRU 440-WRITE-3B-ERRORS-EXIT.
029400     PERFORM 450-WRITE-RFD-ERRORS  THRU 450-WRITE-RFD-ERRORS-EXIT.
029500     PERFORM 460-WRITE-EWB-ERRORS  THRU 460-WRITE-EWB-ERRORS-EXIT.
029600     PERFORM 470-WRITE-XDOC-ERRORS THRU 470-WRITE-XDOC-ERRORS-EXIT.
029700
029800 400-WRITE-ALL-ERRORS-EXIT.
029900     EXIT.
030000
030100 410-WRITE-GEN-ERRORS.
030200
030300     IF WS-GEN-ERR-COUNT = 0
030400        GO TO 410-WRITE-GEN-ERRORS-EXIT.
030500
030600     PERFORM 411-WRITE-ONE-GEN-ERROR THRU 411-WRITE-ONE-GEN-ERROR-EXIT
030700         VARYING WS-GEN-ERR-IDX FROM 1 BY 1
030800         UNTIL WS-GEN-ERR-IDX > WS-GEN-ERR-COUNT.
030900
031000 410-WRITE-GEN-ERRORS-EXIT.
031100     EXIT.
031200
031300 411-WRITE-ONE-GEN-ERROR.
031400
031500     MOVE WS-GEN-ERR-SECTION     (WS-GEN-ERR-IDX) TO ERR-SECTION.
031600     MOVE WS-GEN-ERR-ROW-NUMBER  (WS-GEN-ERR-IDX) TO ERR-ROW-NUMBER.
031700     MOVE WS-GEN-ERR-COLUMNS     (WS-GEN-ERR-IDX) TO ERR-COLUMNS.
031800     MOVE WS-GEN-ERR-VALUES      (WS-GEN-ERR-IDX) TO ERR-VALUES.
031900     MOVE WS-GEN-ERR-DESCRIPTION (WS-GEN-ERR-IDX) TO ERR-DESCRIPTION.
032000     MOVE SPACES TO FILLER IN ERR-RECORD.
032100     WRITE ERR-RECORD.
032200
032300 411-WRITE-ONE-GEN-ERROR-EXIT.
032400     EXIT.
032500
032600 420-WRITE-2B-ERRORS.
032700
032800     IF WS-2B-ERR-COUNT = 0
032900        GO TO 420-WRITE-2B-ERRORS-EXIT.
033000
033100     PERFORM 421-WRITE-ONE-2B-ERROR THRU 421-WRITE-ONE-2B-ERROR-EXIT
033200         VARYING WS-2B-ERR-IDX FROM 1 BY 1
033300         UNTIL WS-2B-ERR-IDX > WS-2B-ERR-COUNT.
033400
033500 420-WRITE-2B-ERRORS-EXIT.
033600     EXIT.
033700
033800 421-WRITE-ONE-2B-ERROR.
033900
034000     MOVE WS-2B-ERR-SECTION     (WS-2B-ERR-IDX) TO ERR-SECTION.
034100     MOVE WS-2B-ERR-ROW-NUMBER  (WS-2B-ERR-IDX) TO ERR-ROW-NUMBER.
034200     MOVE WS-2B-ERR-COLUMNS     (WS-2B-ERR-IDX) TO ERR-COLUMNS.
034300     MOVE WS-2B-ERR-VALUES      (WS-2B-ERR-IDX) TO ERR-VALUES.
034400     MOVE WS-2B-ERR-DESCRIPTION (WS-2B-ERR-IDX) TO ERR-DESCRIPTION.
034500     MOVE SPACES TO FILLER IN ERR-RECORD.
034600     WRITE ERR-RECORD.
034700
034800 421-WRITE-ONE-2B-ERROR-EXIT.
034900     EXIT.
035000
035100 430-WRITE-ANXB-ERRORS.
035200
035300     IF WS-ANXB-ERR-COUNT = 0
035400        GO TO 430-WRITE-ANXB-ERRORS-EXIT.
035500
035600     PERFORM 431-WRITE-ONE-ANXB-ERROR THRU 431-WRITE-ONE-ANXB-ERROR-EXIT
035700         VARYING WS-ANXB-ERR-IDX FROM 1 BY 1
035800         UNTIL WS-ANXB-ERR-IDX > WS-ANXB-ERR-COUNT.
035900
036000 430-WRITE-ANXB-ERRORS-EXIT.
036100     EXIT.
036200
036300 431-WRITE-ONE-ANXB-ERROR.
036400
036500     MOVE WS-ANXB-ERR-SECTION     (WS-ANXB-ERR-IDX) TO ERR-SECTION.
036600     MOVE WS-ANXB-ERR-ROW-NUMBER  (WS-ANXB-ERR-IDX) TO ERR-ROW-NUMBER.
036700     MOVE WS-ANXB-ERR-COLUMNS     (WS-ANXB-ERR-IDX) TO ERR-COLUMNS.
036800     MOVE WS-ANXB-ERR-VALUES      (WS-ANXB-ERR-IDX) TO ERR-VALUES.
036900     MOVE WS-ANXB-ERR-DESCRIPTION (WS-ANXB-ERR-IDX) TO ERR-DESCRIPTION.
037000     MOVE SPACES TO FILLER IN ERR-RECORD.
037100     WRITE ERR-RECORD.
037200
037300 431-WRITE-ONE-ANXB-ERROR-EXIT.
037400     EXIT.
037500
037600 440-WRITE-3B-ERRORS.
037700
037800     IF WS-3B-ERR-COUNT = 0
037900        GO TO 440-WRITE-3B-ERRORS-EXIT.
038000
038100     PERFORM 441-WRITE-ONE-3B-ERROR THRU 441-WRITE-ONE-3B-ERROR-EXIT
038200         VARYING WS-3B-ERR-IDX FROM 1 BY 1
038300         UNTIL WS-3B-ERR-IDX > WS-3B-ERR-COUNT.
038400
038500 440-WRITE-3B-ERRORS-EXIT.
038600     EXIT.
038700
038800 441-WRITE-ONE-3B-ERROR.
038900
039000     MOVE WS-3B-ERR-SECTION     (WS-3B-ERR-IDX) TO ERR-SECTION.
039100     MOVE WS-3B-ERR-ROW-NUMBER  (WS-3B-ERR-IDX) TO ERR-ROW-NUMBER.
039200     MOVE WS-3B-ERR-COLUMNS     (WS-3B-ERR-IDX) TO ERR-COLUMNS.
039300     MOVE WS-3B-ERR-VALUES      (WS-3B-ERR-IDX) TO ERR-VALUES.
039400     MOVE WS-3B-ERR-DESCRIPTION (WS-3B-ERR-IDX) TO ERR-DESCRIPTION.
039500     MOVE SPACES TO FILLER IN ERR-RECORD.
039600     WRITE ERR-RECORD.
039700
039800 441-WRITE-ONE-3B-ERROR-EXIT.
039900     EXIT.
040000
040100 450-WRITE-RFD-ERRORS.
040200
040300     IF WS-RFD-ERR-COUNT = 0
040400        GO TO 450-WRITE-RFD-ERRORS-EXIT.
040500
040600     PERFORM 451-WRITE-ONE-RFD-ERROR THRU 451-WRITE-ONE-RFD-ERROR-EXIT
040700         VARYING WS-RFD-ERR-IDX FROM 1 BY 1
040800         UNTIL WS-RFD-ERR-IDX > WS-RFD-ERR-COUNT.
040900
041000 450-WRITE-RFD-ERRORS-EXIT.
041100     EXIT.
041200
041300 451-WRITE-ONE-RFD-ERROR.
041400
041500     MOVE WS-RFD-ERR-SECTION     (WS-RFD-ERR-IDX) TO ERR-SECTION.
041600     MOVE WS-RFD-ERR-ROW-NUMBER  (WS-RFD-ERR-IDX) TO ERR-ROW-NUMBER.
041700     MOVE WS-RFD-ERR-COLUMNS     (WS-RFD-ERR-IDX) TO ERR-COLUMNS.
041800     MOVE WS-RFD-ERR-VALUES      (WS-RFD-ERR-IDX) TO ERR-VALUES.
041900     MOVE WS-RFD-ERR-DESCRIPTION (WS-RFD-ERR-IDX) TO ERR-DESCRIPTION.
042000     MOVE SPACES TO FILLER IN ERR-RECORD.
042100     WRITE ERR-RECORD.
042200
042300 451-WRITE-ONE-RFD-ERROR-EXIT.
042400     EXIT.
042500
042600 460-WRITE-EWB-ERRORS.
042700
042800     IF WS-EWB-ERR-COUNT = 0
042900        GO TO 460-WRITE-EWB-ERRORS-EXIT.
043000
043100     PERFORM 461-WRITE-ONE-EWB-ERROR THRU 461-WRITE-ONE-EWB-ERROR-EXIT
043200         VARYING WS-EWB-ERR-IDX FROM 1 BY 1
043300         UNTIL WS-EWB-ERR-IDX > WS-EWB-ERR-COUNT.
043400
043500 460-WRITE-EWB-ERRORS-EXIT.
043600     EXIT.
043700
043800 461-WRITE-ONE-EWB-ERROR.
043900
044000     MOVE WS-EWB-ERR-SECTION     (WS-EWB-ERR-IDX) TO ERR-SECTION.
044100     MOVE WS-EWB-ERR-ROW-NUMBER  (WS-EWB-ERR-IDX) TO ERR-ROW-NUMBER.
044200     MOVE WS-EWB-ERR-COLUMNS     (WS-EWB-ERR-IDX) TO ERR-COLUMNS.
044300     MOVE WS-EWB-ERR-VALUES      (WS-EWB-ERR-IDX) TO ERR-VALUES.
044400     MOVE WS-EWB-ERR-DESCRIPTION (WS-EWB-ERR-IDX) TO ERR-DESCRIPTION.
044500     MOVE SPACES TO FILLER IN ERR-RECORD.
044600     WRITE ERR-RECORD.
044700
044800 461-WRITE-ONE-EWB-ERROR-EXIT.
044900     EXIT.
045000
045100 470-WRITE-XDOC-ERRORS.
045200
045300     IF WS-XDOC-ERR-COUNT = 0
045400        GO TO 470-WRITE-XDOC-ERRORS-EXIT.
045500
045600     PERFORM 471-WRITE-ONE-XDOC-ERROR THRU 471-WRITE-ONE-XDOC-ERROR-EXIT
045700         VARYING WS-XDOC-ERR-IDX FROM 1 BY 1
045800         UNTIL WS-XDOC-ERR-IDX > WS-XDOC-ERR-COUNT.
045900
046000 470-WRITE-XDOC-ERRORS-EXIT.
046100     EXIT.
046200
046300 471-WRITE-ONE-XDOC-ERROR.
046400
046500     MOVE WS-XDOC-ERR-SECTION     (WS-XDOC-ERR-IDX) TO ERR-SECTION.
046600     MOVE WS-XDOC-ERR-ROW-NUMBER  (WS-XDOC-ERR-IDX) TO ERR-ROW-NUMBER.
046700     MOVE WS-XDOC-ERR-COLUMNS     (WS-XDOC-ERR-IDX) TO ERR-COLUMNS.
046800     MOVE WS-XDOC-ERR-VALUES      (WS-XDOC-ERR-IDX) TO ERR-VALUES.
046900     MOVE WS-XDOC-ERR-DESCRIPTION (WS-XDOC-ERR-IDX) TO ERR-DESCRIPTION.
047000     MOVE SPACES TO FILLER IN ERR-RECORD.
047100     WRITE ERR-RECORD.
047200
047300 471-WRITE-ONE-XDOC-ERROR-EXIT.
047400     EXIT.
047500
047600*    -----------------------------------------------------------
047700*    PRINT THE SYSOUT SUMMARY - ONE LINE PER SECTION WITH
047800*    ERRORS, OMITTING SECTIONS WITH ZERO, THEN A GRAND TOTAL,
047900*    OR THE "NO ERRORS" MESSAGE WHEN THE WHOLE RUN IS CLEAN.
048000*    -----------------------------------------------------------
048100 500-PRINT-SUMMARY.
048200
048300     SET WS-SECT-IDX TO 1.
048400     PERFORM 510-PRINT-ONE-SECTION THRU 510-PRINT-ONE-SECTION-EXIT
048500         VARYING WS-SECT-SUB FROM 1 BY 1
048600         UNTIL WS-SECT-SUB > 7.
048700
048800     IF WS-SECTIONS-WITH-ERRORS = 0
048900        DISPLAY 'No errors found in any verified section.'
049000     ELSE
049100        MOVE WS-GRAND-TOTAL-ERRORS TO WS-COUNT-DISPLAY
049200        DISPLAY 'Total Errors Across All Sections: '
049300                WS-COUNT-DISPLAY.
049400
049500 500-PRINT-SUMMARY-EXIT.
049600     EXIT.
049700
049800 510-PRINT-ONE-SECTION.
049900
050000     SET WS-SECT-IDX TO WS-SECT-SUB.
050100     IF WS-SECT-ERR-COUNT (WS-SECT-SUB) = 0
050200        GO TO 510-PRINT-ONE-SECTION-EXIT.
050300
050400     ADD 1 TO WS-SECTIONS-WITH-ERRORS.
050500     ADD WS-SECT-ERR-COUNT (WS-SECT-SUB) TO WS-GRAND-TOTAL-ERRORS.
050600     MOVE WS-SECT-ERR-COUNT (WS-SECT-SUB) TO WS-COUNT-DISPLAY.
050700     DISPLAY WS-SECTION-NAME (WS-SECT-IDX)
050800             ' Verification: Total Errors: ' WS-COUNT-DISPLAY.
050900
051000 510-PRINT-ONE-SECTION-EXIT.
051100     EXIT.
051200*
051300*    END OF PROGRAM GSTBATCH
