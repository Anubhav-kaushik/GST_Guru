000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    RFDSCRTN.
000300 AUTHOR.        P N RAMASWAMY.
000400 INSTALLATION.  TAX SCRUTINY UNIT - SYSTEMS GROUP.
000500 DATE-WRITTEN.  02/03/91.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800*
000900******************************************************************
001000*  PROGRAM USED TO SCRUTINISE THE RFD-01 REFUND APPLICATION FILE  *
001100*  (RFDFILE).  EVERY RECORD IS EDITED FOR GSTIN FORMAT, THE       *
001200*  REFUND PERIOD FROM/TO DATE PAIR (INCLUDING THE 2-YEAR MAXIMUM  *
001300*  SPAN), REFUND AMOUNT CLAIMED AND REASON FOR REFUND.  THE       *
001400*  PERIOD-SPAN TEST NEEDS A DAY-SERIAL NUMBER FOR EACH DATE - NO  *
001500*  INTRINSIC DATE FUNCTIONS ARE USED, THE DAY SERIAL IS BUILT BY  *
001600*  HAND IN PARAGRAPH 300 BELOW FROM A CIVIL-CALENDAR DAY COUNT.   *
001700******************************************************************
001800*    CHANGE LOG                                                  *
001900*    91/03/02  KVM  0000  ORIGINAL SCRUTINY PROGRAM               *
002000*    93/02/20  RDS  0129  RENUMBERED PARAGRAPHS TO MATCH GENSCRTN *
002100*    98/12/03  KVM  0339  Y2K - DAY-SERIAL ROUTINE USES 4-DIGIT   *
002200*                         CENTURY THROUGHOUT, NO WINDOWING NEEDED *
002300*    18/03/02  KVM  GST05 REWRITTEN FOR GST GO-LIVE SCRUTINY      *
002400*    20/03/02  KVM  GST05 ADDED DAY-SERIAL ROUTINE FOR THE        *
002500*                         2-YEAR REFUND PERIOD CAP                *
002600*    21/07/09  PNR  GST63 REASON-FOR-REFUND TABLE MOVED TO        *
002700*                         WORKING-STORAGE FOR EASIER MAINTENANCE  *
002800******************************************************************
002900
003000 ENVIRONMENT DIVISION.
003100
003200 CONFIGURATION SECTION.
003300 SOURCE-COMPUTER.   IBM-390.
003400 OBJECT-COMPUTER.   IBM-390.
003500 SPECIAL-NAMES.
003600     C01 IS TOP-OF-FORM.
003700
003800 INPUT-OUTPUT SECTION.
003900 FILE-CONTROL.
004000
004100     SELECT RFD-FILE ASSIGN TO UT-S-RFDFILE
004200            ORGANIZATION IS LINE SEQUENTIAL
004300            FILE STATUS  IS WS-RFD-FILE-STATUS.
004400
004500 DATA DIVISION.
004600
004700 FILE SECTION.
004800
004900 FD  RFD-FILE
005000     RECORDING MODE IS F
005100     LABEL RECORDS ARE STANDARD
005200     DATA RECORD IS RFD-RECORD.
005300
005400     COPY RFDREC.
005500
005600 WORKING-STORAGE SECTION.
005700
005800 01  WS-FILE-STATUSES.
005900     05  WS-RFD-FILE-STATUS          PIC X(02)   VALUE SPACES.
006000
006100 01  WS-INDICATOR-SWITCHES.
006200     05  WS-EOF-RFD-SW               PIC X(3)    VALUE 'NO '.
006300         88  EOF-RFD                             VALUE 'YES'.
006400     05  WS-GSTIN-OK-SW              PIC X(01)   VALUE 'Y'.
006500         88  WS-GSTIN-IS-OK                       VALUE 'Y'.
006600     05  WS-FROMDATE-OK-SW           PIC X(01)   VALUE 'Y'.
006700         88  WS-FROMDATE-IS-OK                    VALUE 'Y'.
006800     05  WS-TODATE-OK-SW             PIC X(01)   VALUE 'Y'.
006900         88  WS-TODATE-IS-OK                      VALUE 'Y'.
007000     05  WS-BOTH-DATES-OK-SW         PIC X(3)    VALUE 'YES'.
007100         88  WS-BOTH-DATES-ARE-OK                VALUE 'YES'.
007200     05  WS-AMOUNT-NUMERIC-SW        PIC X(3)    VALUE 'YES'.
007300         88  WS-AMOUNT-IS-NUMERIC                VALUE 'YES'.
007400     05  WS-REASON-OK-SW             PIC X(3)    VALUE 'NO '.
007500         88  WS-REASON-IS-OK                      VALUE 'YES'.
007600     05  WS-YEAR-IS-LEAP-SW          PIC X(3)    VALUE 'NO '.
007700         88  WS-YEAR-IS-LEAP                      VALUE 'YES'.
007800
007900 01  WS-ACCUMULATORS.
008000     05  WS-RECORDS-READ             PIC S9(05) COMP VALUE ZERO.
008100     05  WS-ROW-NUMBER               PIC S9(05) COMP VALUE ZERO.
008200
008300 01  WS-DATE-WORK-AREAS.
008400     05  WS-FROM-YYYYMMDD            PIC 9(08)  VALUE ZERO.
008500     05  WS-TO-YYYYMMDD              PIC 9(08)  VALUE ZERO.
008600     05  WS-FROM-SERIAL              PIC S9(09) COMP VALUE ZERO.
008700     05  WS-TO-SERIAL                PIC S9(09) COMP VALUE ZERO.
008800     05  WS-SERIAL-DIFF              PIC S9(09) COMP VALUE ZERO.
008900
009000 01  WS-FROM-YYYYMMDD-R REDEFINES WS-FROM-YYYYMMDD.
009100     05  WS-FROM-CCYY                PIC 9(04).
009200     05  WS-FROM-MM                  PIC 9(02).
009300     05  WS-FROM-DD                  PIC 9(02).
009400
009500 01  WS-TO-YYYYMMDD-R REDEFINES WS-TO-YYYYMMDD.
009600     05  WS-TO-CCYY                  PIC 9(04).
009700     05  WS-TO-MM                    PIC 9(02).
009800     05  WS-TO-DD                    PIC 9(02).
009900
010000*    -------------------------------------------------------------
010100*    DAY-SERIAL WORK AREA - SHARED BY BOTH CALLS TO PARAGRAPH 300
010200*    -------------------------------------------------------------
010300 01  WS-JULIAN-WORK-AREAS.
010400     05  WS-JD-CCYY                  PIC 9(04)   COMP VALUE ZERO.
010500     05  WS-JD-MM                    PIC 9(02)   COMP VALUE ZERO.
010600     05  WS-JD-DD                    PIC 9(02)   COMP VALUE ZERO.
010700     05  WS-JD-YEAR-LESS-1           PIC S9(09)  COMP VALUE ZERO.
010800     05  WS-JD-DIV-QUOT              PIC S9(09)  COMP VALUE ZERO.
010900     05  WS-JD-DIV-REM               PIC S9(09)  COMP VALUE ZERO.
011000     05  WS-JD-LEAP-DAYS             PIC S9(09)  COMP VALUE ZERO.
011100     05  WS-JD-BASE-DAYS             PIC S9(09)  COMP VALUE ZERO.
011200     05  WS-JD-CUM-DAYS              PIC S9(05)  COMP VALUE ZERO.
011300     05  WS-JD-LEAP-BONUS            PIC S9(01)  COMP VALUE ZERO.
011400     05  WS-JD-RESULT                PIC S9(09)  COMP VALUE ZERO.
011500
011600 01  WS-CUM-DAYS-BEFORE-MONTH-TABLE.
011700     05  FILLER  PIC 9(03)  VALUE 000.
011800     05  FILLER  PIC 9(03)  VALUE 031.
011900     05  FILLER  PIC 9(03)  VALUE 059.
012000     05  FILLER  PIC 9(03)  VALUE 090.
012100     05  FILLER  PIC 9(03)  VALUE 120.
012200     05  FILLER  PIC 9(03)  VALUE 151.
012300     05  FILLER  PIC 9(03)  VALUE 181.
012400     05  FILLER  PIC 9(03)  VALUE 212.
012500     05  FILLER  PIC 9(03)  VALUE 243.
012600     05  FILLER  PIC 9(03)  VALUE 273.
012700     05  FILLER  PIC 9(03)  VALUE 304.
012800     05  FILLER  PIC 9(03)  VALUE 334.
012900 01  WS-CUM-DAYS-TABLE-R REDEFINES WS-CUM-DAYS-BEFORE-MONTH-TABLE.
013000     05  WS-CUM-DAYS-BEFORE  PIC 9(03)  OCCURS 12 TIMES
013100                             INDEXED BY WS-CUM-DAYS-IDX.
013200
013300 01  WS-VALID-REASON-TABLE.
013400     05  FILLER  PIC X(55)
013500         VALUE 'Excess cash balance in electronic cash ledger'.
013600     05  FILLER  PIC X(55)
013700         VALUE 'Export of goods/services (with payment of tax)'.
013800     05  FILLER  PIC X(55)
013900         VALUE 'Export of goods/services (without payment of tax)'.
014000     05  FILLER  PIC X(55)
014100         VALUE 'Inverted tax structure'.
014200     05  FILLER  PIC X(55)
014300         VALUE 'Refund by recipient of deemed export'.
014400 01  WS-VALID-REASON-TABLE-R REDEFINES WS-VALID-REASON-TABLE.
014500     05  WS-VALID-REASON     PIC X(55)  OCCURS 5 TIMES
014600                             INDEXED BY WS-REASON-IDX.
014700
014800 01  WS-ERROR-WORK-AREAS.
014900     05  WS-COLUMN-TEXT              PIC X(40)   VALUE SPACES.
015000     05  WS-VALUE-TEXT               PIC X(60)   VALUE SPACES.
015100     05  WS-VALUE-TEXT-R REDEFINES WS-VALUE-TEXT.
015200         10  WS-VALUE-TEXT-1         PIC X(30).
015300         10  WS-VALUE-TEXT-2         PIC X(30).
015400     05  WS-DESC-TEXT                PIC X(70)   VALUE SPACES.
015500
015600     COPY ERRTBL.
015700
015800 LINKAGE SECTION.
015900
016000 01  LK-ERROR-COUNT-OUT              PIC S9(04) COMP.
016100 01  LK-ERROR-TABLE-OUT.
016200     05  LK-ERR-ENTRY-OUT OCCURS 200 TIMES.
016300         10  LKO-SECTION             PIC X(12).
016400         10  LKO-ROW-NUMBER          PIC 9(05).
016500         10  LKO-COLUMNS             PIC X(40).
016600         10  LKO-VALUES              PIC X(60).
016700         10  LKO-DESCRIPTION         PIC X(70).
016800
016900 PROCEDURE DIVISION USING LK-ERROR-COUNT-OUT, LK-ERROR-TABLE-OUT.
017000
017100 000-MAINLINE SECTION.
017200
017300     PERFORM 100-INITIALIZE THRU 100-INITIALIZE-EXIT.
017400     OPEN INPUT RFD-FILE.
017500     PERFORM 800-READ-RFD-FILE THRU 800-READ-RFD-FILE-EXIT.
017600     PERFORM 200-PROCESS-ONE-RECORD THRU 200-PROCESS-ONE-RECORD-EXIT
017700         UNTIL EOF-RFD.
017800     CLOSE RFD-FILE.
017900     MOVE LK-ERROR-COUNT   TO LK-ERROR-COUNT-OUT.
018000     MOVE LK-ERROR-TABLE   TO LK-ERROR-TABLE-OUT.
018100     GOBACK.
018200
018300
018400 100-INITIALIZE.
018500
018600     MOVE ZERO   TO LK-ERROR-COUNT, WS-RECORDS-READ.
018700     MOVE SPACES TO LK-ERROR-TABLE.
018800
018900 100-INITIALIZE-EXIT.
019000     EXIT.
019100
019200
019300 200-PROCESS-ONE-RECORD.
019400
019500     ADD 1 TO WS-RECORDS-READ.
019600     COMPUTE WS-ROW-NUMBER = WS-RECORDS-READ + 1.
019700     PERFORM 210-EDIT-GSTIN         THRU 210-EDIT-GSTIN-EXIT.
019800     PERFORM 220-EDIT-DATE-PAIR     THRU 220-EDIT-DATE-PAIR-EXIT.
019900     PERFORM 230-EDIT-DATE-ORDER    THRU 230-EDIT-DATE-ORDER-EXIT.
020000     PERFORM 240-EDIT-DATE-SPAN     THRU 240-EDIT-DATE-SPAN-EXIT.
020100     PERFORM 250-EDIT-REFUND-AMOUNT THRU 250-EDIT-REFUND-AMOUNT-EXIT.
020200     PERFORM 260-EDIT-REASON        THRU 260-EDIT-REASON-EXIT.
020300     PERFORM 800-READ-RFD-FILE      THRU 800-READ-RFD-FILE-EXIT.
020400
020500 200-PROCESS-ONE-RECORD-EXIT.
020600     EXIT.
020700
020800*    -----------------------------------------------------------
020900*    B6.1  GSTIN MUST SATISFY U1
021000*    -----------------------------------------------------------
021100 210-EDIT-GSTIN.
021200
021300     MOVE 'Y' TO WS-GSTIN-OK-SW.
021400     CALL 'GSTINCHK' USING RFD-GSTIN, WS-GSTIN-OK-SW.
021500     IF NOT WS-GSTIN-IS-OK
021600        MOVE 'GSTIN'          TO WS-COLUMN-TEXT
021700        MOVE RFD-GSTIN        TO WS-VALUE-TEXT
021800        MOVE 'Invalid GSTIN format' TO WS-DESC-TEXT
021900        PERFORM 900-ADD-ERROR THRU 900-ADD-ERROR-EXIT.
022000
022100 210-EDIT-GSTIN-EXIT.
022200     EXIT.
022300
022400*    -----------------------------------------------------------
022500*    B6.2  REFUND PERIOD FROM/TO MUST BOTH PARSE - ONE ERROR
022600*          FOR THE PAIR IF EITHER FAILS
022700*    -----------------------------------------------------------
022800 220-EDIT-DATE-PAIR.
022900
023000     MOVE 'YES' TO WS-BOTH-DATES-OK-SW.
023100     MOVE 'Y'   TO WS-FROMDATE-OK-SW.
023200     CALL 'DATECHK' USING RFD-PERIOD-FROM, WS-FROMDATE-OK-SW,
023300                          WS-FROM-YYYYMMDD.
023400     MOVE 'Y'   TO WS-TODATE-OK-SW.
023500     CALL 'DATECHK' USING RFD-PERIOD-TO, WS-TODATE-OK-SW,
023600                          WS-TO-YYYYMMDD.
023700
023800     IF NOT WS-FROMDATE-IS-OK OR NOT WS-TODATE-IS-OK
023900        MOVE 'NO ' TO WS-BOTH-DATES-OK-SW
024000        MOVE 'Refund Period From/To' TO WS-COLUMN-TEXT
024100        MOVE RFD-PERIOD-FROM         TO WS-VALUE-TEXT-1
024200        MOVE RFD-PERIOD-TO           TO WS-VALUE-TEXT-2
024300        MOVE 'Invalid date format'   TO WS-DESC-TEXT
024400        PERFORM 900-ADD-ERROR THRU 900-ADD-ERROR-EXIT.
024500
024600 220-EDIT-DATE-PAIR-EXIT.
024700     EXIT.
024800
024900*    -----------------------------------------------------------
025000*    B6.2  REFUND PERIOD TO CANNOT BE BEFORE REFUND PERIOD FROM
025100*    -----------------------------------------------------------
025200 230-EDIT-DATE-ORDER.
025300
025400     IF NOT WS-BOTH-DATES-ARE-OK
025500        GO TO 230-EDIT-DATE-ORDER-EXIT.
025600
025700     IF WS-TO-YYYYMMDD < WS-FROM-YYYYMMDD
025800        MOVE 'Refund Period To'      TO WS-COLUMN-TEXT
025900        MOVE RFD-PERIOD-TO           TO WS-VALUE-TEXT-1
026000        MOVE RFD-PERIOD-FROM         TO WS-VALUE-TEXT-2
026100        MOVE 'Refund Period To cannot be before Refund Period From'
026200                                     TO WS-DESC-TEXT
026300        PERFORM 900-ADD-ERROR THRU 900-ADD-ERROR-EXIT.
026400
026500 230-EDIT-DATE-ORDER-EXIT.
026600     EXIT.
026700
026800*    -----------------------------------------------------------
026900*    B6.2  REFUND PERIOD CANNOT BE MORE THAN 2 YEARS (730 DAYS)
027000*    -----------------------------------------------------------
027100 240-EDIT-DATE-SPAN.
027200
027300     IF NOT WS-BOTH-DATES-ARE-OK OR WS-TO-YYYYMMDD < WS-FROM-YYYYMMDD
027400        GO TO 240-EDIT-DATE-SPAN-EXIT.
027500
027600     MOVE WS-FROM-CCYY TO WS-JD-CCYY.
027700     MOVE WS-FROM-MM   TO WS-JD-MM.
027800     MOVE WS-FROM-DD   TO WS-JD-DD.
027900     PERFORM 300-COMPUTE-DAY-SERIAL THRU 300-COMPUTE-DAY-SERIAL-EXIT.
028000     MOVE WS-JD-RESULT TO WS-FROM-SERIAL.
028100
028200     MOVE WS-TO-CCYY   TO WS-JD-CCYY.
028300     MOVE WS-TO-MM     TO WS-JD-MM.
028400     MOVE WS-TO-DD     TO WS-JD-DD.
028500     PERFORM 300-COMPUTE-DAY-SERIAL THRU 300-COMPUTE-DAY-SERIAL-EXIT.
028600     MOVE WS-JD-RESULT TO WS-TO-SERIAL.
028700
028800     COMPUTE WS-SERIAL-DIFF = WS-TO-SERIAL - WS-FROM-SERIAL.
028900     IF WS-SERIAL-DIFF > 730
029000        MOVE 'Refund Period To'      TO WS-COLUMN-TEXT
029100        MOVE RFD-PERIOD-FROM         TO WS-VALUE-TEXT-1
029200        MOVE RFD-PERIOD-TO           TO WS-VALUE-TEXT-2
029300        MOVE 'Refund Period cannot be more than 2 years'
029400                                     TO WS-DESC-TEXT
029500        PERFORM 900-ADD-ERROR THRU 900-ADD-ERROR-EXIT.
029600
029700 240-EDIT-DATE-SPAN-EXIT.
029800     EXIT.
029900
030000*    -----------------------------------------------------------
030100*    B6.3  REFUND AMOUNT CLAIMED MUST BE NUMERIC; IF NUMERIC,
030200*          MUST NOT BE NEGATIVE
030300*    -----------------------------------------------------------
030400 250-EDIT-REFUND-AMOUNT.
030500
030600     MOVE 'YES' TO WS-AMOUNT-NUMERIC-SW.
030700     IF RFD-REFUND-AMOUNT-CLAIMED IS NOT NUMERIC
030800        MOVE 'NO ' TO WS-AMOUNT-NUMERIC-SW
030900        MOVE 'Refund Amount Claimed' TO WS-COLUMN-TEXT
031000        MOVE SPACES                  TO WS-VALUE-TEXT
031100        MOVE 'Invalid numeric format' TO WS-DESC-TEXT
031200        PERFORM 900-ADD-ERROR THRU 900-ADD-ERROR-EXIT
031300        GO TO 250-EDIT-REFUND-AMOUNT-EXIT.
031400
031500     IF RFD-REFUND-AMOUNT-CLAIMED < ZERO
031600        MOVE 'Refund Amount Claimed' TO WS-COLUMN-TEXT
031700        MOVE RFD-REFUND-AMOUNT-CLAIMED TO WS-VALUE-TEXT
031800        MOVE 'Negative refund amount' TO WS-DESC-TEXT
031900        PERFORM 900-ADD-ERROR THRU 900-ADD-ERROR-EXIT.
032000
032100 250-EDIT-REFUND-AMOUNT-EXIT.
032200     EXIT.
032300
032400*    -----------------------------------------------------------
032500*    B6.4  REASON FOR REFUND MUST EXACTLY MATCH A CONFIGURED
032600*          REASON
032700*    -----------------------------------------------------------
032800 260-EDIT-REASON.
032900
033000     MOVE 'NO ' TO WS-REASON-OK-SW.
033100     SET WS-REASON-IDX TO 1.
033200     SEARCH WS-VALID-REASON
033300         AT END
033400            NEXT SENTENCE
033500         WHEN WS-VALID-REASON (WS-REASON-IDX) = RFD-REASON
033600            MOVE 'YES' TO WS-REASON-OK-SW.
033700
033800     IF NOT WS-REASON-IS-OK
033900        MOVE 'Reason for Refund' TO WS-COLUMN-TEXT
034000        MOVE RFD-REASON          TO WS-VALUE-TEXT
034100        MOVE 'Not a valid or configured reason for refund'
034150                                 TO WS-DESC-TEXT
034200        PERFORM 900-ADD-ERROR THRU 900-ADD-ERROR-EXIT.
034300
034400 260-EDIT-REASON-EXIT.
034500     EXIT.
034600
034700*    -----------------------------------------------------------
034800*    BUILD A CIVIL-CALENDAR DAY-SERIAL NUMBER FOR WS-JD-CCYY /
034900*    WS-JD-MM / WS-JD-DD SO THAT THE DIFFERENCE BETWEEN TWO
035000*    SERIALS IS THE EXACT NUMBER OF CALENDAR DAYS BETWEEN THEM.
035100*    THE SERIAL IS (YEAR-1)*365 PLUS LEAP DAYS THROUGH YEAR-1
035200*    PLUS CUMULATIVE DAYS BEFORE THIS MONTH PLUS THIS MONTH'S
035300*    LEAP-DAY BONUS PLUS THE DAY OF MONTH.  ALL DIVISIONS BELOW
035400*    ARE ON POSITIVE OPERANDS SO INTEGER TRUNCATION EQUALS FLOOR.
035500*    -----------------------------------------------------------
035600 300-COMPUTE-DAY-SERIAL.
035700
035800     COMPUTE WS-JD-YEAR-LESS-1 = WS-JD-CCYY - 1.
035900
036000     DIVIDE WS-JD-YEAR-LESS-1 BY 4   GIVING WS-JD-DIV-QUOT
036100                                     REMAINDER WS-JD-DIV-REM.
036200     COMPUTE WS-JD-LEAP-DAYS = WS-JD-DIV-QUOT.
036300     DIVIDE WS-JD-YEAR-LESS-1 BY 100 GIVING WS-JD-DIV-QUOT
036400                                     REMAINDER WS-JD-DIV-REM.
036500     COMPUTE WS-JD-LEAP-DAYS = WS-JD-LEAP-DAYS - WS-JD-DIV-QUOT.
036600     DIVIDE WS-JD-YEAR-LESS-1 BY 400 GIVING WS-JD-DIV-QUOT
036700                                     REMAINDER WS-JD-DIV-REM.
036800     COMPUTE WS-JD-LEAP-DAYS = WS-JD-LEAP-DAYS + WS-JD-DIV-QUOT.
036900
037000     COMPUTE WS-JD-BASE-DAYS =
037100             (WS-JD-YEAR-LESS-1 * 365) + WS-JD-LEAP-DAYS.
037200
037300     SET WS-CUM-DAYS-IDX TO WS-JD-MM.
037400     MOVE WS-CUM-DAYS-BEFORE (WS-CUM-DAYS-IDX) TO WS-JD-CUM-DAYS.
037500
037600     PERFORM 310-TEST-LEAP-YEAR THRU 310-TEST-LEAP-YEAR-EXIT.
037700     MOVE ZERO TO WS-JD-LEAP-BONUS.
037800     IF WS-JD-MM > 2 AND WS-YEAR-IS-LEAP
037900        MOVE 1 TO WS-JD-LEAP-BONUS.
038000
038100     COMPUTE WS-JD-RESULT =
038200             WS-JD-BASE-DAYS + WS-JD-CUM-DAYS + WS-JD-LEAP-BONUS
038300             + WS-JD-DD.
038400
038500 300-COMPUTE-DAY-SERIAL-EXIT.
038600     EXIT.
038700
038800 310-TEST-LEAP-YEAR.
038900
039000     MOVE 'NO ' TO WS-YEAR-IS-LEAP-SW.
039100     DIVIDE WS-JD-CCYY BY 4   GIVING WS-JD-DIV-QUOT
039200                              REMAINDER WS-JD-DIV-REM.
039300     IF WS-JD-DIV-REM NOT = 0
039400        GO TO 310-TEST-LEAP-YEAR-EXIT.
039500     DIVIDE WS-JD-CCYY BY 100 GIVING WS-JD-DIV-QUOT
039600                              REMAINDER WS-JD-DIV-REM.
039700     IF WS-JD-DIV-REM NOT = 0
039800        MOVE 'YES' TO WS-YEAR-IS-LEAP-SW
039900        GO TO 310-TEST-LEAP-YEAR-EXIT.
040000     DIVIDE WS-JD-CCYY BY 400 GIVING WS-JD-DIV-QUOT
040100                              REMAINDER WS-JD-DIV-REM.
040200     IF WS-JD-DIV-REM = 0
040300        MOVE 'YES' TO WS-YEAR-IS-LEAP-SW.
040400
040500 310-TEST-LEAP-YEAR-EXIT.
040600     EXIT.
040700
040800
040900 800-READ-RFD-FILE.
041000
041100     READ RFD-FILE
041200         AT END MOVE 'YES' TO WS-EOF-RFD-SW.
041300
041400 800-READ-RFD-FILE-EXIT.
041500     EXIT.
041600
041700
041800 900-ADD-ERROR.
041900
042000     IF LK-ERROR-COUNT < 200
042100        ADD 1 TO LK-ERROR-COUNT
042200        SET LK-ERROR-IDX TO LK-ERROR-COUNT
042300        MOVE 'RFD'          TO LKE-SECTION (LK-ERROR-IDX)
042400        MOVE WS-ROW-NUMBER  TO LKE-ROW-NUMBER (LK-ERROR-IDX)
042500        MOVE WS-COLUMN-TEXT TO LKE-COLUMNS (LK-ERROR-IDX)
042600        MOVE WS-VALUE-TEXT  TO LKE-VALUES (LK-ERROR-IDX)
042700        MOVE WS-DESC-TEXT   TO LKE-DESCRIPTION (LK-ERROR-IDX)
042800        MOVE SPACES         TO WS-COLUMN-TEXT, WS-VALUE-TEXT
042900        MOVE SPACES         TO WS-DESC-TEXT.
043000
043100 900-ADD-ERROR-EXIT.
043200     EXIT.
043300*
043400*    END OF PROGRAM RFDSCRTN
