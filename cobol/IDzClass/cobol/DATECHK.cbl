000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    DATECHK.
000300 AUTHOR.        P N RAMASWAMY.
000400 INSTALLATION.  TAX SCRUTINY UNIT - SYSTEMS GROUP.
000500 DATE-WRITTEN.  08/04/89.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800*
000900******************************************************************
001000*  PROGRAM USED TO EDIT A 10-BYTE "YYYY-MM-DD" CALENDAR DATE      *
001100*  FOR FORMAT ONLY - NO INTRINSIC DATE FUNCTIONS ARE USED, THE    *
001200*  CENTURY/LEAP-YEAR ARITHMETIC IS DONE BY HAND BELOW.  THIS IS   *
001300*  A LINKAGE-ONLY SUBROUTINE, NO FILES ARE OWNED HERE - CALLED    *
001400*  BY EVERY SCRUTINY PROGRAM THAT EDITS A DATE COLUMN.            *
001500*  ON A VALID DATE THE CALLER ALSO GETS BACK THE DATE AS AN       *
001600*  8-DIGIT YYYYMMDD NUMBER SO IT CAN COMPARE TWO DATES FOR        *
001700*  ORDERING WITHOUT RE-PARSING THEM.                              *
001800******************************************************************
001900*    CHANGE LOG                                                  *
002000*    89/04/08  RDS  0000  ORIGINAL SUBROUTINE                     *
002100*    93/02/17  RDS  0128  ADDED LEAP-YEAR TABLE FOR FEBRUARY      *
002200*    98/11/30  KVM  0338  Y2K - CENTURY IS NOW PART OF INPUT TEXT *
002300*                         NO MORE 2-DIGIT YEAR WINDOWING NEEDED   *
002400*    17/07/01  PNR  GST01 RENAMED FROM DTEEDIT FOR GST GO-LIVE    *
002500*    22/01/05  SGH  GST90 RETURN YYYYMMDD FOR ORDERING COMPARES   *
002600******************************************************************
002700
002800 ENVIRONMENT DIVISION.
002900
003000 CONFIGURATION SECTION.
003100 SOURCE-COMPUTER.   IBM-390.
003200 OBJECT-COMPUTER.   IBM-390.
003300 SPECIAL-NAMES.
003400     C01 IS TOP-OF-FORM.
003500
003600 DATA DIVISION.
003700
003800 WORKING-STORAGE SECTION.
003900
004000 01  WS-EDIT-SWITCHES.
004100     05  WS-DATE-VALID-SW            PIC X(3)    VALUE 'YES'.
004200         88  DATE-IS-VALID                       VALUE 'YES'.
004300         88  DATE-IS-INVALID                      VALUE 'NO '.
004400
004500 01  WS-DATE-WORK                    PIC X(10).
004600 01  WS-DATE-PARTS REDEFINES WS-DATE-WORK.
004700     05  WS-YYYY-TEXT                PIC X(04).
004800     05  WS-DASH-1                   PIC X(01).
004900     05  WS-MM-TEXT                  PIC X(02).
005000     05  WS-DASH-2                   PIC X(01).
005100     05  WS-DD-TEXT                  PIC X(02).
005200
005300 01  WS-YYYY-NUM REDEFINES WS-YYYY-TEXT   PIC 9(04).
005400 01  WS-MM-NUM   REDEFINES WS-MM-TEXT     PIC 9(02).
005500 01  WS-DD-NUM   REDEFINES WS-DD-TEXT     PIC 9(02).
005600
005700 01  WS-LEAP-YEAR-SW                 PIC X(3)    VALUE 'NO '.
005800     88  WS-YEAR-IS-LEAP                      VALUE 'YES'.
005900
006000 01  WS-DIVIDE-WORK.
006100     05  WS-DIV-QUOT                 PIC S9(08) COMP.
006200     05  WS-DIV-REM-4                PIC S9(04) COMP.
006300     05  WS-DIV-REM-100              PIC S9(04) COMP.
006400     05  WS-DIV-REM-400              PIC S9(04) COMP.
006500
006600 01  WS-DAYS-IN-MONTH-TABLE.
006700     05  FILLER  PIC 9(02)  VALUE 31.
006800     05  FILLER  PIC 9(02)  VALUE 28.
006900     05  FILLER  PIC 9(02)  VALUE 31.
007000     05  FILLER  PIC 9(02)  VALUE 30.
007100     05  FILLER  PIC 9(02)  VALUE 31.
007200     05  FILLER  PIC 9(02)  VALUE 30.
007300     05  FILLER  PIC 9(02)  VALUE 31.
007400     05  FILLER  PIC 9(02)  VALUE 31.
007500     05  FILLER  PIC 9(02)  VALUE 30.
007600     05  FILLER  PIC 9(02)  VALUE 31.
007700     05  FILLER  PIC 9(02)  VALUE 30.
007800     05  FILLER  PIC 9(02)  VALUE 31.
007900 01  WS-DAYS-IN-MONTH-R REDEFINES WS-DAYS-IN-MONTH-TABLE.
008000     05  WS-DAYS-IN-MONTH   PIC 9(02)  OCCURS 12 TIMES
008100                            INDEXED BY WS-MONTH-IDX.
008200
008300 01  WS-MAX-DAY                      PIC 9(02).
008400
008500 LINKAGE SECTION.
008600
008700 01  LK-DATE-TEXT                    PIC X(10).
008800 01  LK-DATE-VALID-FLAG              PIC X(01).
008900     88  LK-DATE-OK                          VALUE 'Y'.
009000     88  LK-DATE-BAD                         VALUE 'N'.
009100 01  LK-DATE-YYYYMMDD                PIC 9(08).
009200
009300 PROCEDURE DIVISION USING LK-DATE-TEXT, LK-DATE-VALID-FLAG,
009400                          LK-DATE-YYYYMMDD.
009500
009600 000-MAINLINE.
009700
009800     PERFORM 100-EDIT-DATE THRU 100-EDIT-DATE-EXIT.
009900     IF DATE-IS-VALID
010000        SET LK-DATE-OK  TO TRUE
010100        COMPUTE LK-DATE-YYYYMMDD =
010200                (WS-YYYY-NUM * 10000) + (WS-MM-NUM * 100) + WS-DD-NUM
010300     ELSE
010400        SET LK-DATE-BAD TO TRUE
010500        MOVE ZERO TO LK-DATE-YYYYMMDD.
010600     GOBACK.
010700
010800
010900 100-EDIT-DATE.
011000
011100     MOVE 'YES'         TO WS-DATE-VALID-SW.
011200     MOVE LK-DATE-TEXT  TO WS-DATE-WORK.
011300
011400     IF WS-DASH-1 NOT = '-' OR WS-DASH-2 NOT = '-'
011500        MOVE 'NO ' TO WS-DATE-VALID-SW
011600        GO TO 100-EDIT-DATE-EXIT.
011700
011800     IF WS-YYYY-NUM IS NOT NUMERIC OR
011900        WS-MM-NUM   IS NOT NUMERIC OR
012000        WS-DD-NUM   IS NOT NUMERIC
012100        MOVE 'NO ' TO WS-DATE-VALID-SW
012200        GO TO 100-EDIT-DATE-EXIT.
012300
012400     IF WS-MM-NUM < 1 OR WS-MM-NUM > 12
012500        MOVE 'NO ' TO WS-DATE-VALID-SW
012600        GO TO 100-EDIT-DATE-EXIT.
012700
012800     IF WS-DD-NUM < 1
012900        MOVE 'NO ' TO WS-DATE-VALID-SW
013000        GO TO 100-EDIT-DATE-EXIT.
013100
013200     PERFORM 200-TEST-LEAP-YEAR THRU 200-TEST-LEAP-YEAR-EXIT.
013300     SET WS-MONTH-IDX TO WS-MM-NUM.
013400     MOVE WS-DAYS-IN-MONTH (WS-MONTH-IDX) TO WS-MAX-DAY.
013500     IF WS-MM-NUM = 2 AND WS-YEAR-IS-LEAP
013600        MOVE 29 TO WS-MAX-DAY.
013700
013800     IF WS-DD-NUM > WS-MAX-DAY
013900        MOVE 'NO ' TO WS-DATE-VALID-SW.
014000
014100 100-EDIT-DATE-EXIT.
014200     EXIT.
014300
014400
014500 200-TEST-LEAP-YEAR.
014600
014700     MOVE 'NO ' TO WS-LEAP-YEAR-SW.
014800     DIVIDE WS-YYYY-NUM BY 4   GIVING WS-DIV-QUOT
014900                               REMAINDER WS-DIV-REM-4.
015000     DIVIDE WS-YYYY-NUM BY 100 GIVING WS-DIV-QUOT
015100                               REMAINDER WS-DIV-REM-100.
015200     DIVIDE WS-YYYY-NUM BY 400 GIVING WS-DIV-QUOT
015300                               REMAINDER WS-DIV-REM-400.
015400     IF WS-DIV-REM-4 = 0 AND
015500        (WS-DIV-REM-100 NOT = 0 OR WS-DIV-REM-400 = 0)
015600        MOVE 'YES' TO WS-LEAP-YEAR-SW.
015700
015800 200-TEST-LEAP-YEAR-EXIT.
015900     EXIT.
016000*
016100*    END OF PROGRAM DATECHK
