000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    GSTINCHK.
000300 AUTHOR.        P N RAMASWAMY.
000400 INSTALLATION.  TAX SCRUTINY UNIT - SYSTEMS GROUP.
000500 DATE-WRITTEN.  08/04/89.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800*
000900******************************************************************
001000*  PROGRAM USED TO EDIT A 15-BYTE GST IDENTIFICATION NUMBER      *
001100*  (GSTIN) FOR FORMAT ONLY.  THIS IS A LINKAGE-ONLY SUBROUTINE,  *
001200*  NO FILES ARE OWNED HERE - CALLED BY EVERY SCRUTINY PROGRAM    *
001300*  (GENSCRTN, TB2SCRTN, ANXSCRTN, GTBSCRTN, RFDSCRTN, EWBSCRTN)  *
001400*  SO THE FORMAT RULE IS MAINTAINED IN ONE PLACE ONLY.           *
001500*  GSTIN LAYOUT:  POS  1- 2  STATE CODE       (NUMERIC)          *
001600*                 POS  3- 7  PAN ALPHA BLOCK  (UPPER ALPHA)      *
001700*                 POS  8-11  PAN NUMERIC BLOCK (NUMERIC)         *
001800*                 POS 12     PAN CHECK LETTER  (UPPER ALPHA)     *
001900*                 POS 13     ENTITY CODE       (1-9 OR A-Z)      *
002000*                 POS 14     LITERAL "Z"                         *
002100*                 POS 15     CHECKSUM          (DIGIT OR ALPHA)  *
002200******************************************************************
002300*    CHANGE LOG                                                  *
002400*    89/04/08  RDS  0000  ORIGINAL SUBROUTINE                     *
002500*    92/11/19  RDS  0114  CORRECTED ENTITY-CODE CLASS TO EXCLUDE 0*
002600*    98/12/03  KVM  0339  Y2K - NO DATE ARITHMETIC HERE, NO-OP    *
002700*    01/06/22  KVM  0402  BLANK/LOW-VALUES GSTIN NOW FAILS EARLY  *
002800*    17/07/01  PNR  GST01 RENAMED FROM PANEDIT FOR GST GO-LIVE    *
002900*    21/03/30  SGH  GST77 TIGHTENED POS-15 CLASS TO UPPER-ALNUM   *
003000******************************************************************
003100
003200 ENVIRONMENT DIVISION.
003300
003400 CONFIGURATION SECTION.
003500 SOURCE-COMPUTER.   IBM-390.
003600 OBJECT-COMPUTER.   IBM-390.
003700 SPECIAL-NAMES.
003800     C01 IS TOP-OF-FORM
003900     CLASS WS-UPPER-ALPHA  IS "A" THRU "Z"
004000     CLASS WS-UPPER-ALNUM  IS "0" THRU "9", "A" THRU "Z"
004100     CLASS WS-ENTITY-CHAR  IS "1" THRU "9", "A" THRU "Z".
004200
004300 DATA DIVISION.
004400
004500 WORKING-STORAGE SECTION.
004600
004700 01  WS-EDIT-SWITCHES.
004800     05  WS-GSTIN-VALID-SW           PIC X(3)    VALUE 'YES'.
004900         88  GSTIN-IS-VALID                      VALUE 'YES'.
005000         88  GSTIN-IS-INVALID                    VALUE 'NO '.
005050
005070 01  WS-CALL-COUNTERS.
005080*    SHOP-WIDE SHARED ROUTINE - COUNT INVOKED FOR DIAGNOSTIC USE
005090*    ONLY IF THIS SUBROUTINE IS EVER SUSPECTED OF A HOT-SPOT.
005095     05  WS-CALLS-THIS-RUN           PIC S9(07) COMP VALUE ZERO.
005100
005200 01  WS-GSTIN-WORK                   PIC X(15).
005300 01  WS-GSTIN-PARTS REDEFINES WS-GSTIN-WORK.
005400     05  WS-STATE-CODE               PIC X(02).
005500     05  WS-PAN-ALPHA                PIC X(05).
005600     05  WS-PAN-NUMERIC              PIC X(04).
005700     05  WS-PAN-CHECK-LETTER         PIC X(01).
005800     05  WS-ENTITY-CODE              PIC X(01).
005900     05  WS-LITERAL-Z                PIC X(01).
006000     05  WS-CHECKSUM-CHAR            PIC X(01).
006100
006200 01  WS-STATE-CODE-NUM REDEFINES WS-STATE-CODE PIC 9(02).
006300
006400 01  WS-PAN-NUMERIC-NUM REDEFINES WS-PAN-NUMERIC PIC 9(04).
006500
006600 LINKAGE SECTION.
006700
006800 01  LK-GSTIN-VALUE                  PIC X(15).
006900 01  LK-GSTIN-VALID-FLAG             PIC X(01).
007000     88  LK-GSTIN-OK                         VALUE 'Y'.
007100     88  LK-GSTIN-NOT-OK                     VALUE 'N'.
007200
007300 PROCEDURE DIVISION USING LK-GSTIN-VALUE, LK-GSTIN-VALID-FLAG.
007400
007500 000-MAINLINE.
007600
007650     ADD 1 TO WS-CALLS-THIS-RUN.
007700     PERFORM 100-EDIT-GSTIN THRU 100-EDIT-GSTIN-EXIT.
007800     IF GSTIN-IS-VALID
007900        SET LK-GSTIN-OK     TO TRUE
008000     ELSE
008100        SET LK-GSTIN-NOT-OK TO TRUE.
008200     GOBACK.
008300
008400
008500 100-EDIT-GSTIN.
008600
008700     MOVE 'YES'          TO WS-GSTIN-VALID-SW.
008800     MOVE LK-GSTIN-VALUE TO WS-GSTIN-WORK.
008900
009000     IF WS-GSTIN-WORK = SPACES OR LOW-VALUES
009100        MOVE 'NO ' TO WS-GSTIN-VALID-SW
009200        GO TO 100-EDIT-GSTIN-EXIT.
009300
009400     IF WS-STATE-CODE-NUM IS NOT NUMERIC
009500        MOVE 'NO ' TO WS-GSTIN-VALID-SW
009600        GO TO 100-EDIT-GSTIN-EXIT.
009700
009800     IF WS-PAN-ALPHA IS NOT WS-UPPER-ALPHA
009900        MOVE 'NO ' TO WS-GSTIN-VALID-SW
010000        GO TO 100-EDIT-GSTIN-EXIT.
010100
010200     IF WS-PAN-NUMERIC-NUM IS NOT NUMERIC
010300        MOVE 'NO ' TO WS-GSTIN-VALID-SW
010400        GO TO 100-EDIT-GSTIN-EXIT.
010500
010600     IF WS-PAN-CHECK-LETTER IS NOT WS-UPPER-ALPHA
010700        MOVE 'NO ' TO WS-GSTIN-VALID-SW
010800        GO TO 100-EDIT-GSTIN-EXIT.
010900
011000     IF WS-ENTITY-CODE IS NOT WS-ENTITY-CHAR
011100        MOVE 'NO ' TO WS-GSTIN-VALID-SW
011200        GO TO 100-EDIT-GSTIN-EXIT.
011300
011400     IF WS-LITERAL-Z IS NOT EQUAL TO 'Z'
011500        MOVE 'NO ' TO WS-GSTIN-VALID-SW
011600        GO TO 100-EDIT-GSTIN-EXIT.
011700
011800     IF WS-CHECKSUM-CHAR IS NOT WS-UPPER-ALNUM
011900        MOVE 'NO ' TO WS-GSTIN-VALID-SW.
012000
012100 100-EDIT-GSTIN-EXIT.
012200     EXIT.
012300*
012400*    END OF PROGRAM GSTINCHK
