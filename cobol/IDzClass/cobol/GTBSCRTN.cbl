000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    GTBSCRTN.
000300 AUTHOR.        P N RAMASWAMY.
000400 INSTALLATION.  TAX SCRUTINY UNIT - SYSTEMS GROUP.
000500 DATE-WRITTEN.  14/07/90.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800*
000900******************************************************************
001000*  PROGRAM USED TO SCRUTINISE THE GSTR-3B MONTHLY SUMMARY RETURN  *
001100*  FILE (GTBFILE).  EVERY RECORD IS EDITED FOR GSTIN FORMAT, TAX  *
001200*  PERIOD FORMAT, THE FOUR TAX/VALUE COLUMNS AND THE ITC-CLAIMED  *
001300*  ANOMALY.  THE SUM OF TOTAL TAXABLE VALUE OVER ALL NUMERIC      *
001400*  RECORDS IS HANDED BACK TO GSTBATCH FOR THE GEN-VS-3B TOTALS    *
001500*  CROSS-CHECK (X2).                                              *
001600******************************************************************
001700*    CHANGE LOG                                                  *
001800*    90/07/14  RDS  0000  ORIGINAL SCRUTINY PROGRAM               *
001900*    93/02/20  RDS  0129  RENUMBERED PARAGRAPHS TO MATCH GENSCRTN *
002000*    98/12/03  KVM  0339  Y2K - TAX-PERIOD IS ALREADY 4-DIGIT CCYY*
002100*    17/07/20  PNR  GST04 REWRITTEN FOR GST GO-LIVE SCRUTINY      *
002200*    22/01/18  SGH  GST88 ADDED ITC-CLAIMED ANOMALY EDIT          *
002300*    22/09/14  KVM  GST95 ANOMALY FACTOR MOVED TO A NAMED CONSTANT*
002350*    22/11/07  KVM  GST97 PERIOD SEPARATOR BYTE NOW EDITED        *
002400******************************************************************
002500
002600 ENVIRONMENT DIVISION.
002700
002800 CONFIGURATION SECTION.
002900 SOURCE-COMPUTER.   IBM-390.
003000 OBJECT-COMPUTER.   IBM-390.
003100 SPECIAL-NAMES.
003200     C01 IS TOP-OF-FORM.
003300
003400 INPUT-OUTPUT SECTION.
003500 FILE-CONTROL.
003600
003700     SELECT GTB-FILE ASSIGN TO UT-S-GTBFILE
003800            ORGANIZATION IS LINE SEQUENTIAL
003900            FILE STATUS  IS WS-GTB-FILE-STATUS.
004000
004100 DATA DIVISION.
004200
004300 FILE SECTION.
004400
004500 FD  GTB-FILE
004600     RECORDING MODE IS F
004700     LABEL RECORDS ARE STANDARD
004800     DATA RECORD IS GTB-RECORD.
004900
005000     COPY GTBREC.
005100
005200 WORKING-STORAGE SECTION.
005300
005400 01  WS-FILE-STATUSES.
005500     05  WS-GTB-FILE-STATUS          PIC X(02)   VALUE SPACES.
005600
005700 01  WS-INDICATOR-SWITCHES.
005800     05  WS-EOF-GTB-SW               PIC X(3)    VALUE 'NO '.
005900         88  EOF-GTB                             VALUE 'YES'.
006000     05  WS-GSTIN-OK-SW              PIC X(01)   VALUE 'Y'.
006100         88  WS-GSTIN-IS-OK                       VALUE 'Y'.
006200     05  WS-PERIOD-OK-SW             PIC X(3)    VALUE 'YES'.
006300         88  WS-PERIOD-IS-OK                     VALUE 'YES'.
006400     05  WS-VALUE-NUMERIC-SW         PIC X(3)    VALUE 'YES'.
006500         88  WS-TAXVAL-IS-NUMERIC                VALUE 'YES'.
006600     05  WS-IGST-NUMERIC-SW          PIC X(3)    VALUE 'YES'.
006700         88  WS-IGST-IS-NUMERIC                  VALUE 'YES'.
006800     05  WS-CGST-NUMERIC-SW          PIC X(3)    VALUE 'YES'.
006900         88  WS-CGST-IS-NUMERIC                  VALUE 'YES'.
007000     05  WS-SGST-NUMERIC-SW          PIC X(3)    VALUE 'YES'.
007100         88  WS-SGST-IS-NUMERIC                  VALUE 'YES'.
007200     05  WS-ITC-NUMERIC-SW           PIC X(3)    VALUE 'YES'.
007300         88  WS-ITC-IS-NUMERIC                   VALUE 'YES'.
007400     05  WS-AMOUNTS-ALL-NUMERIC-SW   PIC X(3)    VALUE 'YES'.
007500         88  WS-AMOUNTS-ARE-NUMERIC              VALUE 'YES'.
007600
007700 01  WS-ACCUMULATORS.
007800     05  WS-RECORDS-READ             PIC S9(05) COMP VALUE ZERO.
007900     05  WS-ROW-NUMBER               PIC S9(05) COMP VALUE ZERO.
008000     05  WS-GTB-TOTAL-SUM            PIC S9(11)V99   VALUE ZERO.
008010 01  WS-GTB-TOTAL-SUM-R REDEFINES WS-GTB-TOTAL-SUM.
008020     05  WS-GTB-TOTAL-SUM-WHOLE      PIC S9(11).
008030     05  WS-GTB-TOTAL-SUM-DEC        PIC 99.
008100
008200 01  WS-PERIOD-WORK-AREAS.
008300     05  WS-PERIOD-MM-NUM            PIC 9(02)  VALUE ZERO.
008400
008500 01  WS-ITC-ANOMALY-WORK-AREAS.
008600     05  WS-TOTAL-TAXES-PAID         PIC S9(9)V99    VALUE ZERO.
008700     05  WS-TAXES-PAID-THRESHOLD     PIC S9(9)V99    VALUE ZERO.
008800     05  WS-ANOMALY-FACTOR           PIC S9(1)V9 COMP-3 VALUE 1.2.
008900
009000 01  WS-TOTAL-TAXES-PAID-R REDEFINES WS-TOTAL-TAXES-PAID.
009100     05  WS-TAXES-PAID-WHOLE         PIC S9(9).
009200     05  WS-TAXES-PAID-DEC           PIC 99.
009300
009400 01  WS-ERROR-WORK-AREAS.
009500     05  WS-COLUMN-TEXT              PIC X(40)   VALUE SPACES.
009600     05  WS-VALUE-TEXT               PIC X(60)   VALUE SPACES.
009700     05  WS-VALUE-TEXT-R REDEFINES WS-VALUE-TEXT.
009800         10  WS-VALUE-TEXT-1         PIC X(30).
009900         10  WS-VALUE-TEXT-2         PIC X(30).
010000     05  WS-DESC-TEXT                PIC X(70)   VALUE SPACES.
010100
010200     COPY ERRTBL.
010300
010400 LINKAGE SECTION.
010500
010600 01  LK-ERROR-COUNT-OUT              PIC S9(04) COMP.
010700 01  LK-ERROR-TABLE-OUT.
010800     05  LK-ERR-ENTRY-OUT OCCURS 200 TIMES.
010900         10  LKO-SECTION             PIC X(12).
011000         10  LKO-ROW-NUMBER          PIC 9(05).
011100         10  LKO-COLUMNS             PIC X(40).
011200         10  LKO-VALUES              PIC X(60).
011300         10  LKO-DESCRIPTION         PIC X(70).
011400 01  LK-GTB-TOTAL-SUM-OUT            PIC S9(11)V99.
011500
011600 PROCEDURE DIVISION USING LK-ERROR-COUNT-OUT, LK-ERROR-TABLE-OUT,
011700                          LK-GTB-TOTAL-SUM-OUT.
011800
011900 000-MAINLINE SECTION.
012000
012100     PERFORM 100-INITIALIZE THRU 100-INITIALIZE-EXIT.
012200     OPEN INPUT GTB-FILE.
012300     PERFORM 800-READ-GTB-FILE THRU 800-READ-GTB-FILE-EXIT.
012400     PERFORM 200-PROCESS-ONE-RECORD THRU 200-PROCESS-ONE-RECORD-EXIT
012500         UNTIL EOF-GTB.
012600     CLOSE GTB-FILE.
012700     MOVE LK-ERROR-COUNT   TO LK-ERROR-COUNT-OUT.
012800     MOVE LK-ERROR-TABLE   TO LK-ERROR-TABLE-OUT.
012900     MOVE WS-GTB-TOTAL-SUM TO LK-GTB-TOTAL-SUM-OUT.
013000     GOBACK.
013100
013200
013300 100-INITIALIZE.
013400
013500     MOVE ZERO   TO LK-ERROR-COUNT, WS-RECORDS-READ, WS-GTB-TOTAL-SUM.
013600     MOVE SPACES TO LK-ERROR-TABLE.
013700
013800 100-INITIALIZE-EXIT.
013900     EXIT.
014000
014100
014200 200-PROCESS-ONE-RECORD.
014300
014400     ADD 1 TO WS-RECORDS-READ.
014500     COMPUTE WS-ROW-NUMBER = WS-RECORDS-READ + 1.
014600     PERFORM 210-EDIT-GSTIN         THRU 210-EDIT-GSTIN-EXIT.
014700     PERFORM 220-EDIT-TAX-PERIOD    THRU 220-EDIT-TAX-PERIOD-EXIT.
014800     PERFORM 230-EDIT-AMOUNTS       THRU 230-EDIT-AMOUNTS-EXIT.
014900     PERFORM 240-EDIT-ITC-ANOMALY   THRU 240-EDIT-ITC-ANOMALY-EXIT.
015000     PERFORM 800-READ-GTB-FILE      THRU 800-READ-GTB-FILE-EXIT.
015100
015200 200-PROCESS-ONE-RECORD-EXIT.
015300     EXIT.
015400
015500*    -----------------------------------------------------------
015600*    B5.1  GSTIN MUST SATISFY U1
015700*    -----------------------------------------------------------
015800 210-EDIT-GSTIN.
015900
016000     MOVE 'Y' TO WS-GSTIN-OK-SW.
016100     CALL 'GSTINCHK' USING GTB-GSTIN, WS-GSTIN-OK-SW.
016200     IF NOT WS-GSTIN-IS-OK
016300        MOVE 'GSTIN'          TO WS-COLUMN-TEXT
016400        MOVE GTB-GSTIN        TO WS-VALUE-TEXT
016500        MOVE 'Invalid GSTIN format' TO WS-DESC-TEXT
016600        PERFORM 900-ADD-ERROR THRU 900-ADD-ERROR-EXIT.
016700
016800 210-EDIT-GSTIN-EXIT.
016900     EXIT.
017000
017100*    -----------------------------------------------------------
017200*    B5.2  TAX PERIOD MUST MATCH YYYY-MM WITH MM IN 01-12
017300*    -----------------------------------------------------------
017400 220-EDIT-TAX-PERIOD.
017500
017600     MOVE 'YES' TO WS-PERIOD-OK-SW.
017650
017660     IF GTB-PERIOD-SEP NOT = '-'
017670        MOVE 'NO ' TO WS-PERIOD-OK-SW
017680        GO TO 220-EDIT-TAX-PERIOD-CHECK.
017700
017800     IF GTB-PERIOD-YYYY IS NOT NUMERIC OR
017900        GTB-PERIOD-MM   IS NOT NUMERIC
018000        MOVE 'NO ' TO WS-PERIOD-OK-SW
018100        GO TO 220-EDIT-TAX-PERIOD-CHECK.
018200
018300     MOVE GTB-PERIOD-MM TO WS-PERIOD-MM-NUM.
018400     IF WS-PERIOD-MM-NUM < 1 OR WS-PERIOD-MM-NUM > 12
018500        MOVE 'NO ' TO WS-PERIOD-OK-SW.
018600
018700 220-EDIT-TAX-PERIOD-CHECK.
018800     IF NOT WS-PERIOD-IS-OK
018900        MOVE 'Tax Period'     TO WS-COLUMN-TEXT
019000        MOVE GTB-TAX-PERIOD   TO WS-VALUE-TEXT
019100        MOVE 'Invalid Tax Period format (expected YYYY-MM)'
019200                              TO WS-DESC-TEXT
019300        PERFORM 900-ADD-ERROR THRU 900-ADD-ERROR-EXIT.
019400
019500 220-EDIT-TAX-PERIOD-EXIT.
019600     EXIT.
019700
019800*    -----------------------------------------------------------
019900*    B5.3  TOTAL TAXABLE VALUE / IGST / CGST / SGST / ITC CLAIMED
020000*          MUST ALL BE NUMERIC; IF NUMERIC, NONE MAY BE NEGATIVE
020100*    -----------------------------------------------------------
020200 230-EDIT-AMOUNTS.
020300
020400     MOVE 'YES' TO WS-VALUE-NUMERIC-SW, WS-IGST-NUMERIC-SW,
020500                   WS-CGST-NUMERIC-SW,  WS-SGST-NUMERIC-SW,
020600                   WS-ITC-NUMERIC-SW,   WS-AMOUNTS-ALL-NUMERIC-SW.
020700
020800     IF GTB-TOTAL-TAXABLE-VALUE IS NOT NUMERIC
020900        MOVE 'NO ' TO WS-VALUE-NUMERIC-SW.
021000     IF GTB-IGST-PAID IS NOT NUMERIC
021100        MOVE 'NO ' TO WS-IGST-NUMERIC-SW.
021200     IF GTB-CGST-PAID IS NOT NUMERIC
021300        MOVE 'NO ' TO WS-CGST-NUMERIC-SW.
021400     IF GTB-SGST-PAID IS NOT NUMERIC
021500        MOVE 'NO ' TO WS-SGST-NUMERIC-SW.
021600     IF GTB-ITC-CLAIMED IS NOT NUMERIC
021700        MOVE 'NO ' TO WS-ITC-NUMERIC-SW.
021800
021900     IF NOT WS-TAXVAL-IS-NUMERIC OR NOT WS-IGST-IS-NUMERIC OR
022000        NOT WS-CGST-IS-NUMERIC   OR NOT WS-SGST-IS-NUMERIC OR
022100        NOT WS-ITC-IS-NUMERIC
022200        MOVE 'NO ' TO WS-AMOUNTS-ALL-NUMERIC-SW
022300        MOVE 'Taxable Value/IGST/CGST/SGST/ITC Claimed'
022400                              TO WS-COLUMN-TEXT
022500        MOVE SPACES           TO WS-VALUE-TEXT
022600        MOVE 'Non-numeric data found' TO WS-DESC-TEXT
022700        PERFORM 900-ADD-ERROR THRU 900-ADD-ERROR-EXIT
022800        GO TO 230-EDIT-AMOUNTS-EXIT.
022900
023000     IF GTB-TOTAL-TAXABLE-VALUE < ZERO OR GTB-IGST-PAID < ZERO OR
023100        GTB-CGST-PAID < ZERO OR GTB-SGST-PAID < ZERO OR
023200        GTB-ITC-CLAIMED < ZERO
023300        MOVE 'Taxable Value/IGST/CGST/SGST/ITC Claimed'
023400                              TO WS-COLUMN-TEXT
023500        MOVE SPACES           TO WS-VALUE-TEXT
023600        MOVE 'Negative amount found' TO WS-DESC-TEXT
023700        PERFORM 900-ADD-ERROR THRU 900-ADD-ERROR-EXIT.
023800
023900     ADD GTB-TOTAL-TAXABLE-VALUE TO WS-GTB-TOTAL-SUM.
024000
024100 230-EDIT-AMOUNTS-EXIT.
024200     EXIT.
024300
024400*    -----------------------------------------------------------
024500*    B5.4  ITC CLAIMED SIGNIFICANTLY HIGHER THAN TOTAL TAXES PAID
024600*    -----------------------------------------------------------
024700 240-EDIT-ITC-ANOMALY.
024800
024900     IF NOT WS-AMOUNTS-ARE-NUMERIC
025000        GO TO 240-EDIT-ITC-ANOMALY-EXIT.
025100
025200     COMPUTE WS-TOTAL-TAXES-PAID =
025300             GTB-IGST-PAID + GTB-CGST-PAID + GTB-SGST-PAID.
025400     COMPUTE WS-TAXES-PAID-THRESHOLD ROUNDED =
025500             WS-TOTAL-TAXES-PAID * WS-ANOMALY-FACTOR.
025600
025700     IF GTB-ITC-CLAIMED > WS-TAXES-PAID-THRESHOLD
025800        MOVE 'ITC Claimed'    TO WS-COLUMN-TEXT
025900        MOVE GTB-ITC-CLAIMED  TO WS-VALUE-TEXT-1
026000        MOVE WS-TOTAL-TAXES-PAID TO WS-VALUE-TEXT-2
026100        MOVE 'ITC claimed significantly higher than total taxes paid'
026200                              TO WS-DESC-TEXT
026300        PERFORM 900-ADD-ERROR THRU 900-ADD-ERROR-EXIT.
026400
026500 240-EDIT-ITC-ANOMALY-EXIT.
026600     EXIT.
026700
026800
026900 800-READ-GTB-FILE.
027000
027100     READ GTB-FILE
027200         AT END MOVE 'YES' TO WS-EOF-GTB-SW.
027300
027400 800-READ-GTB-FILE-EXIT.
027500     EXIT.
027600
027700
027800 900-ADD-ERROR.
027900
028000     IF LK-ERROR-COUNT < 200
028100        ADD 1 TO LK-ERROR-COUNT
028200        SET LK-ERROR-IDX TO LK-ERROR-COUNT
028300        MOVE '3B'           TO LKE-SECTION (LK-ERROR-IDX)
028400        MOVE WS-ROW-NUMBER  TO LKE-ROW-NUMBER (LK-ERROR-IDX)
028500        MOVE WS-COLUMN-TEXT TO LKE-COLUMNS (LK-ERROR-IDX)
028600        MOVE WS-VALUE-TEXT  TO LKE-VALUES (LK-ERROR-IDX)
028700        MOVE WS-DESC-TEXT   TO LKE-DESCRIPTION (LK-ERROR-IDX)
028800        MOVE SPACES         TO WS-COLUMN-TEXT, WS-VALUE-TEXT
028900        MOVE SPACES         TO WS-DESC-TEXT.
029000
029100 900-ADD-ERROR-EXIT.
029200     EXIT.
029300*
029400*    END OF PROGRAM GTBSCRTN
