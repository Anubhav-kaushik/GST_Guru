000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    ANXSCRTN.
000300 AUTHOR.        P N RAMASWAMY.
000400 INSTALLATION.  TAX SCRUTINY UNIT - SYSTEMS GROUP.
000500 DATE-WRITTEN.  11/05/90.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800*
000900******************************************************************
001000*  PROGRAM USED TO SCRUTINISE THE ANNEXURE B EXPORT INVOICE FILE  *
001100*  (ANXFILE).  EVERY RECORD IS EDITED FOR GSTIN FORMAT, THE       *
001200*  EXPORT DATE / SHIPPING BILL DATE PAIR, PORT CODE, EXPORT VALUE *
001300*  AND TAX PAID.  EVERY EXPORT INVOICE NUMBER IS ALSO HANDED      *
001400*  BACK TO GSTBATCH IN A LOOKUP TABLE FOR THE 2B ITC-ON-EXPORTS   *
001500*  CROSS-CHECK (X1).                                              *
001600******************************************************************
001700*    CHANGE LOG                                                  *
001800*    90/05/11  RDS  0000  ORIGINAL SCRUTINY PROGRAM               *
001900*    93/02/20  RDS  0129  RENUMBERED PARAGRAPHS TO MATCH GENSCRTN *
002000*    98/12/03  KVM  0339  Y2K - SEE DATECHK FOR CENTURY HANDLING  *
002100*    17/09/30  PNR  GST03 REWRITTEN FOR GST GO-LIVE SCRUTINY      *
002200*    20/11/12  KVM  GST51 ADDED COUNTRY OF DESTINATION - NO EDIT  *
002300*    21/04/02  SGH  GST81 ADDED EXPORT-INVOICE LOOKUP TABLE       *
002400*                         HAND-BACK FOR 2B CROSS-CHECK            *
002500******************************************************************
002600
002700 ENVIRONMENT DIVISION.
002800
002900 CONFIGURATION SECTION.
003000 SOURCE-COMPUTER.   IBM-390.
003100 OBJECT-COMPUTER.   IBM-390.
003200 SPECIAL-NAMES.
003300     C01 IS TOP-OF-FORM.
003400
003500 INPUT-OUTPUT SECTION.
003600 FILE-CONTROL.
003700
003800     SELECT ANX-FILE ASSIGN TO UT-S-ANXFILE
003900            ORGANIZATION IS LINE SEQUENTIAL
004000            FILE STATUS  IS WS-ANX-FILE-STATUS.
004100
004200 DATA DIVISION.
004300
004400 FILE SECTION.
004500
004600 FD  ANX-FILE
004700     RECORDING MODE IS F
004800     LABEL RECORDS ARE STANDARD
004900     DATA RECORD IS ANX-RECORD.
005000
005100     COPY ANXREC.
005200
005300 WORKING-STORAGE SECTION.
005400
005500 01  WS-FILE-STATUSES.
005600     05  WS-ANX-FILE-STATUS          PIC X(02)   VALUE SPACES.
005700
005800 01  WS-INDICATOR-SWITCHES.
005900     05  WS-EOF-ANX-SW               PIC X(3)    VALUE 'NO '.
006000         88  EOF-ANX                             VALUE 'YES'.
006100     05  WS-GSTIN-OK-SW              PIC X(01)   VALUE 'Y'.
006200         88  WS-GSTIN-IS-OK                       VALUE 'Y'.
006300     05  WS-EXPDATE-OK-SW            PIC X(01)   VALUE 'Y'.
006400         88  WS-EXPDATE-IS-OK                     VALUE 'Y'.
006500     05  WS-SHPDATE-OK-SW            PIC X(01)   VALUE 'Y'.
006600         88  WS-SHPDATE-IS-OK                     VALUE 'Y'.
006700     05  WS-BOTH-DATES-OK-SW         PIC X(3)    VALUE 'YES'.
006800         88  WS-BOTH-DATES-ARE-OK                VALUE 'YES'.
006900     05  WS-PORT-CODE-OK-SW          PIC X(3)    VALUE 'YES'.
007000         88  WS-PORT-CODE-IS-OK                  VALUE 'YES'.
007100     05  WS-VALUES-NUMERIC-SW        PIC X(3)    VALUE 'YES'.
007200         88  WS-VALUES-ARE-NUMERIC               VALUE 'YES'.
007300
007400 01  WS-ACCUMULATORS.
007500     05  WS-RECORDS-READ             PIC S9(05) COMP VALUE ZERO.
007600     05  WS-ROW-NUMBER               PIC S9(05) COMP VALUE ZERO.
007700
007800 01  WS-DATE-WORK-AREAS.
007900     05  WS-EXPORT-YYYYMMDD          PIC 9(08)  VALUE ZERO.
008000     05  WS-SHIPBILL-YYYYMMDD        PIC 9(08)  VALUE ZERO.
008100
008200 01  WS-EXPORT-YYYYMMDD-R REDEFINES WS-EXPORT-YYYYMMDD.
008300     05  WS-EXPORT-CCYY              PIC 9(04).
008400     05  WS-EXPORT-MM                PIC 9(02).
008500     05  WS-EXPORT-DD                PIC 9(02).
008600
008700 01  WS-VALID-PORT-CODES.
008800     05  FILLER  PIC X(05)  VALUE 'INBOM'.
008900     05  FILLER  PIC X(05)  VALUE 'INDEL'.
009000     05  FILLER  PIC X(05)  VALUE 'INMAA'.
009100 01  WS-VALID-PORT-CODES-R REDEFINES WS-VALID-PORT-CODES.
009200     05  WS-VALID-PORT-CODE  PIC X(05)  OCCURS 3 TIMES
009300                             INDEXED BY WS-PORT-IDX.
009400
009500 01  WS-ERROR-WORK-AREAS.
009600     05  WS-COLUMN-TEXT              PIC X(40)   VALUE SPACES.
009700     05  WS-VALUE-TEXT               PIC X(60)   VALUE SPACES.
009800     05  WS-VALUE-TEXT-R REDEFINES WS-VALUE-TEXT.
009900         10  WS-VALUE-TEXT-1         PIC X(30).
010000         10  WS-VALUE-TEXT-2         PIC X(30).
010100     05  WS-DESC-TEXT                PIC X(70)   VALUE SPACES.
010200
010300     COPY ERRTBL.
010400     COPY INVNTBL.
010500
010600 LINKAGE SECTION.
010700
010800 01  LK-ERROR-COUNT-OUT              PIC S9(04) COMP.
010900 01  LK-ERROR-TABLE-OUT.
011000     05  LK-ERR-ENTRY-OUT OCCURS 200 TIMES.
011100         10  LKO-SECTION             PIC X(12).
011200         10  LKO-ROW-NUMBER          PIC 9(05).
011300         10  LKO-COLUMNS             PIC X(40).
011400         10  LKO-VALUES              PIC X(60).
011500         10  LKO-DESCRIPTION         PIC X(70).
011600 01  LK-INVN-TABLE-COUNT-OUT         PIC S9(04) COMP.
011700 01  LK-INVN-TABLE-OUT.
011800     05  LK-INVN-ENTRY-OUT OCCURS 200 TIMES.
011900         10  LKNO-INVOICE-NUMBER     PIC X(16).
012000         10  LKNO-ROW-NUMBER         PIC 9(05).
012100
012200 PROCEDURE DIVISION USING LK-ERROR-COUNT-OUT, LK-ERROR-TABLE-OUT,
012300                          LK-INVN-TABLE-COUNT-OUT, LK-INVN-TABLE-OUT.
012400
012500 000-MAINLINE SECTION.
012600
012700     PERFORM 100-INITIALIZE THRU 100-INITIALIZE-EXIT.
012800     OPEN INPUT ANX-FILE.
012900     PERFORM 800-READ-ANX-FILE THRU 800-READ-ANX-FILE-EXIT.
013000     PERFORM 200-PROCESS-ONE-RECORD THRU 200-PROCESS-ONE-RECORD-EXIT
013100         UNTIL EOF-ANX.
013200     CLOSE ANX-FILE.
013300     MOVE LK-ERROR-COUNT       TO LK-ERROR-COUNT-OUT.
013400     MOVE LK-ERROR-TABLE       TO LK-ERROR-TABLE-OUT.
013500     MOVE LK-INVN-TABLE-COUNT  TO LK-INVN-TABLE-COUNT-OUT.
013600     MOVE LK-INVN-TABLE        TO LK-INVN-TABLE-OUT.
013700     GOBACK.
013800
013900
014000 100-INITIALIZE.
014100
014200     MOVE ZERO   TO LK-ERROR-COUNT, LK-INVN-TABLE-COUNT.
014300     MOVE ZERO   TO WS-RECORDS-READ.
014400     MOVE SPACES TO LK-ERROR-TABLE, LK-INVN-TABLE.
014500
014600 100-INITIALIZE-EXIT.
014700     EXIT.
014800
014900
015000 200-PROCESS-ONE-RECORD.
015100
015200     ADD 1 TO WS-RECORDS-READ.
015300     COMPUTE WS-ROW-NUMBER = WS-RECORDS-READ + 1.
015400     PERFORM 210-EDIT-GSTIN          THRU 210-EDIT-GSTIN-EXIT.
015500     PERFORM 220-EDIT-DATE-PAIR      THRU 220-EDIT-DATE-PAIR-EXIT.
015600     PERFORM 230-EDIT-DATE-ORDER     THRU 230-EDIT-DATE-ORDER-EXIT.
015700     PERFORM 240-EDIT-PORT-CODE      THRU 240-EDIT-PORT-CODE-EXIT.
015800     PERFORM 250-EDIT-VALUE-AND-TAX  THRU 250-EDIT-VALUE-AND-TAX-EXIT.
015900     PERFORM 260-ADD-TO-EXPORT-TABLE THRU 260-ADD-TO-EXPORT-TABLE-EXIT.
016000     PERFORM 800-READ-ANX-FILE       THRU 800-READ-ANX-FILE-EXIT.
016100
016200 200-PROCESS-ONE-RECORD-EXIT.
016300     EXIT.
016400
016500*    -----------------------------------------------------------
016600*    B4.1  GSTIN MUST SATISFY U1
016700*    -----------------------------------------------------------
016800 210-EDIT-GSTIN.
016900
017000     MOVE 'Y' TO WS-GSTIN-OK-SW.
017100     CALL 'GSTINCHK' USING ANX-GSTIN, WS-GSTIN-OK-SW.
017200     IF NOT WS-GSTIN-IS-OK
017300        MOVE 'GSTIN'          TO WS-COLUMN-TEXT
017400        MOVE ANX-GSTIN        TO WS-VALUE-TEXT
017500        MOVE 'Invalid GSTIN format' TO WS-DESC-TEXT
017600        PERFORM 900-ADD-ERROR THRU 900-ADD-ERROR-EXIT.
017700
017800 210-EDIT-GSTIN-EXIT.
017900     EXIT.
018000
018100*    -----------------------------------------------------------
018200*    B4.2  EXPORT DATE AND SHIPPING BILL DATE MUST BOTH PARSE -
018300*          ONE ERROR FOR THE PAIR IF EITHER FAILS
018400*    -----------------------------------------------------------
018500 220-EDIT-DATE-PAIR.
018600
018700     MOVE 'YES' TO WS-BOTH-DATES-OK-SW.
018800     MOVE 'Y'   TO WS-EXPDATE-OK-SW.
018900     CALL 'DATECHK' USING ANX-EXPORT-DATE, WS-EXPDATE-OK-SW,
019000                          WS-EXPORT-YYYYMMDD.
019100     MOVE 'Y'   TO WS-SHPDATE-OK-SW.
019200     CALL 'DATECHK' USING ANX-SHIPPING-BILL-DATE, WS-SHPDATE-OK-SW,
019300                          WS-SHIPBILL-YYYYMMDD.
019400
019500     IF NOT WS-EXPDATE-IS-OK OR NOT WS-SHPDATE-IS-OK
019600        MOVE 'NO ' TO WS-BOTH-DATES-OK-SW
019700        MOVE 'Export Date/Shipping Bill Date' TO WS-COLUMN-TEXT
019800        MOVE ANX-EXPORT-DATE           TO WS-VALUE-TEXT-1
019900        MOVE ANX-SHIPPING-BILL-DATE    TO WS-VALUE-TEXT-2
020000        MOVE 'Invalid date format'     TO WS-DESC-TEXT
020100        PERFORM 900-ADD-ERROR THRU 900-ADD-ERROR-EXIT.
020200
020300 220-EDIT-DATE-PAIR-EXIT.
020400     EXIT.
020500
020600*    -----------------------------------------------------------
020700*    B4.3  SHIPPING BILL DATE CANNOT BE BEFORE EXPORT DATE
020800*    -----------------------------------------------------------
020900 230-EDIT-DATE-ORDER.
021000
021100     IF NOT WS-BOTH-DATES-ARE-OK
021200        GO TO 230-EDIT-DATE-ORDER-EXIT.
021300
021400     IF WS-SHIPBILL-YYYYMMDD < WS-EXPORT-YYYYMMDD
021500        MOVE 'Shipping Bill Date' TO WS-COLUMN-TEXT
021600        MOVE ANX-SHIPPING-BILL-DATE TO WS-VALUE-TEXT-1
021700        MOVE ANX-EXPORT-DATE        TO WS-VALUE-TEXT-2
021800        MOVE 'Shipping Bill Date cannot be before Export Date'
021900                                    TO WS-DESC-TEXT
022000        PERFORM 900-ADD-ERROR THRU 900-ADD-ERROR-EXIT.
022100
022200 230-EDIT-DATE-ORDER-EXIT.
022300     EXIT.
022400
022500*    -----------------------------------------------------------
022600*    B4.4  PORT CODE MUST BE ONE OF THE CONFIGURED VALID CODES
022700*    -----------------------------------------------------------
022800 240-EDIT-PORT-CODE.
022900
023000     MOVE 'NO ' TO WS-PORT-CODE-OK-SW.
023100     SET WS-PORT-IDX TO 1.
023200     SEARCH WS-VALID-PORT-CODE
023300         AT END
023400            NEXT SENTENCE
023500         WHEN WS-VALID-PORT-CODE (WS-PORT-IDX) = ANX-PORT-CODE
023600            MOVE 'YES' TO WS-PORT-CODE-OK-SW.
023700
023800     IF NOT WS-PORT-CODE-IS-OK
023900        MOVE 'Port Code'      TO WS-COLUMN-TEXT
024000        MOVE ANX-PORT-CODE    TO WS-VALUE-TEXT
024100        MOVE 'Invalid Port Code' TO WS-DESC-TEXT
024200        PERFORM 900-ADD-ERROR THRU 900-ADD-ERROR-EXIT.
024300
024400 240-EDIT-PORT-CODE-EXIT.
024500     EXIT.
024600
024700*    -----------------------------------------------------------
024800*    B4.5  EXPORT VALUE / TAX PAID MUST BE NUMERIC; IF NUMERIC,
024900*          EXPORT VALUE MUST NOT BE NEGATIVE AND TAX PAID MUST
025000*          BE ZERO
025100*    -----------------------------------------------------------
025200 250-EDIT-VALUE-AND-TAX.
025300
025400     MOVE 'YES' TO WS-VALUES-NUMERIC-SW.
025500     IF ANX-EXPORT-VALUE IS NOT NUMERIC OR
025600        ANX-TAX-PAID     IS NOT NUMERIC
025700        MOVE 'NO ' TO WS-VALUES-NUMERIC-SW
025800        MOVE 'Export Value/Tax Paid' TO WS-COLUMN-TEXT
025900        MOVE SPACES              TO WS-VALUE-TEXT
026000        MOVE 'Invalid numeric format' TO WS-DESC-TEXT
026100        PERFORM 900-ADD-ERROR THRU 900-ADD-ERROR-EXIT
026200        GO TO 250-EDIT-VALUE-AND-TAX-EXIT.
026300
026400     IF ANX-EXPORT-VALUE < ZERO
026500        MOVE 'Export Value'   TO WS-COLUMN-TEXT
026600        MOVE ANX-EXPORT-VALUE TO WS-VALUE-TEXT
026700        MOVE 'Negative Export Value' TO WS-DESC-TEXT
026800        PERFORM 900-ADD-ERROR THRU 900-ADD-ERROR-EXIT.
026900
027000     IF ANX-TAX-PAID NOT = ZERO
027100        MOVE 'Tax Paid'       TO WS-COLUMN-TEXT
027200        MOVE ANX-TAX-PAID     TO WS-VALUE-TEXT
027300        MOVE 'Tax should typically be zero for exports'
027400                              TO WS-DESC-TEXT
027500        PERFORM 900-ADD-ERROR THRU 900-ADD-ERROR-EXIT.
027600
027700 250-EDIT-VALUE-AND-TAX-EXIT.
027800     EXIT.
027900
028000*    -----------------------------------------------------------
028100*    HAND BACK EVERY EXPORT INVOICE NUMBER FOR THE 2B
028200*    ITC-ON-EXPORTS CROSS-CHECK (X1)
028300*    -----------------------------------------------------------
028400 260-ADD-TO-EXPORT-TABLE.
028500
028600     IF LK-INVN-TABLE-COUNT < 200
028700        ADD 1 TO LK-INVN-TABLE-COUNT
028800        SET LK-INVN-IDX TO LK-INVN-TABLE-COUNT
028900        MOVE ANX-EXPORT-INVOICE-NUMBER
029000                          TO LKN-INVOICE-NUMBER (LK-INVN-IDX)
029100        MOVE WS-ROW-NUMBER TO LKN-ROW-NUMBER (LK-INVN-IDX).
029200
029300 260-ADD-TO-EXPORT-TABLE-EXIT.
029400     EXIT.
029500
029600
029700 800-READ-ANX-FILE.
029800
029900     READ ANX-FILE
030000         AT END MOVE 'YES' TO WS-EOF-ANX-SW.
030100
030200 800-READ-ANX-FILE-EXIT.
030300     EXIT.
030400
030500
030600 900-ADD-ERROR.
030700
030800     IF LK-ERROR-COUNT < 200
030900        ADD 1 TO LK-ERROR-COUNT
031000        SET LK-ERROR-IDX TO LK-ERROR-COUNT
031100        MOVE 'ANXB'         TO LKE-SECTION (LK-ERROR-IDX)
031200        MOVE WS-ROW-NUMBER  TO LKE-ROW-NUMBER (LK-ERROR-IDX)
031300        MOVE WS-COLUMN-TEXT TO LKE-COLUMNS (LK-ERROR-IDX)
031400        MOVE WS-VALUE-TEXT  TO LKE-VALUES (LK-ERROR-IDX)
031500        MOVE WS-DESC-TEXT   TO LKE-DESCRIPTION (LK-ERROR-IDX)
031600        MOVE SPACES         TO WS-COLUMN-TEXT, WS-VALUE-TEXT
031700        MOVE SPACES         TO WS-DESC-TEXT.
031800
031900 900-ADD-ERROR-EXIT.
032000     EXIT.
032300*
032400*    END OF PROGRAM ANXSCRTN
