000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    XDOCCHK.
000300 AUTHOR.        P N RAMASWAMY.
000400 INSTALLATION.  TAX SCRUTINY UNIT - SYSTEMS GROUP.
000500 DATE-WRITTEN.  30/07/91.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800*
000900******************************************************************
001000*  PROGRAM USED TO RUN THE THREE CROSS-DOCUMENT CONSISTENCY       *
001100*  CHECKS ONCE ALL SIX SOURCE FILES HAVE BEEN SCRUTINISED         *
001200*  SEPARATELY.  THIS PROGRAM OPENS NO FILES OF ITS OWN - IT       *
001300*  RECEIVES THE INVOICE TABLES AND CONTROL SUMS BUILT BY          *
001400*  GENSCRTN, TB2SCRTN, ANXSCRTN, GTBSCRTN AND EWBSCRTN VIA        *
001500*  LINKAGE AND HANDS BACK ITS OWN ERROR TABLE TO GSTBATCH.        *
001600*  CHECK X1 - EXPORT INVOICE ALSO CLAIMED AS ITC IN 2B.           *
001700*  CHECK X2 - GSTR-3B TOTAL TAXABLE VALUE VS GEN TOTAL AMOUNT.    *
001800*  CHECK X3 - E-WAY BILL VALUE VS GEN INVOICE VALUE.              *
001900******************************************************************
002000*    CHANGE LOG                                                  *
002100*    91/07/30  PNR  0000  ORIGINAL CROSS-CHECK PROGRAM            *
002200*    93/02/20  RDS  0129  RENUMBERED PARAGRAPHS TO MATCH GENSCRTN *
002300*    98/12/03  KVM  0339  Y2K - NO DATE ARITHMETIC IN THIS        *
002400*                         PROGRAM, REVIEWED AND FOUND CLEAN       *
002500*    18/03/02  KVM  GST05 REWRITTEN FOR GST GO-LIVE SCRUTINY      *
002600*    21/07/09  PNR  GST63 ADDED CASE-INSENSITIVE COMPARE FOR      *
002700*                         INVOICE NUMBER MATCHING (REQ 599)       *
002800******************************************************************
002900
003000 ENVIRONMENT DIVISION.
003100
003200 CONFIGURATION SECTION.
003300 SOURCE-COMPUTER.   IBM-390.
003400 OBJECT-COMPUTER.   IBM-390.
003500 SPECIAL-NAMES.
003600     C01 IS TOP-OF-FORM.
003700
003800 DATA DIVISION.
003900
004000 WORKING-STORAGE SECTION.
004100
004200 01  WS-INDICATOR-SWITCHES.
004300     05  WS-MATCH-FOUND-SW           PIC X(3)    VALUE 'NO '.
004400         88  WS-MATCH-WAS-FOUND                  VALUE 'YES'.
004500
004600 01  WS-ACCUMULATORS.
004700     05  WS-ROW-NUMBER               PIC S9(05) COMP VALUE ZERO.
004800
004900 01  WS-CASE-FOLD-WORK.
005000     05  WS-UPPER-CASE-ALPHABET      PIC X(26)
005100         VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
005200     05  WS-LOWER-CASE-ALPHABET      PIC X(26)
005300         VALUE 'abcdefghijklmnopqrstuvwxyz'.
005400     05  WS-LEFT-INVOICE-NUMBER      PIC X(16)   VALUE SPACES.
005500     05  WS-RIGHT-INVOICE-NUMBER     PIC X(16)   VALUE SPACES.
005600
005700 01  WS-TOLERANCE-WORK-AREAS.
005800     05  WS-SUM-DIFFERENCE           PIC S9(11)V99 VALUE ZERO.
005900     05  WS-SUM-DIFFERENCE-R REDEFINES WS-SUM-DIFFERENCE.
006000         10  WS-SUM-DIFF-WHOLE       PIC S9(11).
006100         10  WS-SUM-DIFF-DEC         PIC 99.
006200     05  WS-SUM-TOLERANCE            PIC S9(11)V99 VALUE ZERO.
006300     05  WS-SUM-TOLERANCE-R REDEFINES WS-SUM-TOLERANCE.
006400         10  WS-SUM-TOLER-WHOLE      PIC S9(11).
006500         10  WS-SUM-TOLER-DEC        PIC 99.
006600     05  WS-VALUE-DIFFERENCE         PIC S9(9)V99  VALUE ZERO.
006700
006800 01  WS-ERROR-WORK-AREAS.
006900     05  WS-COLUMN-TEXT              PIC X(40)   VALUE SPACES.
007000     05  WS-VALUE-TEXT               PIC X(60)   VALUE SPACES.
007100     05  WS-VALUE-TEXT-R REDEFINES WS-VALUE-TEXT.
007200         10  WS-VALUE-TEXT-1         PIC X(20).
007300         10  WS-VALUE-TEXT-2         PIC X(20).
007400         10  WS-VALUE-TEXT-3         PIC X(20).
007500     05  WS-DESC-TEXT                PIC X(70)   VALUE SPACES.
007600
007700     COPY ERRTBL.
007800
007900 LINKAGE SECTION.
008000
008100*    -------------------------------------------------------------
008200*    2B INVOICES WHOSE ITC AVAILABLE FLAG IS TRUE (FROM TB2SCRTN)
008300*    -------------------------------------------------------------
008400 01  LK-2B-TABLE-COUNT               PIC S9(04) COMP.
008500 01  LK-2B-TABLE.
008600     05  LK-2B-ENTRY OCCURS 200 TIMES INDEXED BY LK-2B-IDX.
008700         10  LK2B-INVOICE-NUMBER     PIC X(16).
008800         10  LK2B-ROW-NUMBER         PIC 9(05).
008900
009000*    -------------------------------------------------------------
009100*    ANNEXURE B EXPORT INVOICES (FROM ANXSCRTN)
009200*    -------------------------------------------------------------
009300 01  LK-ANXB-TABLE-COUNT             PIC S9(04) COMP.
009400 01  LK-ANXB-TABLE.
009500     05  LK-ANXB-ENTRY OCCURS 200 TIMES INDEXED BY LK-ANXB-IDX.
009600         10  LKANXB-INVOICE-NUMBER   PIC X(16).
009700         10  LKANXB-ROW-NUMBER       PIC 9(05).
009800
009900*    -------------------------------------------------------------
010000*    CONTROL SUMS (FROM GENSCRTN AND GTBSCRTN)
010100*    -------------------------------------------------------------
010200 01  LK-GEN-TOTAL-SUM                PIC S9(11)V99.
010300 01  LK-GTB-TOTAL-SUM                PIC S9(11)V99.
010400
010500*    -------------------------------------------------------------
010600*    GEN INVOICE NUMBER / AMOUNT TABLE (FROM GENSCRTN)
010700*    -------------------------------------------------------------
010800 01  LK-GEN-TABLE-COUNT              PIC S9(04) COMP.
010900 01  LK-GEN-TABLE.
011000     05  LK-GEN-ENTRY OCCURS 200 TIMES INDEXED BY LK-GEN-IDX.
011100         10  LKGEN-INVOICE-NUMBER    PIC X(16).
011200         10  LKGEN-AMOUNT            PIC S9(9)V99.
011300
011400*    -------------------------------------------------------------
011500*    E-WAY BILL INVOICE NUMBER / VALUE TABLE (FROM EWBSCRTN)
011600*    -------------------------------------------------------------
011700 01  LK-EWB-TABLE-COUNT              PIC S9(04) COMP.
011800 01  LK-EWB-TABLE.
011900     05  LK-EWB-ENTRY OCCURS 200 TIMES INDEXED BY LK-EWB-IDX.
012000         10  LKEWB-INVOICE-NUMBER    PIC X(16).
012100         10  LKEWB-AMOUNT            PIC S9(9)V99.
012200
012300*    -------------------------------------------------------------
012400*    ERROR HAND-BACK TABLE
012500*    -------------------------------------------------------------
012600 01  LK-ERROR-COUNT-OUT              PIC S9(04) COMP.
012700 01  LK-ERROR-TABLE-OUT.
012800     05  LK-ERR-ENTRY-OUT OCCURS 200 TIMES.
012900         10  LKO-SECTION             PIC X(12).
013000         10  LKO-ROW-NUMBER          PIC 9(05).
013100         10  LKO-COLUMNS             PIC X(40).
013200         10  LKO-VALUES              PIC X(60).
013300         10  LKO-DESCRIPTION         PIC X(70).
013400
013500 PROCEDURE DIVISION USING LK-2B-TABLE-COUNT, LK-2B-TABLE,
013600           LK-ANXB-TABLE-COUNT, LK-ANXB-TABLE,
013700           LK-GEN-TOTAL-SUM, LK-GTB-TOTAL-SUM,
013800           LK-GEN-TABLE-COUNT, LK-GEN-TABLE,
013900           LK-EWB-TABLE-COUNT, LK-EWB-TABLE,
014000           LK-ERROR-COUNT-OUT, LK-ERROR-TABLE-OUT.
014100
014200 000-MAINLINE SECTION.
014300
014400     PERFORM 100-INITIALIZE      THRU 100-INITIALIZE-EXIT.
014500     PERFORM 400-CHECK-X1-EXPORT-ITC   THRU 400-CHECK-X1-EXIT.
014600     PERFORM 500-CHECK-X2-TOTALS       THRU 500-CHECK-X2-EXIT.
014700     PERFORM 600-CHECK-X3-EWB-VS-GEN   THRU 600-CHECK-X3-EXIT.
014800     MOVE LK-ERROR-COUNT TO LK-ERROR-COUNT-OUT.
014900     MOVE LK-ERROR-TABLE TO LK-ERROR-TABLE-OUT.
015000     GOBACK.
015100
015200
015300 100-INITIALIZE.
015400
015500     MOVE ZERO   TO LK-ERROR-COUNT.
015600     MOVE SPACES TO LK-ERROR-TABLE.
015700
015800 100-INITIALIZE-EXIT.
015900     EXIT.
016000
016100*    -----------------------------------------------------------
016200*    X1 - FOR EVERY ANNEXURE B EXPORT INVOICE, LOOK IT UP
016300*         (CASE-INSENSITIVE) AMONG 2B INVOICES WITH ITC
016400*         AVAILABLE.  EVERY MATCH IS AN ERROR.
016500*    -----------------------------------------------------------
016600 400-CHECK-X1-EXPORT-ITC.
016700
016800     IF LK-ANXB-TABLE-COUNT = 0 OR LK-2B-TABLE-COUNT = 0
016900        GO TO 400-CHECK-X1-EXIT.
017000
017100     SET LK-ANXB-IDX TO 1.
017200     PERFORM 410-CHECK-ONE-ANXB-INVOICE THRU 410-CHECK-ONE-ANXB-INVOICE-EXIT
017300         VARYING LK-ANXB-IDX FROM 1 BY 1
017400         UNTIL LK-ANXB-IDX > LK-ANXB-TABLE-COUNT.
017500
017600 400-CHECK-X1-EXIT.
017700     EXIT.
017800
017900 410-CHECK-ONE-ANXB-INVOICE.
018000
018100     MOVE 'NO ' TO WS-MATCH-FOUND-SW.
018200     MOVE LKANXB-INVOICE-NUMBER (LK-ANXB-IDX) TO WS-LEFT-INVOICE-NUMBER.
018300     INSPECT WS-LEFT-INVOICE-NUMBER
018400         CONVERTING WS-LOWER-CASE-ALPHABET TO WS-UPPER-CASE-ALPHABET.
018500
018600     SET LK-2B-IDX TO 1.
018700     PERFORM 415-SCAN-2B-TABLE THRU 415-SCAN-2B-TABLE-EXIT
018800         UNTIL LK-2B-IDX > LK-2B-TABLE-COUNT OR WS-MATCH-WAS-FOUND.
018900
019000     PERFORM 420-TEST-X1-MATCH THRU 420-TEST-X1-MATCH-EXIT.
019100
019200 410-CHECK-ONE-ANXB-INVOICE-EXIT.
019300     EXIT.
019400
019500 415-SCAN-2B-TABLE.
019600
019700     MOVE LK2B-INVOICE-NUMBER (LK-2B-IDX) TO WS-RIGHT-INVOICE-NUMBER.
019800     INSPECT WS-RIGHT-INVOICE-NUMBER
019900         CONVERTING WS-LOWER-CASE-ALPHABET TO WS-UPPER-CASE-ALPHABET.
020000     IF WS-RIGHT-INVOICE-NUMBER = WS-LEFT-INVOICE-NUMBER
020100        MOVE 'YES' TO WS-MATCH-FOUND-SW
020200     ELSE
020300        SET LK-2B-IDX UP BY 1.
020400
020500 415-SCAN-2B-TABLE-EXIT.
020600     EXIT.
020700
020800 420-TEST-X1-MATCH.
020900
021000     IF WS-MATCH-WAS-FOUND
021100        MOVE LKANXB-ROW-NUMBER (LK-ANXB-IDX) TO WS-ROW-NUMBER
021200        MOVE 'Export Invoice Number' TO WS-COLUMN-TEXT
021300        MOVE LKANXB-INVOICE-NUMBER (LK-ANXB-IDX) TO WS-VALUE-TEXT
021400        MOVE
021500         'Export invoice found in GSTR-2B with ITC available claimed'
021600                            TO WS-DESC-TEXT
021700        PERFORM 900-ADD-ERROR THRU 900-ADD-ERROR-EXIT.
021800
021900 420-TEST-X1-MATCH-EXIT.
022000     EXIT.
022300
022400*    -----------------------------------------------------------
022500*    X2 - COMPARE SUM(3B TOTAL TAXABLE VALUE) AGAINST SUM(GEN
022600*         TOTAL AMOUNT); TOLERANCE IS 0.01 ABSOLUTE PLUS 1%
022700*         RELATIVE, THE RELATIVE PART MEASURED ON THE 3B SUM.
022800*    -----------------------------------------------------------
022900 500-CHECK-X2-TOTALS.
023000
023100     COMPUTE WS-SUM-DIFFERENCE = LK-GTB-TOTAL-SUM - LK-GEN-TOTAL-SUM.
023200     IF WS-SUM-DIFFERENCE < ZERO
023300        COMPUTE WS-SUM-DIFFERENCE = WS-SUM-DIFFERENCE * -1.
023350
023400     COMPUTE WS-SUM-TOLERANCE ROUNDED =
023500             0.01 + (0.01 * LK-GTB-TOTAL-SUM).
023600     IF WS-SUM-TOLERANCE < ZERO
023700        COMPUTE WS-SUM-TOLERANCE = WS-SUM-TOLERANCE * -1.
023800
023900     IF WS-SUM-DIFFERENCE > WS-SUM-TOLERANCE
024000        MOVE 1              TO WS-ROW-NUMBER
024100        MOVE 'GSTR-3B Total vs GEN Total' TO WS-COLUMN-TEXT
024200        MOVE LK-GTB-TOTAL-SUM TO WS-VALUE-TEXT-1
024300        MOVE LK-GEN-TOTAL-SUM TO WS-VALUE-TEXT-2
024400        MOVE
024500         'GSTR-3B total taxable value does not reconcile with GEN total'
024600                            TO WS-DESC-TEXT
024700        PERFORM 900-ADD-ERROR THRU 900-ADD-ERROR-EXIT.
024800
024900 500-CHECK-X2-EXIT.
025000     EXIT.
025100
025200*    -----------------------------------------------------------
025300*    X3 - FOR EVERY E-WAY BILL, LOOK UP ITS INVOICE NUMBER
025400*         (CASE-INSENSITIVE, FIRST MATCH WINS) AMONG GEN
025500*         INVOICES; WHERE FOUND AND THE VALUES DIFFER BY MORE
025600*         THAN 0.01, EMIT AN ERROR.
025700*    -----------------------------------------------------------
025800 600-CHECK-X3-EWB-VS-GEN.
025900
026000     IF LK-EWB-TABLE-COUNT = 0 OR LK-GEN-TABLE-COUNT = 0
026100        GO TO 600-CHECK-X3-EXIT.
026200
026300     SET LK-EWB-IDX TO 1.
026400     PERFORM 610-CHECK-ONE-EWB-INVOICE THRU 610-CHECK-ONE-EWB-INVOICE-EXIT
026500         VARYING LK-EWB-IDX FROM 1 BY 1
026600         UNTIL LK-EWB-IDX > LK-EWB-TABLE-COUNT.
026700
026800 600-CHECK-X3-EXIT.
026900     EXIT.
027000
027100 610-CHECK-ONE-EWB-INVOICE.
027200
027300     MOVE 'NO ' TO WS-MATCH-FOUND-SW.
027400     MOVE LKEWB-INVOICE-NUMBER (LK-EWB-IDX) TO WS-LEFT-INVOICE-NUMBER.
027500     INSPECT WS-LEFT-INVOICE-NUMBER
027600         CONVERTING WS-LOWER-CASE-ALPHABET TO WS-UPPER-CASE-ALPHABET.
027700
027800     SET LK-GEN-IDX TO 1.
027850     PERFORM 615-SCAN-GEN-TABLE THRU 615-SCAN-GEN-TABLE-EXIT
027860         UNTIL LK-GEN-IDX > LK-GEN-TABLE-COUNT OR WS-MATCH-WAS-FOUND.
027900
029600     PERFORM 620-TEST-X3-VALUE THRU 620-TEST-X3-VALUE-EXIT.
029700
029800 610-CHECK-ONE-EWB-INVOICE-EXIT.
029900     EXIT.
029910
029920 615-SCAN-GEN-TABLE.
029930
029940     MOVE LKGEN-INVOICE-NUMBER (LK-GEN-IDX) TO WS-RIGHT-INVOICE-NUMBER.
029950     INSPECT WS-RIGHT-INVOICE-NUMBER
029960         CONVERTING WS-LOWER-CASE-ALPHABET TO WS-UPPER-CASE-ALPHABET.
029970     IF WS-RIGHT-INVOICE-NUMBER = WS-LEFT-INVOICE-NUMBER
029980        MOVE 'YES' TO WS-MATCH-FOUND-SW
029990     ELSE
029995        SET LK-GEN-IDX UP BY 1.
029996
029997 615-SCAN-GEN-TABLE-EXIT.
029998     EXIT.
030000
030100 620-TEST-X3-VALUE.
030200
030300     IF NOT WS-MATCH-WAS-FOUND
030400        GO TO 620-TEST-X3-VALUE-EXIT.
030500
030600     COMPUTE WS-VALUE-DIFFERENCE =
030700             LKEWB-AMOUNT (LK-EWB-IDX) - LKGEN-AMOUNT (LK-GEN-IDX).
030800     IF WS-VALUE-DIFFERENCE < ZERO
030900        COMPUTE WS-VALUE-DIFFERENCE = WS-VALUE-DIFFERENCE * -1.
031000
031100     IF WS-VALUE-DIFFERENCE > 0.01
031200        MOVE LK-EWB-IDX     TO WS-ROW-NUMBER
031300        MOVE 'EWB Total Value vs GEN Total Amount' TO WS-COLUMN-TEXT
031400        MOVE LKEWB-INVOICE-NUMBER (LK-EWB-IDX) TO WS-VALUE-TEXT-1
031500        MOVE LKEWB-AMOUNT (LK-EWB-IDX)         TO WS-VALUE-TEXT-2
031600        MOVE LKGEN-AMOUNT (LK-GEN-IDX)         TO WS-VALUE-TEXT-3
031700        MOVE
031800         'E-way bill value does not match GEN invoice value'
031900                            TO WS-DESC-TEXT
032000        PERFORM 900-ADD-ERROR THRU 900-ADD-ERROR-EXIT.
032100
032200 620-TEST-X3-VALUE-EXIT.
032300     EXIT.
032400
032500
032600 900-ADD-ERROR.
032700
032800     IF LK-ERROR-COUNT < 200
032900        ADD 1 TO LK-ERROR-COUNT
033000        SET LK-ERROR-IDX TO LK-ERROR-COUNT
033100        MOVE 'XDOC'         TO LKE-SECTION (LK-ERROR-IDX)
033200        MOVE WS-ROW-NUMBER  TO LKE-ROW-NUMBER (LK-ERROR-IDX)
033300        MOVE WS-COLUMN-TEXT TO LKE-COLUMNS (LK-ERROR-IDX)
033400        MOVE WS-VALUE-TEXT  TO LKE-VALUES (LK-ERROR-IDX)
033500        MOVE WS-DESC-TEXT   TO LKE-DESCRIPTION (LK-ERROR-IDX)
033600        MOVE SPACES         TO WS-COLUMN-TEXT, WS-VALUE-TEXT
033700        MOVE SPACES         TO WS-DESC-TEXT.
033800
033900 900-ADD-ERROR-EXIT.
034000     EXIT.
034100*
034200*    END OF PROGRAM XDOCCHK
